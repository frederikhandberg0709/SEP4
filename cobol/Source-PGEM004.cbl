000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM004.                                      *
000400* AUTHOR.        R. T. HOLLAND.                                *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  03/12/1984.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM004.
001300 AUTHOR.        R. T. HOLLAND.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  03/12/1984.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* DATAVALIDATOR.  Edits a parsed sensor-reading table row by    *
002400* row (mode TABL, called from PGEM009's bulk upload), edits a   *
002500* single streamed label/value pair (mode FLD1, called from      *
002600* PGEM031's sensor-line feed), or decodes one text value into a *
002700* decimal number for the row-to-record mapping step with no     *
002800* range checking at all (mode PRSE, called from PGEM008,        *
002900* PGEM009 and PGEM031 alike).  The first violation found for a  *
003000* row or field stops further checking of that row/field and     *
003100* is returned with a reason code matching an IV-REASON-CODE      *
003200* 88-level, ready for the caller to post to the quarantine      *
003300* store without re-deriving the wording.                        *
003400*                                                               *
003500*****************************************************************
003600 
003700*****************************************************************
003800* CHANGE LOG                                                   *
003900*****************************************************************
004000*****************************************************************
004100* 1984-03-12 RTH      DR-1005   Original release -- bulk table  *
004200* 1986-11-19 DMA      DR-1191   Added single-field mode for TCP *
004300*                               sensor-line feed (PGEM031).     *
004400* 1990-08-02 KLO      DR-1355   Light-intensity cross-field che *
004500*                               ck added (hi must exceed lo).   *
004600* 1998-11-03 RTH      Y2K-014   Timestamp edit reviewed -- cent *
004700*                               ury-safe, no windowing needed.  *
004800* 2005-06-21 DMA      DR-1640   Shared PRSE mode factored out f *
004900*                               or PGEM008/009/031 row mapping. *
005000*****************************************************************
005100 
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS DIGITS-ONLY   IS '0' THRU '9'
005700     UPSI-0 ON  STATUS IS PGEM004-TRACE-ON
005800            OFF STATUS IS PGEM004-TRACE-OFF.
005900 
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 
006300 01  WS-FIRST-ROW               PIC S9(04) COMP VALUE 1.
006400 01  WS-DONE-SW                 PIC X(01) VALUE 'N'.
006500     88  WS-ROW-LOOP-DONE            VALUE 'Y'.
006600 
006700*  Column indices located in the header list; zero = not
006800*  present.  All COMP per shop convention for subscripts.
006900 01  WS-COLUMN-MAP.
007000     02  WS-COL-TEMP            PIC S9(04) COMP VALUE 0.
007100     02  WS-COL-HUMIDITY        PIC S9(04) COMP VALUE 0.
007200     02  WS-COL-SOIL            PIC S9(04) COMP VALUE 0.
007300     02  WS-COL-DISTANCE        PIC S9(04) COMP VALUE 0.
007400     02  WS-COL-LIGHT-HI        PIC S9(04) COMP VALUE 0.
007500     02  WS-COL-LIGHT-LO        PIC S9(04) COMP VALUE 0.
007600     02  WS-COL-LIGHT-SETTING   PIC S9(04) COMP VALUE 0.
007700     02  WS-COL-LIGHT-AVG       PIC S9(04) COMP VALUE 0.
007800     02  WS-COL-WATER-SINCE     PIC S9(04) COMP VALUE 0.
007900     02  WS-COL-WATER-AMOUNT    PIC S9(04) COMP VALUE 0.
008000     02  WS-COL-WATER-FREQ      PIC S9(04) COMP VALUE 0.
008100     02  WS-COL-TIMESTAMP       PIC S9(04) COMP VALUE 0.
008200     02  FILLER                 PIC X(08).
008300 
008400*  Numeric view of the column-map, used only so the aging job's
008500*  dump utility can print the whole map as one packed field.
008600 01  WS-COLUMN-MAP-N REDEFINES WS-COLUMN-MAP.
008700     02  WS-COL-TABLE OCCURS 12 TIMES PIC S9(04) COMP.
008800     02  FILLER                 PIC X(08).
008900 
009000 01  WS-SEARCH-NAME             PIC X(50).
009100 01  WS-FOUND-COL               PIC S9(04) COMP VALUE 0.
009200 01  WS-HDR-IX2                 PIC S9(04) COMP.
009300 01  WS-CELL-TEXT               PIC X(50).
009400 01  WS-ROW-TEXT                PIC S9(04) COMP.
009500 
009600*  Decimal-scan work area -- shared by 9100/9200.  Laid out as
009700*  one group so the aging job's trace dump can print it whole,
009800*  then REDEFINEd back into the individual scan fields.
009900 01  WS-SCAN-AREA.
010000     02  WS-PARSE-TEXT          PIC X(50).
010100     02  WS-PARSE-LEN           PIC S9(04) COMP.
010200     02  WS-PARSE-IX            PIC S9(04) COMP.
010300     02  FILLER                 PIC X(40).
010400 
010500 01  WS-SCAN-AREA-X REDEFINES WS-SCAN-AREA.
010600     02  FILLER                 PIC X(58).
010700     02  WS-SCAN-SPARE          PIC X(36).
010800 
010900 01  WS-PARSE-VALUE             PIC S9(07)V9(02) COMP-3 VALUE 0.
011000 01  WS-LIGHT-LO-VALUE          PIC S9(07)V9(02) COMP-3 VALUE 0.
011100 01  WS-PARSE-OK-SW             PIC X(01) VALUE 'N'.
011200     88  WS-PARSE-OK                 VALUE 'Y'.
011300 01  WS-PARSE-INTEGER-SW        PIC X(01) VALUE 'N'.
011400     88  WS-PARSE-INTEGER-ONLY       VALUE 'Y'.
011500 01  WS-PARSE-SIGN              PIC S9(04) COMP VALUE 1.
011600 01  WS-PARSE-WHOLE             PIC S9(09) COMP-3 VALUE 0.
011700 01  WS-PARSE-FRAC              PIC S9(09) COMP-3 VALUE 0.
011800 01  WS-PARSE-FRAC-DIGITS       PIC S9(04) COMP VALUE 0.
011900 01  WS-PARSE-DIVISOR           PIC S9(09) COMP-3 VALUE 1.
012000 01  WS-PARSE-SEEN-DOT-SW       PIC X(01) VALUE 'N'.
012100     88  WS-PARSE-SEEN-DOT            VALUE 'Y'.
012200 01  WS-PARSE-SEEN-DIGIT-SW     PIC X(01) VALUE 'N'.
012300     88  WS-PARSE-SEEN-DIGIT          VALUE 'Y'.
012400 01  WS-PARSE-CHAR              PIC X(01).
012500 01  WS-PARSE-DIGIT REDEFINES WS-PARSE-CHAR
012600                                PIC 9(01).
012700 
012800*  Timestamp shape-check work area.
012900 01  WS-TS-TEXT                 PIC X(19).
013000 01  WS-TS-GROUPS REDEFINES WS-TS-TEXT.
013100     02  WS-TS-CCYY             PIC X(04).
013200     02  WS-TS-DASH1            PIC X(01).
013300     02  WS-TS-MM               PIC X(02).
013400     02  WS-TS-DASH2            PIC X(01).
013500     02  WS-TS-DD               PIC X(02).
013600     02  WS-TS-TEE              PIC X(01).
013700     02  WS-TS-HH               PIC X(02).
013800     02  WS-TS-COLON1           PIC X(01).
013900     02  WS-TS-MN               PIC X(02).
014000     02  WS-TS-COLON2           PIC X(01).
014100     02  WS-TS-SS               PIC X(02).
014200 01  WS-TS-NUMERIC-SW           PIC X(01) VALUE 'Y'.
014300     88  WS-TS-ALL-NUMERIC           VALUE 'Y'.
014400 01  WS-TS-MM-N                 PIC S9(04) COMP.
014500 01  WS-TS-DD-N                 PIC S9(04) COMP.
014600 01  WS-TS-CCYY-N               PIC S9(06) COMP.
014700 01  WS-TS-DAYS-IN-MONTH        PIC S9(04) COMP.
014800 01  WS-TS-LEAP-SW              PIC X(01) VALUE 'N'.
014900     88  WS-TS-IS-LEAP-YEAR          VALUE 'Y'.
015000 01  WS-TS-DIV-Q                PIC S9(06) COMP.
015100 01  WS-TS-REM-4                PIC S9(04) COMP.
015200 01  WS-TS-REM-100              PIC S9(04) COMP.
015300 01  WS-TS-REM-400              PIC S9(04) COMP.
015400 
015500 01  WS-MSG-AREA                PIC X(80).
015600 01  WS-MSG-PTR                 PIC S9(04) COMP.
015700 01  WS-ROW-DISPLAY             PIC Z(03)9.
015800 
015900 LINKAGE SECTION.
016000 
016100 01  PGEM004-PARMS.
016200     02  PGEM004-MODE           PIC X(04).
016300         88  PGEM004-MODE-TABLE      VALUE 'TABL'.
016400         88  PGEM004-MODE-FIELD      VALUE 'FLD1'.
016500         88  PGEM004-MODE-PARSE      VALUE 'PRSE'.
016600     02  PGEM004-FIELD-CODE     PIC X(04).
016700         88  PGEM004-FLD-TEMP        VALUE 'TEMP'.
016800         88  PGEM004-FLD-HUMIDITY    VALUE 'HUMI'.
016900         88  PGEM004-FLD-SOIL        VALUE 'SOIL'.
017000         88  PGEM004-FLD-DISTANCE    VALUE 'DIST'.
017100     02  PGEM004-FIELD-TEXT     PIC X(50).
017200     02  PGEM004-FIELD-VALUE    PIC S9(07)V9(02) COMP-3.
017300     02  PGEM004-VALID-SW       PIC X(01).
017400         88  PGEM004-VALID           VALUE 'Y'.
017500         88  PGEM004-INVALID         VALUE 'N'.
017600     02  PGEM004-FAILING-ROW    PIC S9(04) COMP.
017700     02  PGEM004-REASON-CODE    PIC X(02).
017800     02  PGEM004-ERROR-MESSAGE  PIC X(80).
017900     02  FILLER                 PIC X(08).
018000 
018100     COPY PGEMTBL.
018200 
018300 PROCEDURE DIVISION USING PGEM004-PARMS TB-TABLE.
018400 
018500 0000-MAIN.
018600     MOVE 'Y'                    TO PGEM004-VALID-SW.
018700     MOVE SPACES                 TO PGEM004-ERROR-MESSAGE.
018800     MOVE ZERO                   TO PGEM004-FAILING-ROW.
018900     MOVE SPACES                 TO PGEM004-REASON-CODE.
019000 
019100     IF PGEM004-MODE-TABLE
019200         PERFORM 2000-VALIDATE-TABLE THRU 2000-EXIT
019300     ELSE
019400     IF PGEM004-MODE-FIELD
019500         PERFORM 3000-VALIDATE-ONE-FIELD THRU 3000-EXIT
019600     ELSE
019700     IF PGEM004-MODE-PARSE
019800         MOVE PGEM004-FIELD-TEXT  TO WS-PARSE-TEXT
019900         MOVE 'N'                 TO WS-PARSE-INTEGER-SW
020000         PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT
020100         IF WS-PARSE-OK
020200             MOVE WS-PARSE-VALUE  TO PGEM004-FIELD-VALUE
020300             MOVE 'Y'             TO PGEM004-VALID-SW
020400         ELSE
020500             MOVE ZERO            TO PGEM004-FIELD-VALUE
020600             MOVE 'N'             TO PGEM004-VALID-SW
020700         END-IF.
020800 
020900     GOBACK.
021000 
021100*****************************************************************
021200* BULK TABLE VALIDATION -- one PGEM009 upload at a time.        *
021300*****************************************************************
021400 2000-VALIDATE-TABLE.
021500     IF TB-ROW-COUNT = ZERO
021600         MOVE 'N'                    TO PGEM004-VALID-SW
021700         MOVE '14'                   TO PGEM004-REASON-CODE
021800         MOVE 'INPUT TABLE CONTAINS NO DATA ROWS'
021900                                      TO PGEM004-ERROR-MESSAGE
022000         GO TO 2000-EXIT
022100     END-IF.
022200 
022300     PERFORM 1000-CHECK-REQUIRED-COLS THRU 1000-EXIT.
022400     IF PGEM004-INVALID
022500         GO TO 2000-EXIT
022600     END-IF.
022700 
022800     PERFORM 1100-LOCATE-OPTIONAL-COLS THRU 1100-EXIT.
022900 
023000     MOVE 'N'                        TO WS-DONE-SW.
023100     PERFORM 2100-VALIDATE-ROW THRU 2100-EXIT
023200         VARYING TB-ROW-IX FROM 1 BY 1
023300         UNTIL TB-ROW-IX > TB-ROW-COUNT
023400            OR WS-ROW-LOOP-DONE.
023500 
023600 2000-EXIT.
023700     EXIT.
023800 
023900*****************************************************************
024000* Required columns -- Luft_temperatur, Luftfugtighed and        *
024100* Jord_fugtighed must all appear in the header list or the      *
024200* whole table is rejected before a single row is looked at.     *
024300*****************************************************************
024400 1000-CHECK-REQUIRED-COLS.
024500     MOVE 'Luft_temperatur'          TO WS-SEARCH-NAME.
024600     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
024700     MOVE WS-FOUND-COL               TO WS-COL-TEMP.
024800 
024900     MOVE 'Luftfugtighed'            TO WS-SEARCH-NAME.
025000     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
025100     MOVE WS-FOUND-COL               TO WS-COL-HUMIDITY.
025200 
025300     MOVE 'Jord_fugtighed'           TO WS-SEARCH-NAME.
025400     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
025500     MOVE WS-FOUND-COL               TO WS-COL-SOIL.
025600 
025700     IF WS-COL-TEMP = ZERO OR WS-COL-HUMIDITY = ZERO
025800                            OR WS-COL-SOIL = ZERO
025900         MOVE 'N'                    TO PGEM004-VALID-SW
026000         MOVE '01'                   TO PGEM004-REASON-CODE
026100         MOVE 'REQUIRED COLUMN MISSING -- TEMP/HUMIDITY/SOIL'
026200                                      TO PGEM004-ERROR-MESSAGE
026300     END-IF.
026400 
026500 1000-EXIT.
026600     EXIT.
026700 
026800 1100-LOCATE-OPTIONAL-COLS.
026900     MOVE 'Afstand_til_Hojde'        TO WS-SEARCH-NAME.
027000     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
027100     MOVE WS-FOUND-COL               TO WS-COL-DISTANCE.
027200 
027300     MOVE 'Lys_hojeste_intensitet'   TO WS-SEARCH-NAME.
027400     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
027500     MOVE WS-FOUND-COL               TO WS-COL-LIGHT-HI.
027600 
027700     MOVE 'Lys_laveste_intensitet'   TO WS-SEARCH-NAME.
027800     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
027900     MOVE WS-FOUND-COL               TO WS-COL-LIGHT-LO.
028000 
028100     MOVE 'Lys_indstilling'          TO WS-SEARCH-NAME.
028200     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
028300     MOVE WS-FOUND-COL               TO WS-COL-LIGHT-SETTING.
028400 
028500     MOVE 'Lys_gennemsnit'           TO WS-SEARCH-NAME.
028600     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
028700     MOVE WS-FOUND-COL               TO WS-COL-LIGHT-AVG.
028800 
028900     MOVE 'Vand_tid_fra_sidste'      TO WS-SEARCH-NAME.
029000     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
029100     MOVE WS-FOUND-COL               TO WS-COL-WATER-SINCE.
029200 
029300     MOVE 'Vand_maengde'             TO WS-SEARCH-NAME.
029400     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
029500     MOVE WS-FOUND-COL               TO WS-COL-WATER-AMOUNT.
029600 
029700     MOVE 'Vand_frekvens'            TO WS-SEARCH-NAME.
029800     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
029900     MOVE WS-FOUND-COL               TO WS-COL-WATER-FREQ.
030000 
030100     MOVE 'Tidsstempel'              TO WS-SEARCH-NAME.
030200     PERFORM 1200-FIND-COLUMN THRU 1200-EXIT.
030300     MOVE WS-FOUND-COL               TO WS-COL-TIMESTAMP.
030400 
030500 1100-EXIT.
030600     EXIT.
030700 
030800*****************************************************************
030900* Linear scan of the header table for WS-SEARCH-NAME.  Columns  *
031000* run 1 thru TB-COLUMN-COUNT; 0 means not found.  NOTE -- this   *
031100* shop's feed files carry the Danish header names with the      *
031200* ASCII substitutions (AE/OE for the special vowels) already    *
031300* applied upstream by the submission gateway, so a plain        *
031400* compare is sufficient here.                                   *
031500*****************************************************************
031600 1200-FIND-COLUMN.
031700     MOVE ZERO                       TO WS-FOUND-COL.
031800     SET WS-HDR-IX2 TO 1.
031900     PERFORM 1210-COMPARE-ONE-HEADER THRU 1210-EXIT
032000         VARYING WS-HDR-IX2 FROM 1 BY 1
032100         UNTIL WS-HDR-IX2 > TB-COLUMN-COUNT
032200            OR WS-FOUND-COL NOT = ZERO.
032300 
032400 1200-EXIT.
032500     EXIT.
032600 
032700 1210-COMPARE-ONE-HEADER.
032800     SET TB-HDR-IX TO WS-HDR-IX2.
032900     IF TB-HEADER(TB-HDR-IX) = WS-SEARCH-NAME
033000         MOVE WS-HDR-IX2              TO WS-FOUND-COL
033100     END-IF.
033200 
033300 1210-EXIT.
033400     EXIT.
033500 
033600*****************************************************************
033700* One row of the bulk table.  Required fields are checked       *
033800* first; optional fields are checked only when their column     *
033900* was located above.  First failure wins.                       *
034000*****************************************************************
034100 2100-VALIDATE-ROW.
034200     SET TB-COL-IX TO WS-COL-TEMP.
034300     MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT.
034400     PERFORM 2210-CHECK-TEMP THRU 2210-EXIT.
034500     IF PGEM004-INVALID
034600         GO TO 2100-EXIT
034700     END-IF.
034800 
034900     SET TB-COL-IX TO WS-COL-HUMIDITY.
035000     MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT.
035100     PERFORM 2220-CHECK-HUMIDITY THRU 2220-EXIT.
035200     IF PGEM004-INVALID
035300         GO TO 2100-EXIT
035400     END-IF.
035500 
035600     SET TB-COL-IX TO WS-COL-SOIL.
035700     MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT.
035800     PERFORM 2230-CHECK-SOIL THRU 2230-EXIT.
035900     IF PGEM004-INVALID
036000         GO TO 2100-EXIT
036100     END-IF.
036200 
036300     IF WS-COL-DISTANCE NOT = ZERO
036400         SET TB-COL-IX TO WS-COL-DISTANCE
036500         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
036600         PERFORM 2240-CHECK-DISTANCE THRU 2240-EXIT
036700         IF PGEM004-INVALID
036800             GO TO 2100-EXIT
036900         END-IF
037000     END-IF.
037100 
037200     IF WS-COL-LIGHT-HI NOT = ZERO
037300         SET TB-COL-IX TO WS-COL-LIGHT-HI
037400         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
037500         PERFORM 2250-CHECK-LIGHT-HI THRU 2250-EXIT
037600         IF PGEM004-INVALID
037700             GO TO 2100-EXIT
037800         END-IF
037900     END-IF.
038000 
038100     IF WS-COL-LIGHT-SETTING NOT = ZERO
038200         SET TB-COL-IX TO WS-COL-LIGHT-SETTING
038300         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
038400         PERFORM 2270-CHECK-LIGHT-SETTING THRU 2270-EXIT
038500         IF PGEM004-INVALID
038600             GO TO 2100-EXIT
038700         END-IF
038800     END-IF.
038900 
039000     IF WS-COL-WATER-SINCE NOT = ZERO
039100         SET TB-COL-IX TO WS-COL-WATER-SINCE
039200         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
039300         PERFORM 2280-CHECK-WATER-SINCE THRU 2280-EXIT
039400         IF PGEM004-INVALID
039500             GO TO 2100-EXIT
039600         END-IF
039700     END-IF.
039800 
039900     IF WS-COL-WATER-AMOUNT NOT = ZERO
040000         SET TB-COL-IX TO WS-COL-WATER-AMOUNT
040100         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
040200         PERFORM 2282-CHECK-WATER-AMOUNT THRU 2282-EXIT
040300         IF PGEM004-INVALID
040400             GO TO 2100-EXIT
040500         END-IF
040600     END-IF.
040700 
040800     IF WS-COL-WATER-FREQ NOT = ZERO
040900         SET TB-COL-IX TO WS-COL-WATER-FREQ
041000         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
041100         PERFORM 2284-CHECK-WATER-FREQ THRU 2284-EXIT
041200         IF PGEM004-INVALID
041300             GO TO 2100-EXIT
041400         END-IF
041500     END-IF.
041600 
041700     IF WS-COL-TIMESTAMP NOT = ZERO
041800         SET TB-COL-IX TO WS-COL-TIMESTAMP
041900         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
042000         PERFORM 2290-CHECK-TIMESTAMP THRU 2290-EXIT
042100         IF PGEM004-INVALID
042200             GO TO 2100-EXIT
042300         END-IF
042400     END-IF.
042500 
042600 2100-EXIT.
042700     EXIT.
042800 
042900*****************************************************************
043000* Stamp the row number onto a failure raised by one of the      *
043100* 2200-series field checks.  Called at the tail of every check  *
043200* paragraph that just set PGEM004-INVALID.                      *
043300*****************************************************************
043400 2195-STAMP-ROW.
043500     SET WS-ROW-LOOP-DONE            TO TRUE.
043600     MOVE TB-ROW-IX                  TO PGEM004-FAILING-ROW
043700                                         WS-ROW-DISPLAY.
043800     MOVE SPACES                     TO WS-MSG-AREA.
043900     STRING 'ROW '        DELIMITED BY SIZE
044000            WS-ROW-DISPLAY DELIMITED BY SIZE
044100            ': '          DELIMITED BY SIZE
044200            PGEM004-ERROR-MESSAGE DELIMITED BY '  '
044300            INTO WS-MSG-AREA.
044400     MOVE WS-MSG-AREA                TO PGEM004-ERROR-MESSAGE.
044500 
044600 2195-EXIT.
044700     EXIT.
044800 
044900 2210-CHECK-TEMP.
045000     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
045100     MOVE 'N'                        TO WS-PARSE-INTEGER-SW.
045200     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
045300     IF (NOT WS-PARSE-OK)
045400            OR WS-PARSE-VALUE < 15.0
045500            OR WS-PARSE-VALUE > 40.0
045600         MOVE 'N'                    TO PGEM004-VALID-SW
045700         MOVE '02'                   TO PGEM004-REASON-CODE
045800         MOVE 'AIR TEMP MUST BE A DECIMAL 15.0 TO 40.0'
045900                                      TO PGEM004-ERROR-MESSAGE
046000         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
046100     END-IF.
046200 
046300 2210-EXIT.
046400     EXIT.
046500 
046600 2220-CHECK-HUMIDITY.
046700     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
046800     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
046900     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
047000     IF (NOT WS-PARSE-OK)
047100            OR WS-PARSE-VALUE < 0
047200            OR WS-PARSE-VALUE > 100
047300         MOVE 'N'                    TO PGEM004-VALID-SW
047400         MOVE '03'                   TO PGEM004-REASON-CODE
047500         MOVE 'AIR HUMIDITY MUST PARSE AS AN INTEGER 0-100'
047600                                      TO PGEM004-ERROR-MESSAGE
047700         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
047800     END-IF.
047900 
048000 2220-EXIT.
048100     EXIT.
048200 
048300 2230-CHECK-SOIL.
048400     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
048500     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
048600     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
048700     IF (NOT WS-PARSE-OK)
048800            OR WS-PARSE-VALUE < 0
048900            OR WS-PARSE-VALUE > 100
049000         MOVE 'N'                    TO PGEM004-VALID-SW
049100         MOVE '04'                   TO PGEM004-REASON-CODE
049200         MOVE 'SOIL MOISTURE MUST PARSE AS AN INTEGER 0-100'
049300                                      TO PGEM004-ERROR-MESSAGE
049400         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
049500     END-IF.
049600 
049700 2230-EXIT.
049800     EXIT.
049900 
050000 2240-CHECK-DISTANCE.
050100     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
050200     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
050300     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
050400     IF (NOT WS-PARSE-OK)
050500            OR WS-PARSE-VALUE NOT > 0
050600         MOVE 'N'                    TO PGEM004-VALID-SW
050700         MOVE '05'                   TO PGEM004-REASON-CODE
050800         MOVE 'DISTANCE MUST BE AN INTEGER GT 0'
050900                                      TO PGEM004-ERROR-MESSAGE
051000         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
051100     END-IF.
051200 
051300 2240-EXIT.
051400     EXIT.
051500 
051600*****************************************************************
051700* Highest light intensity, then (DR-1355) the cross-field       *
051800* check against the lowest reading.  Both failures share the    *
051900* same reason code per the edit rules this shop was given.      *
052000*****************************************************************
052100 2250-CHECK-LIGHT-HI.
052200     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
052300     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
052400     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
052500     IF (NOT WS-PARSE-OK) OR WS-PARSE-VALUE NOT > 0
052600         MOVE 'N'                    TO PGEM004-VALID-SW
052700         MOVE '06'                   TO PGEM004-REASON-CODE
052800         MOVE 'HIGHEST LIGHT INTENSITY MUST BE AN INTEGER GT 0'
052900                                      TO PGEM004-ERROR-MESSAGE
053000         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
053100         GO TO 2250-EXIT
053200     END-IF.
053300 
053400     IF WS-COL-LIGHT-LO NOT = ZERO
053500         SET TB-COL-IX TO WS-COL-LIGHT-LO
053600         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
053700         PERFORM 2260-CHECK-LIGHT-LO THRU 2260-EXIT
053800     END-IF.
053900 
054000 2250-EXIT.
054100     EXIT.
054200 
054300 2260-CHECK-LIGHT-LO.
054400     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
054500     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
054600     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
054700     IF (NOT WS-PARSE-OK) OR WS-PARSE-VALUE < 0
054800         MOVE 'N'                    TO PGEM004-VALID-SW
054900         MOVE '07'                   TO PGEM004-REASON-CODE
055000         MOVE 'LOWEST LIGHT INTENSITY MUST BE AN INTEGER GE 0'
055100                                      TO PGEM004-ERROR-MESSAGE
055200         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
055300         GO TO 2260-EXIT
055400     END-IF.
055500 
055600     MOVE WS-PARSE-VALUE             TO WS-LIGHT-LO-VALUE.
055700 
055800     SET TB-COL-IX TO WS-COL-LIGHT-HI.
055900     MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT.
056000     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
056100     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
056200     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
056300 
056400     IF WS-PARSE-VALUE NOT > WS-LIGHT-LO-VALUE
056500         MOVE 'N'                    TO PGEM004-VALID-SW
056600         MOVE '06'                   TO PGEM004-REASON-CODE
056700         MOVE 'HIGHEST LIGHT INTENSITY MUST EXCEED THE LOWEST'
056800                                      TO PGEM004-ERROR-MESSAGE
056900         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
057000     END-IF.
057100 
057200 2260-EXIT.
057300     EXIT.
057400 
057500 2270-CHECK-LIGHT-SETTING.
057600     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
057700     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
057800     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
057900     IF (NOT WS-PARSE-OK)
058000            OR WS-PARSE-VALUE < 0
058100            OR WS-PARSE-VALUE > 10
058200         MOVE 'N'                    TO PGEM004-VALID-SW
058300         MOVE '08'                   TO PGEM004-REASON-CODE
058400         MOVE 'LIGHT-LEVEL SETTING MUST BE AN INTEGER 0-10'
058500                                      TO PGEM004-ERROR-MESSAGE
058600         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
058700     END-IF.
058800 
058900 2270-EXIT.
059000     EXIT.
059100 
059200 2280-CHECK-WATER-SINCE.
059300     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
059400     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
059500     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
059600     IF (NOT WS-PARSE-OK) OR WS-PARSE-VALUE < 0
059700         MOVE 'N'                    TO PGEM004-VALID-SW
059800         MOVE '09'                   TO PGEM004-REASON-CODE
059900         MOVE 'HOURS SINCE WATERING MUST BE AN INTEGER GE 0'
060000                                      TO PGEM004-ERROR-MESSAGE
060100         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
060200     END-IF.
060300 
060400 2280-EXIT.
060500     EXIT.
060600 
060700 2282-CHECK-WATER-AMOUNT.
060800     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
060900     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
061000     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
061100     IF (NOT WS-PARSE-OK) OR WS-PARSE-VALUE NOT > 0
061200         MOVE 'N'                    TO PGEM004-VALID-SW
061300         MOVE '10'                   TO PGEM004-REASON-CODE
061400         MOVE 'WATER AMOUNT MUST BE AN INTEGER GT 0'
061500                                      TO PGEM004-ERROR-MESSAGE
061600         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
061700     END-IF.
061800 
061900 2282-EXIT.
062000     EXIT.
062100 
062200 2284-CHECK-WATER-FREQ.
062300     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
062400     MOVE 'Y'                        TO WS-PARSE-INTEGER-SW.
062500     PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT.
062600     IF (NOT WS-PARSE-OK) OR WS-PARSE-VALUE NOT > 0
062700         MOVE 'N'                    TO PGEM004-VALID-SW
062800         MOVE '11'                   TO PGEM004-REASON-CODE
062900         MOVE 'WATER FREQUENCY MUST BE AN INTEGER GT 0'
063000                                      TO PGEM004-ERROR-MESSAGE
063100         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
063200     END-IF.
063300 
063400 2284-EXIT.
063500     EXIT.
063600 
063700*****************************************************************
063800* Timestamp shape: exactly 19 bytes, literal punctuation at     *
063900* the ISO positions, then a calendar check (rejects month 13,   *
064000* day 32, Feb 30 and the like).  WS-CELL-TEXT is PIC X(50) and   *
064100* the MOVE into 19-byte WS-TS-TEXT below would silently          *
064200* truncate an overlong cell to its first 19 bytes, so the real   *
064300* length is checked first via the same manual trim this family   *
064400* uses for 9100-PARSE-DECIMAL.  A failure here does not stop     *
064500* the record at mapping time -- see PGEM004-MODE-PARSE and the  *
064600* mapping rule in the callers -- it only stops TABLE validation *
064700* when the column itself fails this shape test.                *
064800*****************************************************************
064900 2290-CHECK-TIMESTAMP.
065000     MOVE WS-CELL-TEXT               TO WS-PARSE-TEXT.
065100     MOVE 50                         TO WS-PARSE-IX.
065200     PERFORM 9105-TRIM-PARSE-TEXT THRU 9105-EXIT
065300         WITH TEST BEFORE
065400         UNTIL WS-PARSE-IX = 0
065500         OR    WS-PARSE-TEXT(WS-PARSE-IX:1) NOT EQUAL SPACE.
065600     MOVE WS-PARSE-IX                TO WS-PARSE-LEN.
065700
065800     MOVE 'Y'                        TO PGEM004-VALID-SW.
065900     IF WS-PARSE-LEN NOT = 19
066000         MOVE 'N'                    TO PGEM004-VALID-SW
066100     ELSE
066200         MOVE SPACES                 TO WS-TS-TEXT
066300         MOVE WS-CELL-TEXT           TO WS-TS-TEXT
066400
066500         IF WS-TS-DASH1 NOT = '-' OR WS-TS-DASH2 NOT = '-'
066600                OR WS-TS-TEE NOT = 'T'
066700                OR WS-TS-COLON1 NOT = ':'
066800                OR WS-TS-COLON2 NOT = ':'
066900             MOVE 'N'                TO PGEM004-VALID-SW
067000         END-IF
067100
067200         IF PGEM004-VALID
067300             MOVE 'Y'                TO WS-TS-NUMERIC-SW
067400             IF WS-TS-CCYY NOT IS NUMERIC
067500                OR WS-TS-MM NOT IS NUMERIC
067600                OR WS-TS-DD NOT IS NUMERIC
067700                OR WS-TS-HH NOT IS NUMERIC
067800                OR WS-TS-MN NOT IS NUMERIC
067900                OR WS-TS-SS NOT IS NUMERIC
068000                 MOVE 'N'            TO WS-TS-NUMERIC-SW
068100             END-IF
068200             IF NOT WS-TS-ALL-NUMERIC
068300                 MOVE 'N'            TO PGEM004-VALID-SW
068400             END-IF
068500         END-IF
068600
068700         IF PGEM004-VALID
068800             PERFORM 2295-CHECK-CALENDAR THRU 2295-EXIT
068900         END-IF
069000     END-IF.
069100
069200     IF PGEM004-INVALID
069300         MOVE '12'                   TO PGEM004-REASON-CODE
069400         MOVE 'TIMESTAMP MUST BE YYYY-MM-DDTHH:MM:SS, VALID DATE'
069500                                      TO PGEM004-ERROR-MESSAGE
069600         PERFORM 2195-STAMP-ROW THRU 2195-EXIT
069700     END-IF.
069800
069900 2290-EXIT.
070000     EXIT.
070100 
070200*****************************************************************
070300* Calendar sanity once the punctuation and digit test pass --   *
070400* month 1-12, hour 0-23, minute/second 0-59, day within the     *
070500* month (leap year allowed for February).                       *
070600*****************************************************************
070700 2295-CHECK-CALENDAR.
070800     MOVE WS-TS-MM                   TO WS-TS-MM-N.
070900     MOVE WS-TS-DD                   TO WS-TS-DD-N.
071000     MOVE WS-TS-CCYY                 TO WS-TS-CCYY-N.
071100 
071200     IF WS-TS-MM-N < 1 OR WS-TS-MM-N > 12
071300         MOVE 'N'                    TO PGEM004-VALID-SW
071400         GO TO 2295-EXIT
071500     END-IF.
071600     IF WS-TS-HH < '00' OR WS-TS-HH > '23'
071700         MOVE 'N'                    TO PGEM004-VALID-SW
071800         GO TO 2295-EXIT
071900     END-IF.
072000     IF WS-TS-MN < '00' OR WS-TS-MN > '59'
072100         MOVE 'N'                    TO PGEM004-VALID-SW
072200         GO TO 2295-EXIT
072300     END-IF.
072400     IF WS-TS-SS < '00' OR WS-TS-SS > '59'
072500         MOVE 'N'                    TO PGEM004-VALID-SW
072600         GO TO 2295-EXIT
072700     END-IF.
072800 
072900     MOVE 'N'                        TO WS-TS-LEAP-SW.
073000     DIVIDE WS-TS-CCYY-N BY 4   GIVING WS-TS-DIV-Q
073100                           REMAINDER WS-TS-REM-4.
073200     DIVIDE WS-TS-CCYY-N BY 100 GIVING WS-TS-DIV-Q
073300                           REMAINDER WS-TS-REM-100.
073400     DIVIDE WS-TS-CCYY-N BY 400 GIVING WS-TS-DIV-Q
073500                           REMAINDER WS-TS-REM-400.
073600     IF (WS-TS-REM-4 = 0 AND WS-TS-REM-100 NOT = 0)
073700            OR WS-TS-REM-400 = 0
073800         SET WS-TS-IS-LEAP-YEAR       TO TRUE
073900     END-IF.
074000 
074100     EVALUATE WS-TS-MM-N
074200         WHEN 1  WHEN 3  WHEN 5  WHEN 7
074300         WHEN 8  WHEN 10 WHEN 12
074400             MOVE 31                 TO WS-TS-DAYS-IN-MONTH
074500         WHEN 4  WHEN 6  WHEN 9  WHEN 11
074600             MOVE 30                 TO WS-TS-DAYS-IN-MONTH
074700         WHEN 2
074800             IF WS-TS-IS-LEAP-YEAR
074900                 MOVE 29              TO WS-TS-DAYS-IN-MONTH
075000             ELSE
075100                 MOVE 28              TO WS-TS-DAYS-IN-MONTH
075200             END-IF
075300     END-EVALUATE.
075400 
075500     IF WS-TS-DD-N < 1 OR WS-TS-DD-N > WS-TS-DAYS-IN-MONTH
075600         MOVE 'N'                    TO PGEM004-VALID-SW
075700     END-IF.
075800 
075900 2295-EXIT.
076000     EXIT.
076100 
076200*****************************************************************
076300* STREAMING (single-field) MODE -- called once per label/value  *
076400* pair pulled off the sensor line by PGEM031.  No row number is *
076500* returned; the caller already knows which raw line it came     *
076600* from.                                                         *
076700*****************************************************************
076800* A field that will not parse at all gets its own "invalid      *
076900* format" reason (17-20, one per recognized label) so the       *
077000* quarantine entry tells the caller which of the two ways the   *
077100* label/value pair failed -- could not be read as a number at   *
077200* all, versus read fine but outside the field's allowed range.  *
077300 3000-VALIDATE-ONE-FIELD.
077400     MOVE PGEM004-FIELD-TEXT         TO WS-CELL-TEXT.
077500
077600     IF PGEM004-FLD-TEMP
077700         MOVE WS-CELL-TEXT           TO WS-PARSE-TEXT
077800         MOVE 'N'                    TO WS-PARSE-INTEGER-SW
077900         PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT
078000         IF NOT WS-PARSE-OK
078100             MOVE 'N'                TO PGEM004-VALID-SW
078200             MOVE '17'               TO PGEM004-REASON-CODE
078300             MOVE 'INVALID TEMP FORMAT'
078400                                      TO PGEM004-ERROR-MESSAGE
078500         ELSE
078600         IF WS-PARSE-VALUE < 15.0 OR WS-PARSE-VALUE > 40.0
078700             MOVE 'N'                TO PGEM004-VALID-SW
078800             MOVE '02'               TO PGEM004-REASON-CODE
078900             MOVE 'AIR TEMP MUST BE A DECIMAL 15.0 TO 40.0'
079000                                      TO PGEM004-ERROR-MESSAGE
079100         ELSE
079200             MOVE WS-PARSE-VALUE     TO PGEM004-FIELD-VALUE
079300         END-IF
079400         END-IF
079500     ELSE
079600     IF PGEM004-FLD-HUMIDITY
079700         MOVE WS-CELL-TEXT           TO WS-PARSE-TEXT
079800         MOVE 'Y'                    TO WS-PARSE-INTEGER-SW
079900         PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT
080000         IF NOT WS-PARSE-OK
080100             MOVE 'N'                TO PGEM004-VALID-SW
080200             MOVE '18'               TO PGEM004-REASON-CODE
080300             MOVE 'INVALID HUMIDITY FORMAT'
080400                                      TO PGEM004-ERROR-MESSAGE
080500         ELSE
080600         IF WS-PARSE-VALUE < 0 OR WS-PARSE-VALUE > 100
080700             MOVE 'N'                TO PGEM004-VALID-SW
080800             MOVE '03'               TO PGEM004-REASON-CODE
080900             MOVE 'AIR HUMIDITY MUST PARSE AS AN INTEGER 0-100'
081000                                      TO PGEM004-ERROR-MESSAGE
081100         ELSE
081200             MOVE WS-PARSE-VALUE     TO PGEM004-FIELD-VALUE
081300         END-IF
081400         END-IF
081500     ELSE
081600     IF PGEM004-FLD-SOIL
081700         MOVE WS-CELL-TEXT           TO WS-PARSE-TEXT
081800         MOVE 'Y'                    TO WS-PARSE-INTEGER-SW
081900         PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT
082000         IF NOT WS-PARSE-OK
082100             MOVE 'N'                TO PGEM004-VALID-SW
082200             MOVE '19'               TO PGEM004-REASON-CODE
082300             MOVE 'INVALID SOIL FORMAT'
082400                                      TO PGEM004-ERROR-MESSAGE
082500         ELSE
082600         IF WS-PARSE-VALUE < 0 OR WS-PARSE-VALUE > 100
082700             MOVE 'N'                TO PGEM004-VALID-SW
082800             MOVE '04'               TO PGEM004-REASON-CODE
082900             MOVE 'SOIL MOISTURE MUST PARSE AS AN INTEGER 0-100'
083000                                      TO PGEM004-ERROR-MESSAGE
083100         ELSE
083200             MOVE WS-PARSE-VALUE     TO PGEM004-FIELD-VALUE
083300         END-IF
083400         END-IF
083500     ELSE
083600     IF PGEM004-FLD-DISTANCE
083700         MOVE WS-CELL-TEXT           TO WS-PARSE-TEXT
083800         MOVE 'Y'                    TO WS-PARSE-INTEGER-SW
083900         PERFORM 9100-PARSE-DECIMAL THRU 9100-EXIT
084000         IF NOT WS-PARSE-OK
084100             MOVE 'N'                TO PGEM004-VALID-SW
084200             MOVE '20'               TO PGEM004-REASON-CODE
084300             MOVE 'INVALID DISTANCE FORMAT'
084400                                      TO PGEM004-ERROR-MESSAGE
084500         ELSE
084600         IF WS-PARSE-VALUE NOT > 0
084700             MOVE 'N'                TO PGEM004-VALID-SW
084800             MOVE '05'               TO PGEM004-REASON-CODE
084900             MOVE 'DISTANCE MUST BE AN INTEGER GT 0'
085000                                      TO PGEM004-ERROR-MESSAGE
085100         ELSE
085200             MOVE WS-PARSE-VALUE     TO PGEM004-FIELD-VALUE
085300         END-IF
085400         END-IF
085500     ELSE
085600         MOVE 'N'                    TO PGEM004-VALID-SW
085700         MOVE '16'                   TO PGEM004-REASON-CODE
085800         MOVE 'UNRECOGNISED FIELD CODE PASSED TO PGEM004'
085900                                      TO PGEM004-ERROR-MESSAGE.
086000 
086100 3000-EXIT.
086200     EXIT.
086300 
086400*****************************************************************
086500* General-purpose text-to-decimal scan.  Accepts an optional    *
086600* leading sign, one or more digits, and (unless                 *
086700* WS-PARSE-INTEGER-ONLY) an optional decimal point and further  *
086800* digits.  No FUNCTION NUMVAL -- this shop's compiler options   *
086900* predate the intrinsic-function library, so the scan is done   *
087000* by hand, one byte at a time, same as the rest of this         *
087100* family's string work.                                        *
087200*****************************************************************
087300 9100-PARSE-DECIMAL.
087400     MOVE 50                         TO WS-PARSE-IX.
087500     PERFORM 9105-TRIM-PARSE-TEXT THRU 9105-EXIT
087600         WITH TEST BEFORE
087700         UNTIL WS-PARSE-IX = 0
087800         OR    WS-PARSE-TEXT(WS-PARSE-IX:1) NOT EQUAL SPACE.
087900     MOVE WS-PARSE-IX                TO WS-PARSE-LEN.
088000 
088100     MOVE 'Y'                        TO WS-PARSE-OK-SW.
088200     MOVE 1                          TO WS-PARSE-SIGN.
088300     MOVE 0                          TO WS-PARSE-WHOLE.
088400     MOVE 0                          TO WS-PARSE-FRAC.
088500     MOVE 0                          TO WS-PARSE-FRAC-DIGITS.
088600     MOVE 1                          TO WS-PARSE-DIVISOR.
088700     MOVE 'N'                        TO WS-PARSE-SEEN-DOT-SW.
088800     MOVE 'N'                        TO WS-PARSE-SEEN-DIGIT-SW.
088900 
089000     IF WS-PARSE-LEN = 0
089100         MOVE 'N'                    TO WS-PARSE-OK-SW
089200         GO TO 9100-EXIT
089300     END-IF.
089400 
089500     PERFORM 9110-SCAN-ONE-DIGIT THRU 9110-EXIT
089600         VARYING WS-PARSE-IX FROM 1 BY 1
089700         UNTIL WS-PARSE-IX > WS-PARSE-LEN
089800            OR WS-PARSE-OK-SW = 'N'.
089900 
090000     IF WS-PARSE-SEEN-DIGIT-SW = 'N'
090100         MOVE 'N'                    TO WS-PARSE-OK-SW
090200     END-IF.
090300     IF WS-PARSE-INTEGER-ONLY AND WS-PARSE-SEEN-DOT
090400         MOVE 'N'                    TO WS-PARSE-OK-SW
090500     END-IF.
090600 
090700     IF WS-PARSE-OK-SW = 'Y'
090800         COMPUTE WS-PARSE-VALUE =
090900             WS-PARSE-SIGN *
091000             (WS-PARSE-WHOLE +
091100                (WS-PARSE-FRAC / WS-PARSE-DIVISOR))
091200     ELSE
091300         MOVE 0                      TO WS-PARSE-VALUE
091400     END-IF.
091500 
091600 9100-EXIT.
091700     EXIT.
091800 
091900*  Back up over trailing spaces in WS-PARSE-TEXT to find the
092000*  real length, same manual technique used by PGEM003.
092100 9105-TRIM-PARSE-TEXT.
092200     SUBTRACT 1                      FROM WS-PARSE-IX.
092300 
092400 9105-EXIT.
092500     EXIT.
092600 
092700 9110-SCAN-ONE-DIGIT.
092800     MOVE WS-PARSE-TEXT(WS-PARSE-IX:1) TO WS-PARSE-CHAR.
092900 
093000     IF WS-PARSE-IX = 1
093100            AND (WS-PARSE-CHAR = '+' OR WS-PARSE-CHAR = '-')
093200         IF WS-PARSE-CHAR = '-'
093300             MOVE -1                 TO WS-PARSE-SIGN
093400         END-IF
093500         GO TO 9110-EXIT
093600     END-IF.
093700 
093800     IF WS-PARSE-CHAR = '.'
093900         IF WS-PARSE-SEEN-DOT
094000             MOVE 'N'                TO WS-PARSE-OK-SW
094100         ELSE
094200             MOVE 'Y'                TO WS-PARSE-SEEN-DOT-SW
094300         END-IF
094400         GO TO 9110-EXIT
094500     END-IF.
094600 
094700     IF WS-PARSE-CHAR IS DIGITS-ONLY
094800         MOVE 'Y'                    TO WS-PARSE-SEEN-DIGIT-SW
094900         IF WS-PARSE-SEEN-DOT
095000             COMPUTE WS-PARSE-FRAC =
095100                 (WS-PARSE-FRAC * 10) + WS-PARSE-DIGIT
095200             COMPUTE WS-PARSE-DIVISOR = WS-PARSE-DIVISOR * 10
095300             ADD 1 TO WS-PARSE-FRAC-DIGITS
095400         ELSE
095500             COMPUTE WS-PARSE-WHOLE =
095600                 (WS-PARSE-WHOLE * 10) + WS-PARSE-DIGIT
095700         END-IF
095800     ELSE
095900         MOVE 'N'                    TO WS-PARSE-OK-SW
096000     END-IF.
096100 
096200 9110-EXIT.
096300     EXIT.
