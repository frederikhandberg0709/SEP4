000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEMPLT.                                      *
000400* AUTHOR.        R. T. HOLLAND.                                *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  01/09/1985.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEMPLT.
001300 AUTHOR.        R. T. HOLLAND.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  01/09/1985.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* JOB-STEP FRONT END.  Runs first in every PGEM batch step.     *
002400* On cold start (no config row yet) it establishes the shop     *
002500* default current-experiment pointer by calling PGEM005 in     *
002600* GTID mode and writing the result back with SETI mode, so the *
002700* pointer is on file before any intake unit tries to read it.  *
002800* It then reads the run-control card and CALLs whichever       *
002900* intake/export unit the card names.  Each unit reads its own  *
003000* control card for the parameters it needs -- this program     *
003100* only decides WHICH one runs.                                  *
003200*                                                               *
003300*****************************************************************
003400 
003500*****************************************************************
003600* CHANGE LOG                                                   *
003700*****************************************************************
003800*****************************************************************
003900* 1985-01-09 RTH      DR-1040   Original release -- single-      *
004000*                               record submission only, no      *
004100*                               dispatch card needed yet.        *
004200* 1987-09-17 KLO      DR-1219   Dispatch card added for the      *
004300*                               streaming-line unit (PGEM031).   *
004400* 1987-11-04 KLO      DR-1233   Dispatch card extended to the    *
004500*                               export unit (PGEM102).           *
004600* 1998-09-30 DMA      Y2K-017   Cold-start default review -- no  *
004700*                               2-digit years anywhere on this   *
004800*                               path.                            *
004900*****************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS PGEMPLT-TRACE-ON
005600            OFF STATUS IS PGEMPLT-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RUNCTL-FILE          ASSIGN TO RUNCTL
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RUNCTL-STATUS.
006200 
006300     SELECT RUNLOG-FILE          ASSIGN TO RUNLOG
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RUNLOG-STATUS.
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900 
007000 FD  RUNCTL-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  RC-CONTROL.
007300     02  RC-UNIT-CODE                PIC X(04).
007400         88  RC-UNIT-BULK-UPLOAD          VALUE 'BULK'.
007500         88  RC-UNIT-STREAM-LINE           VALUE 'STRM'.
007600         88  RC-UNIT-EXPORT                VALUE 'XPRT'.
007700         88  RC-UNIT-NONE                   VALUE 'NONE'.
007800     02  FILLER                       PIC X(76).
007900 
008000 FD  RUNLOG-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  RUNLOG-RECORD                    PIC X(132).
008300 
008400 WORKING-STORAGE SECTION.
008500 
008600 01  WS-RUNCTL-STATUS             PIC X(02) VALUE '00'.
008700 01  WS-RUNLOG-STATUS             PIC X(02) VALUE '00'.
008800 
008900 01  WS-LOG-LINE                  PIC X(132).
009000 01  WS-STEP-COUNT                PIC S9(04) COMP VALUE 0.
009100 
009200 01  WS-CURRENT-DATE              PIC 9(08).
009300 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
009400     02  WS-CD-CCYY                PIC 9(04).
009500     02  WS-CD-MM                  PIC 9(02).
009600     02  WS-CD-DD                  PIC 9(02).
009700 01  WS-CURRENT-TIME              PIC 9(06).
009800 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME.
009900     02  WS-CT-HH                  PIC 9(02).
010000     02  WS-CT-MN                  PIC 9(02).
010100     02  WS-CT-SS                  PIC 9(02).
010200 
010300 01  WS-PGEM005-PARMS.
010400     02  WS-P5-MODE                 PIC X(04) VALUE 'GTID'.
010500     02  WS-P5-EXPERIMENT-ID        PIC 9(09).
010600     02  WS-P5-FOUND-SW             PIC X(01).
010700     02  FILLER                     PIC X(08).
010800 
010900     COPY PGEMEXP REPLACING LEADING EX- BY WS-P5-EX-.
011000 
011100 PROCEDURE DIVISION.
011200 
011300 0000-MAIN.
011400     PERFORM 9500-OPEN-FILES          THRU 9500-EXIT.
011500     PERFORM 1000-ESTABLISH-CURRENT   THRU 1000-EXIT.
011600 
011700     PERFORM 2000-READ-RUNCTL         THRU 2000-EXIT
011800         WITH TEST BEFORE
011900         UNTIL WS-RUNCTL-STATUS = '10'.
012000 
012100     PERFORM 9550-CLOSE-FILES         THRU 9550-EXIT.
012200     GOBACK.
012300 
012400 9500-OPEN-FILES.
012500     OPEN INPUT  RUNCTL-FILE.
012600     OPEN OUTPUT RUNLOG-FILE.
012700 
012800 9500-EXIT.
012900     EXIT.
013000 
013100 9550-CLOSE-FILES.
013200     CLOSE RUNCTL-FILE.
013300     CLOSE RUNLOG-FILE.
013400 
013500 9550-EXIT.
013600     EXIT.
013700 
013800*****************************************************************
013900* GTID mode is enough on its own to get 1985-01-09's cold-start *
014000* fallback on file -- PGEM005 writes nothing itself in GTID     *
014100* mode, so a SETI call follows to make the resolved id stick.   *
014200*****************************************************************
014300 1000-ESTABLISH-CURRENT.
014400     MOVE 'GTID'                       TO WS-P5-MODE.
014500     CALL 'PGEM005'                 USING WS-PGEM005-PARMS
014600                                           WS-P5-EX-RECORD.
014700 
014800     MOVE 'SETI'                       TO WS-P5-MODE.
014900     CALL 'PGEM005'                 USING WS-PGEM005-PARMS
015000                                           WS-P5-EX-RECORD.
015100 
015200     ACCEPT WS-CURRENT-DATE            FROM DATE YYYYMMDD.
015300     ACCEPT WS-CURRENT-TIME            FROM TIME.
015400 
015500     STRING 'CURRENT EXPERIMENT ESTABLISHED AS '
015600                                        DELIMITED BY SIZE
015700             WS-P5-EXPERIMENT-ID       DELIMITED BY SIZE
015800             INTO WS-LOG-LINE.
015900     PERFORM 9900-WRITE-RUN-LOG      THRU 9900-EXIT.
016000 
016100 1000-EXIT.
016200     EXIT.
016300 
016400*****************************************************************
016500* One dispatch card per job step.  A card naming a unit this    *
016600* program does not recognize is logged and skipped rather than  *
016700* abending the step -- the next card still gets a chance.       *
016800*****************************************************************
016900 2000-READ-RUNCTL.
017000     READ RUNCTL-FILE
017100         AT END
017200             MOVE '10'                    TO WS-RUNCTL-STATUS.
017300 
017400     IF WS-RUNCTL-STATUS NOT = '10'
017500         ADD 1                            TO WS-STEP-COUNT
017600         IF RC-UNIT-BULK-UPLOAD
017700             CALL 'PGEM009'
017800         ELSE
017900         IF RC-UNIT-STREAM-LINE
018000             CALL 'PGEM031'
018100         ELSE
018200         IF RC-UNIT-EXPORT
018300             CALL 'PGEM102'
018400         ELSE
018500             MOVE 'RUNCTL CARD NOT RECOGNIZED -- STEP SKIPPED'
018600                                           TO WS-LOG-LINE
018700             PERFORM 9900-WRITE-RUN-LOG THRU 9900-EXIT
018800         END-IF
018900     END-IF.
019000 
019100 2000-EXIT.
019200     EXIT.
019300 
019400 9900-WRITE-RUN-LOG.
019500     WRITE RUNLOG-RECORD               FROM WS-LOG-LINE.
019600 
019700 9900-EXIT.
019800     EXIT.
