000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* INVALID-MEASUREMENT (QUARANTINE) RECORD.                      *
000600* One row per reading, row, or single label/value pair that     *
000700* failed to parse, failed a range/cross-field check, or could   *
000800* not be tied to a known experiment.  Carries the original      *
000900* raw text and the rejection reason so a greenhouse technician  *
001000* can go back and re-key it.  Keyed by IV-INVALID-ID; alternate *
001100* key IV-EXPERIMENT-ID is non-unique and may be unresolved      *
001200* (IV-EXPERIMENT-KNOWN-SW = 'N') when the submission never      *
001300* made it far enough to identify an experiment.                 *
001400*                                                               *
001500*****************************************************************
001600 01  IV-RECORD.
001700     02  IV-INVALID-ID              PIC 9(09).
001800     02  IV-EXPERIMENT-KNOWN-SW     PIC X(01) VALUE 'N'.
001900         88  IV-EXPERIMENT-KNOWN         VALUE 'Y'.
002000         88  IV-EXPERIMENT-UNKNOWN       VALUE 'N'.
002100     02  IV-EXPERIMENT-ID           PIC 9(09).
002200     02  IV-REASON-CODE             PIC X(02).
002300         88  IV-RSN-REQUIRED-COLS        VALUE '01'.
002400         88  IV-RSN-TEMP-RANGE           VALUE '02'.
002500         88  IV-RSN-HUMIDITY-RANGE       VALUE '03'.
002600         88  IV-RSN-SOIL-RANGE           VALUE '04'.
002700         88  IV-RSN-DISTANCE-RANGE       VALUE '05'.
002800         88  IV-RSN-LIGHT-HI-RANGE       VALUE '06'.
002900         88  IV-RSN-LIGHT-LO-RANGE       VALUE '07'.
003000         88  IV-RSN-LIGHT-SETTING        VALUE '08'.
003100         88  IV-RSN-WATER-SINCE          VALUE '09'.
003200         88  IV-RSN-WATER-AMOUNT         VALUE '10'.
003300         88  IV-RSN-WATER-FREQ           VALUE '11'.
003400         88  IV-RSN-TIMESTAMP-SHAPE      VALUE '12'.
003500         88  IV-RSN-EXPERIMENT-NOTFOUND  VALUE '13'.
003600         88  IV-RSN-NO-DATA-EXTRACTED    VALUE '14'.
003700         88  IV-RSN-ACTIVE-EXP-NOTFOUND  VALUE '15'.
003800         88  IV-RSN-FIELD-FORMAT         VALUE '16'.
003900         88  IV-RSN-PARSE-OR-EMPTY       VALUE '17'.
004000     02  IV-VALIDATION-ERROR        PIC X(500).
004100     02  IV-RECEIVED-DATE           PIC 9(08).
004200     02  IV-RECEIVED-TIME           PIC 9(06).
004300     02  IV-RAW-DATA                PIC X(2000).
004400     02  FILLER                     PIC X(14).
004500 
004600*****************************************************************
004700* Alternate view of the received-at timestamp, split into its   *
004800* calendar and clock components for the aging/purge job.        *
004900*****************************************************************
005000 01  IV-RECEIVED-X REDEFINES IV-RECORD.
005100     02  FILLER                     PIC X(521).
005200     02  IV-RCV-CCYY                PIC 9(04).
005300     02  IV-RCV-MM                  PIC 9(02).
005400     02  IV-RCV-DD                  PIC 9(02).
005500     02  IV-RCV-HH                  PIC 9(02).
005600     02  IV-RCV-MN                  PIC 9(02).
005700     02  IV-RCV-SS                  PIC 9(02).
005800     02  FILLER                     PIC X(2014).
