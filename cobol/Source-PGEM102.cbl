000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM102.                                      *
000400* AUTHOR.        K. L. OKAFOR.                                 *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  11/04/1987.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM102.
001300 AUTHOR.        K. L. OKAFOR.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  11/04/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* MEASUREMENT EXPORT.  Browses MSRMAST for one experiment's     *
002400* readings, ascending by timestamp within the experiment (the   *
002500* alternate key's duplicate-group order), loads them into a     *
002600* parsed-table shape and hands the table to PGEM003 to write    *
002700* out as CSV or JSON text.  Run parameters (which experiment,   *
002800* which format, which delimiter) come off an export control     *
002900* card -- there is no on-line request to read them from.        *
003000*                                                               *
003100*****************************************************************
003200 
003300*****************************************************************
003400* CHANGE LOG                                                   *
003500*****************************************************************
003600*****************************************************************
003700* 1987-11-04 KLO      DR-1233   Original release -- CSV/JSON    *
003800*                               export of one experiment's      *
003900*                               measurement history.            *
004000* 1991-02-19 RTH      DR-1298   Light-setting column added to   *
004100*                               the export header/row shape.    *
004200* 1998-12-08 DMA      Y2K-019   Timestamp column format reviewed*
004300*                               -- CCYYMMDDHHMMSS, century-safe.*
004400* 2002-07-11 KLO      DR-1577   No-rows case now logs instead   *
004500*                               of calling PGEM003 with an      *
004600*                               empty table.                    *
004700*****************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON  STATUS IS PGEM102-TRACE-ON
005400            OFF STATUS IS PGEM102-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT EXPCTL-FILE          ASSIGN TO EXPCTL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-EXPCTL-STATUS.
006000 
006100     SELECT MEASUREMENT-FILE     ASSIGN TO MSRMAST
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         RECORD KEY IS MS-MEASUREMENT-ID
006500         ALTERNATE RECORD KEY IS MS-EXPERIMENT-ID
006600             WITH DUPLICATES
006700         FILE STATUS IS WS-MEASUREMENT-STATUS.
006800 
006900     SELECT RUNLOG-FILE          ASSIGN TO RUNLOG
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RUNLOG-STATUS.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 
007600 FD  EXPCTL-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  EC-CONTROL.
007900     02  EC-EXPERIMENT-ID            PIC 9(09).
008000     02  EC-FORMAT-CODE              PIC X(04).
008100         88  EC-FORMAT-CSV                VALUE 'CSVX'.
008200         88  EC-FORMAT-JSON               VALUE 'JSNX'.
008300     02  EC-DELIMITER                PIC X(01).
008400     02  FILLER                      PIC X(66).
008500 
008600 FD  MEASUREMENT-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PGEMMSR.
008900 
009000 FD  RUNLOG-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  RUNLOG-RECORD                   PIC X(132).
009300 
009400 WORKING-STORAGE SECTION.
009500 
009600 01  WS-EXPCTL-STATUS             PIC X(02) VALUE '00'.
009700 01  WS-MEASUREMENT-STATUS        PIC X(02) VALUE '00'.
009800     88  WS-MEASUREMENT-OK              VALUE '00'.
009900 01  WS-RUNLOG-STATUS             PIC X(02) VALUE '00'.
010000 
010100 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
010200     88  WS-EOF                        VALUE 'Y'.
010300 
010400 01  WS-LOG-LINE                  PIC X(132).
010500 01  WS-ROW-COUNT-EDIT            PIC ZZZ9.
010600 
010700 01  WS-FMT-VALUE                 PIC S9(05)V9(01).
010800 01  WS-FMT-VALUE-X REDEFINES WS-FMT-VALUE.
010900     02  WS-FMT-VALUE-WHOLE        PIC S9(05).
011000     02  WS-FMT-VALUE-FRACTION     PIC 9(01).
011100 01  WS-FMT-EDITED                PIC -(5)9.9.
011200 01  WS-FMT-TEXT                  PIC X(09).
011300 01  WS-FMT-IX                    PIC S9(02) COMP VALUE 0.
011400 01  WS-FMT-START                 PIC S9(02) COMP VALUE 0.
011500 01  WS-FMT-OUT-IX                PIC S9(02) COMP VALUE 0.
011600 
011700 01  WS-COL-IX                    PIC S9(02) COMP VALUE 0.
011800 
011900 01  WS-TS-TEXT                   PIC X(14).
012000 01  WS-TS-TEXT-X REDEFINES WS-TS-TEXT.
012100     02  WS-TST-CCYYMMDD          PIC 9(08).
012200     02  WS-TST-HHMMSS            PIC 9(06).
012300 
012400 01  WS-PGEM003-PARMS.
012500     02  WS-P3-FUNCTION             PIC X(04).
012600         88  WS-P3-DO-CSV-EXPORT        VALUE 'CSVX'.
012700         88  WS-P3-DO-JSON-EXPORT       VALUE 'JSNX'.
012800     02  WS-P3-DELIMITER            PIC X(01).
012900     02  WS-P3-HAS-HEADERS-SW       PIC X(01) VALUE 'Y'.
013000     02  WS-P3-RETURN-CODE          PIC S9(04) COMP.
013100         88  WS-P3-OK                   VALUE 0.
013200         88  WS-P3-NO-DATA               VALUE 4.
013300     02  FILLER                     PIC X(08).
013400 
013500     COPY PGEMTBL.
013600 
013700 PROCEDURE DIVISION.
013800 
013900 0000-MAIN.
014000     PERFORM 9500-OPEN-FILES       THRU 9500-EXIT.
014100     PERFORM 1000-READ-CONTROL     THRU 1000-EXIT.
014200     PERFORM 2000-LOAD-TABLE       THRU 2000-EXIT.
014300 
014400     IF TB-ROW-COUNT = 0
014500         MOVE 'NO MEASUREMENTS ON FILE FOR THE EXPERIMENT -- '
014600                                       TO WS-LOG-LINE
014700         PERFORM 9900-WRITE-RUN-LOG THRU 9900-EXIT
014800     ELSE
014900         PERFORM 3000-RUN-EXPORT   THRU 3000-EXIT
015000     END-IF.
015100 
015200     PERFORM 9550-CLOSE-FILES      THRU 9550-EXIT.
015300     GOBACK.
015400 
015500 9500-OPEN-FILES.
015600     OPEN INPUT EXPCTL-FILE.
015700     OPEN INPUT MEASUREMENT-FILE.
015800     OPEN OUTPUT RUNLOG-FILE.
015900 
016000 9500-EXIT.
016100     EXIT.
016200 
016300 9550-CLOSE-FILES.
016400     CLOSE EXPCTL-FILE.
016500     CLOSE MEASUREMENT-FILE.
016600     CLOSE RUNLOG-FILE.
016700 
016800 9550-EXIT.
016900     EXIT.
017000 
017100 1000-READ-CONTROL.
017200     READ EXPCTL-FILE
017300         AT END
017400             MOVE 0                     TO EC-EXPERIMENT-ID
017500             MOVE 'CSVX'                 TO EC-FORMAT-CODE
017600             MOVE ','                    TO EC-DELIMITER.
017700 
017800     MOVE EC-FORMAT-CODE                TO WS-P3-FUNCTION.
017900     MOVE EC-DELIMITER                  TO WS-P3-DELIMITER.
018000 
018100 1000-EXIT.
018200     EXIT.
018300 
018400*****************************************************************
018500* Header row is fixed -- the business-field names, in the same  *
018600* order every caller of this program gets them in.  Browse the  *
018700* experiment's readings on the alternate key, oldest first,     *
018800* formatting each numeric cell and copying the light-setting    *
018900* text cell and the timestamp cell as built below.               *
019000*****************************************************************
019100 2000-LOAD-TABLE.
019200     MOVE 0                             TO TB-ROW-COUNT.
019300     MOVE 12                            TO TB-COLUMN-COUNT.
019400     MOVE 'Y'                           TO TB-HAS-HEADERS-SW.
019500 
019600     MOVE 'Luft_temperatur'             TO TB-HEADER(1).
019700     MOVE 'Luftfugtighed'                TO TB-HEADER(2).
019800     MOVE 'Jord_fugtighed'               TO TB-HEADER(3).
019900     MOVE 'Lysstyrke_hoejeste'           TO TB-HEADER(4).
020000     MOVE 'Lysstyrke_laveste'            TO TB-HEADER(5).
020100     MOVE 'Lys_indstilling'              TO TB-HEADER(6).
020200     MOVE 'Lysstyrke_gennemsnit'         TO TB-HEADER(7).
020300     MOVE 'Afstand_til_planetop'         TO TB-HEADER(8).
020400     MOVE 'Tid_siden_sidste_vanding'     TO TB-HEADER(9).
020500     MOVE 'Vandmaengde'                  TO TB-HEADER(10).
020600     MOVE 'Vandingsfrekvens'             TO TB-HEADER(11).
020700     MOVE 'Tidsstempel'                  TO TB-HEADER(12).
020800 
020900     MOVE EC-EXPERIMENT-ID               TO MS-EXPERIMENT-ID.
021000     START MEASUREMENT-FILE KEY IS NOT LESS THAN
021100           MS-EXPERIMENT-ID
021200         INVALID KEY
021300             SET WS-EOF                      TO TRUE.
021400 
021500     IF NOT WS-EOF
021600         PERFORM 2100-READ-ONE-MS       THRU 2100-EXIT
021700         PERFORM 2200-LOAD-ONE-ROW      THRU 2200-EXIT
021800             WITH TEST BEFORE
021900             UNTIL WS-EOF
022000             OR    MS-EXPERIMENT-ID NOT EQUAL EC-EXPERIMENT-ID
022100             OR    TB-ROW-COUNT >= 1000
022200     END-IF.
022300 
022400 2000-EXIT.
022500     EXIT.
022600 
022700 2100-READ-ONE-MS.
022800     READ MEASUREMENT-FILE NEXT RECORD
022900         AT END
023000             SET WS-EOF                      TO TRUE.
023100 
023200 2100-EXIT.
023300     EXIT.
023400 
023500 2200-LOAD-ONE-ROW.
023600     ADD 1                               TO TB-ROW-COUNT.
023700 
023800     MOVE MS-LUFT-TEMPERATUR             TO WS-FMT-VALUE.
023900     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
024000     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 1).
024100 
024200     MOVE MS-LUFTFUGTIGHED               TO WS-FMT-VALUE.
024300     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
024400     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 2).
024500 
024600     MOVE MS-JORD-FUGTIGHED              TO WS-FMT-VALUE.
024700     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
024800     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 3).
024900 
025000     MOVE MS-LYS-HOJESTE-INTENSITET      TO WS-FMT-VALUE.
025100     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
025200     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 4).
025300 
025400     MOVE MS-LYS-LAVESTE-INTENSITET      TO WS-FMT-VALUE.
025500     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
025600     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 5).
025700 
025800     MOVE MS-LYS-INDSTILLING
025900                         TO TB-CELL(TB-ROW-COUNT, 6).
026000 
026100     MOVE MS-LYS-GENNEMSNIT              TO WS-FMT-VALUE.
026200     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
026300     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 7).
026400 
026500     MOVE MS-AFSTAND-TIL-HOJDE           TO WS-FMT-VALUE.
026600     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
026700     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 8).
026800 
026900     MOVE MS-VAND-TID-FRA-SIDSTE         TO WS-FMT-VALUE.
027000     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
027100     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 9).
027200 
027300     MOVE MS-VAND-MAENGDE                TO WS-FMT-VALUE.
027400     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
027500     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 10).
027600 
027700     MOVE MS-VAND-FREKVENS               TO WS-FMT-VALUE.
027800     PERFORM 9300-FORMAT-NUMBER        THRU 9300-EXIT.
027900     MOVE WS-FMT-TEXT        TO TB-CELL(TB-ROW-COUNT, 11).
028000 
028100     MOVE MS-TIMESTAMP-DATE              TO WS-TST-CCYYMMDD.
028200     MOVE MS-TIMESTAMP-TIME              TO WS-TST-HHMMSS.
028300     MOVE WS-TS-TEXT         TO TB-CELL(TB-ROW-COUNT, 12).
028400 
028500     PERFORM 2100-READ-ONE-MS          THRU 2100-EXIT.
028600 
028700 2200-EXIT.
028800     EXIT.
028900 
029000*****************************************************************
029100* Right-justified edited numeric, left-justified into a plain   *
029200* text cell -- PGEM003's JSON bare-number test needs the digits *
029300* to start in column one, not sit after a run of suppression    *
029400* spaces.                                                       *
029500*****************************************************************
029600 9300-FORMAT-NUMBER.
029700     MOVE WS-FMT-VALUE                   TO WS-FMT-EDITED.
029800     MOVE SPACES                         TO WS-FMT-TEXT.
029900 
030000     MOVE 1                              TO WS-FMT-START.
030100     PERFORM 9310-SKIP-LEADING-BLANK   THRU 9310-EXIT
030200         WITH TEST BEFORE
030300         UNTIL WS-FMT-START > 9
030400         OR    WS-FMT-EDITED(WS-FMT-START:1) NOT EQUAL SPACE.
030500 
030600     MOVE 1                              TO WS-FMT-OUT-IX.
030700     MOVE WS-FMT-START                   TO WS-FMT-IX.
030800     PERFORM 9320-COPY-ONE-CHAR        THRU 9320-EXIT
030900         WITH TEST BEFORE
031000         UNTIL WS-FMT-IX > 9.
031100 
031200 9300-EXIT.
031300     EXIT.
031400 
031500 9310-SKIP-LEADING-BLANK.
031600     ADD 1                                TO WS-FMT-START.
031700 
031800 9310-EXIT.
031900     EXIT.
032000 
032100 9320-COPY-ONE-CHAR.
032200     MOVE WS-FMT-EDITED(WS-FMT-IX:1)
032300                     TO WS-FMT-TEXT(WS-FMT-OUT-IX:1).
032400     ADD 1                                TO WS-FMT-IX.
032500     ADD 1                                TO WS-FMT-OUT-IX.
032600 
032700 9320-EXIT.
032800     EXIT.
032900 
033000*****************************************************************
033100* Table is loaded -- hand it to PGEM003 for serialization.  The *
033200* export file itself (CSVOUT/JSONOUT) is opened and written by  *
033300* PGEM003, not here.                                             *
033400*****************************************************************
033500 3000-RUN-EXPORT.
033600     CALL 'PGEM003'               USING WS-PGEM003-PARMS
033700                                         TB-TABLE.
033800 
033900     MOVE TB-ROW-COUNT                   TO WS-ROW-COUNT-EDIT.
034000     STRING 'EXPORT COMPLETE -- '        DELIMITED BY SIZE
034100             WS-ROW-COUNT-EDIT           DELIMITED BY SIZE
034200             ' ROW(S) WRITTEN'           DELIMITED BY SIZE
034300             INTO WS-LOG-LINE.
034400     PERFORM 9900-WRITE-RUN-LOG        THRU 9900-EXIT.
034500 
034600 3000-EXIT.
034700     EXIT.
034800 
034900 9900-WRITE-RUN-LOG.
035000     WRITE RUNLOG-RECORD              FROM WS-LOG-LINE.
035100 
035200 9900-EXIT.
035300     EXIT.
