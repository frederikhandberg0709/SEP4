000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM005.                                      *
000400* AUTHOR.        R. T. HOLLAND.                                *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  01/09/1985.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM005.
001300 AUTHOR.        R. T. HOLLAND.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  01/09/1985.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* CURRENT-EXPERIMENT RESOLUTION.  Every intake program works     *
002400* against "the experiment that is presently being monitored",   *
002500* a single pointer kept in the system-configuration store       *
002600* under the key CURRENT_EXPERIMENT_ID.  Three modes --           *
002700*   GTID  return the current id, defaulting to DFLT-EXPERIMENT- *
002800*         ID when the config row is missing or will not parse;  *
002900*   GREC  do the above, then also read the experiment master    *
003000*         for that id (caller checks PGEM005-FOUND-SW);         *
003100*   SETI  verify the requested id exists, then create-or-update *
003200*         the config row to point at it.                        *
003300*                                                               *
003400*****************************************************************
003500 
003600*****************************************************************
003700* CHANGE LOG                                                   *
003800*****************************************************************
003900*****************************************************************
004000* 1985-01-09 RTH      DR-1040   Original release -- current-exp *
004100*                               eriment pointer.                *
004200* 1988-05-14 KLO      DR-1208   Fallback-to-default-id added fo *
004300*                               r bad/missing config row.       *
004400* 1998-09-30 DMA      Y2K-017   Config-value length check revie *
004500*                               wed -- no 2-digit years here.   *
004600* 2004-02-17 RTH      DR-1601   Set-current-id now verifies exp *
004700*                               eriment exists before updating. *
004800*****************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON  STATUS IS PGEM005-TRACE-ON
005500            OFF STATUS IS PGEM005-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CONFIG-FILE         ASSIGN TO CONFIG
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS DYNAMIC
006100         RECORD KEY IS CF-CONFIG-KEY
006200         FILE STATUS IS WS-CONFIG-STATUS.
006300 
006400     SELECT EXPERIMENT-FILE     ASSIGN TO EXPMSTR
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS DYNAMIC
006700         RECORD KEY IS EX-EXPERIMENT-ID
006800         ALTERNATE RECORD KEY IS EX-PLANT-SPECIES
006900             WITH DUPLICATES
007000         ALTERNATE RECORD KEY IS EX-EXPERIMENT-NAME
007100         FILE STATUS IS WS-EXPERIMENT-STATUS.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500 
007600 FD  CONFIG-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY PGEMCFG.
007900 
008000 FD  EXPERIMENT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY PGEMEXP.
008300 
008400 WORKING-STORAGE SECTION.
008500 
008600 01  WS-CONFIG-STATUS           PIC X(02) VALUE '00'.
008700     88  WS-CONFIG-OK                VALUE '00'.
008800     88  WS-CONFIG-NOTFOUND          VALUE '23'.
008900 01  WS-EXPERIMENT-STATUS       PIC X(02) VALUE '00'.
009000     88  WS-EXPERIMENT-OK            VALUE '00'.
009100     88  WS-EXPERIMENT-NOTFOUND      VALUE '23'.
009200 
009300 01  DFLT-EXPERIMENT-ID         PIC 9(09) VALUE 1.
009400 
009500 01  WS-PGEM004-PARMS.
009600     02  WS-P4-MODE             PIC X(04) VALUE 'PRSE'.
009700     02  WS-P4-FIELD-CODE       PIC X(04).
009800     02  WS-P4-FIELD-TEXT       PIC X(50).
009900     02  WS-P4-FIELD-VALUE      PIC S9(07)V9(02) COMP-3.
010000     02  WS-P4-VALID-SW         PIC X(01).
010100         88  WS-P4-VALID             VALUE 'Y'.
010200     02  WS-P4-FAILING-ROW      PIC S9(04) COMP.
010300     02  WS-P4-REASON-CODE      PIC X(02).
010400     02  WS-P4-ERROR-MESSAGE    PIC X(80).
010500     02  FILLER                 PIC X(08).
010600 
010700*  Shape of WS-PGEM004-PARMS redone as separate elementary items
010800*  of the sizes PGEM004 actually expects -- kept here rather
010900*  than COPYing PGEM004's own linkage so a change there does
011000*  not silently break every caller.
011100 01  WS-DECODED-ID              PIC S9(07)V9(02) COMP-3.
011200 01  WS-DECODED-ID-WHOLE REDEFINES WS-DECODED-ID.
011300     02  WS-DECODED-ID-INT      PIC S9(07).
011400     02  FILLER                 PIC X(02).
011500 
011600 01  WS-NEW-CONFIG-VALUE        PIC X(100).
011700 01  WS-NEW-CONFIG-VALUE-N REDEFINES WS-NEW-CONFIG-VALUE.
011800     02  WS-NCV-DIGITS          PIC 9(09).
011900     02  FILLER                 PIC X(91).
012000 
012100 01  WS-CURRENT-DATE            PIC 9(08).
012200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
012300     02  WS-CD-CCYY             PIC 9(04).
012400     02  WS-CD-MM               PIC 9(02).
012500     02  WS-CD-DD               PIC 9(02).
012600 01  WS-CURRENT-TIME            PIC 9(06).
012700 
012800*  PGEM004 expects a parsed-table parameter on every call even
012900*  though PRSE mode never references it; an empty one is passed.
013000     COPY PGEMTBL.
013100 
013200 LINKAGE SECTION.
013300 
013400 01  PGEM005-PARMS.
013500     02  PGEM005-MODE           PIC X(04).
013600         88  PGEM005-MODE-GET-ID     VALUE 'GTID'.
013700         88  PGEM005-MODE-GET-REC    VALUE 'GREC'.
013800         88  PGEM005-MODE-SET-ID     VALUE 'SETI'.
013900     02  PGEM005-EXPERIMENT-ID  PIC 9(09).
014000     02  PGEM005-FOUND-SW       PIC X(01).
014100         88  PGEM005-FOUND           VALUE 'Y'.
014200         88  PGEM005-NOT-FOUND       VALUE 'N'.
014300     02  FILLER                 PIC X(08).
014400 
014500     COPY PGEMEXP REPLACING LEADING EX- BY PGEM005-EX-.
014600 
014700 PROCEDURE DIVISION USING PGEM005-PARMS PGEM005-EX-RECORD.
014800 
014900 0000-MAIN.
015000     MOVE 'N'                    TO PGEM005-FOUND-SW.
015100 
015200     OPEN I-O CONFIG-FILE.
015300     OPEN I-O EXPERIMENT-FILE.
015400 
015500     IF PGEM005-MODE-GET-ID
015600         PERFORM 1000-GET-CURRENT-ID THRU 1000-EXIT
015700     ELSE
015800     IF PGEM005-MODE-GET-REC
015900         PERFORM 1000-GET-CURRENT-ID THRU 1000-EXIT
016000         PERFORM 2000-GET-CURRENT-RECORD THRU 2000-EXIT
016100     ELSE
016200     IF PGEM005-MODE-SET-ID
016300         PERFORM 3000-SET-CURRENT-ID THRU 3000-EXIT.
016400 
016500     CLOSE CONFIG-FILE.
016600     CLOSE EXPERIMENT-FILE.
016700     GOBACK.
016800 
016900*****************************************************************
017000* Read the config row keyed CURRENT_EXPERIMENT_ID; decode its   *
017100* text value through PGEM004's PRSE mode.  Any failure to find  *
017200* the row or to parse its value falls back silently to the      *
017300* shop default of experiment 1 -- this is not itself an error   *
017400* condition, per the rules this family was built to.            *
017500*****************************************************************
017600 1000-GET-CURRENT-ID.
017700     MOVE 'current_experiment_id'     TO CF-CONFIG-KEY.
017800     READ CONFIG-FILE
017900         INVALID KEY
018000             MOVE DFLT-EXPERIMENT-ID  TO PGEM005-EXPERIMENT-ID.
018100 
018200     IF WS-CONFIG-OK
018300         MOVE CF-CONFIG-VALUE         TO WS-P4-FIELD-TEXT
018400         CALL 'PGEM004'          USING WS-PGEM004-PARMS
018500                                        TB-TABLE
018600         IF WS-P4-VALID
018700             MOVE WS-P4-FIELD-VALUE   TO WS-DECODED-ID
018800             MOVE WS-DECODED-ID-INT   TO PGEM005-EXPERIMENT-ID
018900         ELSE
019000             MOVE DFLT-EXPERIMENT-ID  TO PGEM005-EXPERIMENT-ID
019100         END-IF
019200     END-IF.
019300 
019400 1000-EXIT.
019500     EXIT.
019600 
019700*****************************************************************
019800* Read the experiment master for the id resolved above.  The    *
019900* caller's own copy of EX-RECORD (PGEM005-EX-RECORD) receives   *
020000* the row; PGEM005-FOUND-SW tells the caller whether it is      *
020100* meaningful.                                                   *
020200*****************************************************************
020300 2000-GET-CURRENT-RECORD.
020400     MOVE PGEM005-EXPERIMENT-ID       TO EX-EXPERIMENT-ID.
020500     READ EXPERIMENT-FILE
020600         INVALID KEY
020700             MOVE 'N'                 TO PGEM005-FOUND-SW.
020800 
020900     IF WS-EXPERIMENT-OK
021000         MOVE 'Y'                     TO PGEM005-FOUND-SW
021100         MOVE EX-RECORD               TO PGEM005-EX-RECORD
021200     END-IF.
021300 
021400 2000-EXIT.
021500     EXIT.
021600 
021700*****************************************************************
021800* Point the current-experiment pointer at a new id.  Refuses    *
021900* (leaves the config row untouched) if the target experiment    *
022000* cannot be found in the master.                                *
022100*****************************************************************
022200 3000-SET-CURRENT-ID.
022300     MOVE PGEM005-EXPERIMENT-ID       TO EX-EXPERIMENT-ID.
022400     READ EXPERIMENT-FILE
022500         INVALID KEY
022600             MOVE 'N'                 TO PGEM005-FOUND-SW.
022700 
022800     IF WS-EXPERIMENT-NOTFOUND
022900         MOVE 'N'                     TO PGEM005-FOUND-SW
023000         GO TO 3000-EXIT
023100     END-IF.
023200 
023300     MOVE 'Y'                         TO PGEM005-FOUND-SW.
023400 
023500     ACCEPT WS-CURRENT-DATE           FROM DATE YYYYMMDD.
023600     ACCEPT WS-CURRENT-TIME           FROM TIME.
023700 
023800     MOVE SPACES                      TO WS-NEW-CONFIG-VALUE.
023900     MOVE PGEM005-EXPERIMENT-ID       TO WS-NCV-DIGITS.
024000 
024100     MOVE 'current_experiment_id'     TO CF-CONFIG-KEY.
024200     READ CONFIG-FILE
024300         INVALID KEY
024400             CONTINUE.
024500 
024600     MOVE WS-NEW-CONFIG-VALUE         TO CF-CONFIG-VALUE.
024700     MOVE WS-CURRENT-DATE             TO CF-LAST-MAINT-DATE.
024800     MOVE 'PGEM005 '                  TO CF-LAST-MAINT-USERID.
024900 
025000     IF WS-CONFIG-OK
025100         REWRITE CF-RECORD
025200     ELSE
025300         WRITE CF-RECORD
025400     END-IF.
025500 
025600 3000-EXIT.
025700     EXIT.
