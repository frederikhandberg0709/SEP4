000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* SYSTEM-CONFIGURATION RECORD.                                  *
000600* A small keyed table of runtime switches for this job family.  *
000700* Today the only row this shop populates is the one keyed       *
000800* 'current_experiment_id', which points intake at the           *
000900* experiment that is presently being monitored.  Keyed by       *
001000* CF-CONFIG-KEY.                                                *
001100*                                                               *
001200*****************************************************************
001300 01  CF-RECORD.
001400     02  CF-CONFIG-KEY              PIC X(100).
001500     02  CF-CONFIG-VALUE            PIC X(100).
001600     02  CF-LAST-MAINT-DATE         PIC 9(08).
001700     02  CF-LAST-MAINT-USERID       PIC X(08).
001800     02  FILLER                     PIC X(16).
001900 
002000*****************************************************************
002100* Numeric overlay of CF-CONFIG-VALUE, usable only when the      *
002200* value is known to be a plain zero-filled integer (the         *
002300* current-experiment-id row); PGEM005 hands the value to        *
002400* PGEM004 (mode PRSE, paragraph 9100-PARSE-DECIMAL) before      *
002500* trusting it -- this overlay is not read until that call       *
002600* comes back valid.                                             *
002700*****************************************************************
002800 01  CF-CONFIG-VALUE-X REDEFINES CF-RECORD.
002900     02  FILLER                     PIC X(100).
003000     02  CF-CONFIG-VALUE-N          PIC 9(09).
003100     02  FILLER                     PIC X(91).
003200     02  FILLER                     PIC X(32).
