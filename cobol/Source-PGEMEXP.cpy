000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* EXPERIMENT MASTER RECORD.                                     *
000600* One row per defined growth experiment:  the species under     *
000700* study, the date range it runs, and free-text notes.  Keyed    *
000800* by EX-EXPERIMENT-ID; EX-PLANT-SPECIES is a non-unique         *
000900* alternate key, EX-EXPERIMENT-NAME is a unique alternate key.  *
001000*                                                               *
001100*****************************************************************
001200 01  EX-RECORD.
001300     02  EX-EXPERIMENT-ID       PIC 9(09).
001400     02  EX-EXPERIMENT-NAME     PIC X(100).
001500     02  EX-DESCRIPTION         PIC X(500).
001600     02  EX-PLANT-SPECIES       PIC X(100).
001700     02  EX-START-DATE          PIC 9(08).
001800     02  EX-END-DATE            PIC 9(08).
001900     02  EX-RECORD-STATUS       PIC X(01) VALUE 'A'.
002000         88  EX-STATUS-ACTIVE        VALUE 'A'.
002100         88  EX-STATUS-CLOSED        VALUE 'C'.
002200     02  EX-LAST-MAINT-DATE     PIC 9(08).
002300     02  EX-LAST-MAINT-USERID   PIC X(08).
002400     02  FILLER                 PIC X(08).
002500 
002600*****************************************************************
002700* Alternate view of the date range, broken into century/year/   *
002800* month/day components, used by the range checks in PGEM005     *
002900* and by the export heading in PGEM102.                         *
003000*****************************************************************
003100 01  EX-DATE-RANGE REDEFINES EX-RECORD.
003200     02  FILLER                 PIC X(09).
003300     02  FILLER                 PIC X(100).
003400     02  FILLER                 PIC X(500).
003500     02  FILLER                 PIC X(100).
003600     02  EX-START-DATE-X.
003700         03  EX-START-CCYY      PIC 9(04).
003800         03  EX-START-MM        PIC 9(02).
003900         03  EX-START-DD        PIC 9(02).
004000     02  EX-END-DATE-X.
004100         03  EX-END-CCYY        PIC 9(04).
004200         03  EX-END-MM          PIC 9(02).
004300         03  EX-END-DD          PIC 9(02).
004400     02  FILLER                 PIC X(25).
