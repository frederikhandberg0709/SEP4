000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM009.                                      *
000400* AUTHOR.        R. T. HOLLAND.                                *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  05/03/1985.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM009.
001300 AUTHOR.        R. T. HOLLAND.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  05/03/1985.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* BULK UPLOAD INTAKE.  One run processes one delimited intake   *
002400* file, all of it for the one experiment named on the BULKCTL   *
002500* control card.  The experiment is resolved and the file is     *
002600* parsed through PGEM003 before anything else happens; either   *
002700* failure rejects the whole run.  A table that fails PGEM004's  *
002800* TABL-mode check also rejects the whole run, with the single   *
002900* validator message reported.  Otherwise every row is mapped    *
003000* and posted on its own, so one bad row does not take down the  *
003100* rows around it -- a summary of counts and per-row errors is   *
003200* always written, whichever path was taken.                     *
003300*                                                               *
003400*****************************************************************
003500 
003600*****************************************************************
003700* CHANGE LOG                                                   *
003800*****************************************************************
003900*****************************************************************
004000* 1985-05-03 RTH      DR-1061   Original release -- bulk upload *
004100*                               intake.                         *
004200* 1989-08-22 KLO      DR-1244   Summary report added; previous  *
004300*                               release logged only to RUNLOG.  *
004400* 1998-12-08 DMA      Y2K-019   Timestamp substitution reviewed *
004500*                               -- century-safe default.        *
004600* 2007-01-15 RTH      DR-1719   Row mapping now shares PGEM004  *
004700*                               PRSE decode, matching PGEM008.  *
004800*****************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON  STATUS IS PGEM009-TRACE-ON
005500            OFF STATUS IS PGEM009-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BULKCTL-FILE         ASSIGN TO BULKCTL
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-BULKCTL-STATUS.
006100 
006200     SELECT SUMMARY-FILE         ASSIGN TO SUMMRPT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-SUMMARY-STATUS.
006500 
006600     SELECT EXPERIMENT-FILE      ASSIGN TO EXPMSTR
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS DYNAMIC
006900         RECORD KEY IS EX-EXPERIMENT-ID
007000         ALTERNATE RECORD KEY IS EX-PLANT-SPECIES
007100             WITH DUPLICATES
007200         ALTERNATE RECORD KEY IS EX-EXPERIMENT-NAME
007300         FILE STATUS IS WS-EXPERIMENT-STATUS.
007400 
007500     SELECT MEASUREMENT-FILE     ASSIGN TO MSRMAST
007600         ORGANIZATION IS INDEXED
007700         ACCESS MODE IS DYNAMIC
007800         RECORD KEY IS MS-MEASUREMENT-ID
007900         ALTERNATE RECORD KEY IS MS-EXPERIMENT-ID
008000             WITH DUPLICATES
008100         FILE STATUS IS WS-MEASUREMENT-STATUS.
008200 
008300     SELECT QUARANTINE-FILE      ASSIGN TO QUARMAST
008400         ORGANIZATION IS INDEXED
008500         ACCESS MODE IS DYNAMIC
008600         RECORD KEY IS IV-INVALID-ID
008700         ALTERNATE RECORD KEY IS IV-EXPERIMENT-ID
008800             WITH DUPLICATES
008900         FILE STATUS IS WS-QUARANTINE-STATUS.
009000 
009100     SELECT RUNLOG-FILE          ASSIGN TO RUNLOG
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-RUNLOG-STATUS.
009400 
009500 DATA DIVISION.
009600 FILE SECTION.
009700 
009800*****************************************************************
009900* One control card per run -- names the experiment the whole    *
010000* upload belongs to and tells PGEM003 how to read INTAKE.       *
010100*****************************************************************
010200 FD  BULKCTL-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  BC-CONTROL.
010500     02  BC-EXPERIMENT-ID        PIC 9(09).
010600     02  BC-DELIMITER            PIC X(01).
010700     02  BC-HAS-HEADERS-SW       PIC X(01).
010800         88  BC-HAS-HEADERS           VALUE 'Y'.
010900     02  FILLER                  PIC X(69).
011000 
011100 FD  SUMMARY-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  SUMMARY-RECORD              PIC X(132).
011400 
011500 FD  EXPERIMENT-FILE
011600     LABEL RECORDS ARE STANDARD.
011700     COPY PGEMEXP.
011800 
011900 FD  MEASUREMENT-FILE
012000     LABEL RECORDS ARE STANDARD.
012100     COPY PGEMMSR.
012200 
012300 FD  QUARANTINE-FILE
012400     LABEL RECORDS ARE STANDARD.
012500     COPY PGEMINV.
012600 
012700 FD  RUNLOG-FILE
012800     LABEL RECORDS ARE STANDARD.
012900 01  RUNLOG-RECORD               PIC X(132).
013000 
013100 WORKING-STORAGE SECTION.
013200 
013300 01  WS-BULKCTL-STATUS           PIC X(02) VALUE '00'.
013400     88  WS-BULKCTL-OK                VALUE '00'.
013500 01  WS-SUMMARY-STATUS           PIC X(02) VALUE '00'.
013600 01  WS-EXPERIMENT-STATUS        PIC X(02) VALUE '00'.
013700     88  WS-EXPERIMENT-OK             VALUE '00'.
013800     88  WS-EXPERIMENT-NOTFOUND       VALUE '23'.
013900 01  WS-MEASUREMENT-STATUS       PIC X(02) VALUE '00'.
014000     88  WS-MEASUREMENT-OK            VALUE '00'.
014100 01  WS-QUARANTINE-STATUS        PIC X(02) VALUE '00'.
014200 01  WS-RUNLOG-STATUS            PIC X(02) VALUE '00'.
014300 
014400 01  WS-EOF-SW                   PIC X(01) VALUE 'N'.
014500     88  WS-EOF                       VALUE 'Y'.
014600 
014700 01  WS-NEXT-MEASUREMENT-ID      PIC 9(09) COMP-3 VALUE 0.
014800 01  WS-NEXT-INVALID-ID          PIC 9(09) COMP-3 VALUE 0.
014900 
015000 01  WS-CURRENT-DATE             PIC 9(08).
015100 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
015200     02  WS-CD-CCYY               PIC 9(04).
015300     02  WS-CD-MM                 PIC 9(02).
015400     02  WS-CD-DD                 PIC 9(02).
015500 01  WS-CURRENT-TIME              PIC 9(06).
015600 01  WS-LOG-LINE                  PIC X(132).
015700 
015800*****************************************************************
015900* Counters and switches for the run summary.  An entry in       *
016000* WS-ROW-ERROR is SPACES for a row that posted cleanly.         *
016100*****************************************************************
016200 01  WS-OVERALL-STATUS            PIC X(08) VALUE SPACES.
016300 01  WS-TOP-ERROR                 PIC X(80) VALUE SPACES.
016400 01  WS-TOTAL-ROWS                PIC S9(04) COMP VALUE 0.
016500 01  WS-SUCCESS-COUNT             PIC S9(04) COMP VALUE 0.
016600 01  WS-ROW-ERROR-TABLE.
016700     02  WS-ROW-ERROR OCCURS 1000 TIMES
016800                INDEXED BY WS-ERR-IX
016900                PIC X(80).
017000     02  FILLER                   PIC X(04).
017100 01  WS-ROW-NUMBER-EDIT           PIC 9(04).
017200 
017300*****************************************************************
017400* Located once per run -- the position of each named column in  *
017500* the uploaded table, 0 when the (optional) column is absent.   *
017600*****************************************************************
017700 01  WS-COLUMN-INDEXES.
017800     02  WS-COL-TEMP              PIC S9(03) COMP VALUE 0.
017900     02  WS-COL-HUMIDITY          PIC S9(03) COMP VALUE 0.
018000     02  WS-COL-SOIL              PIC S9(03) COMP VALUE 0.
018100     02  WS-COL-LIGHT-HI          PIC S9(03) COMP VALUE 0.
018200     02  WS-COL-LIGHT-LO          PIC S9(03) COMP VALUE 0.
018300     02  WS-COL-LIGHT-SET         PIC S9(03) COMP VALUE 0.
018400     02  WS-COL-LIGHT-AVG         PIC S9(03) COMP VALUE 0.
018500     02  WS-COL-DISTANCE          PIC S9(03) COMP VALUE 0.
018600     02  WS-COL-WATER-SINCE       PIC S9(03) COMP VALUE 0.
018700     02  WS-COL-WATER-AMT         PIC S9(03) COMP VALUE 0.
018800     02  WS-COL-WATER-FREQ        PIC S9(03) COMP VALUE 0.
018900     02  WS-COL-TIMESTAMP         PIC S9(03) COMP VALUE 0.
019000     02  FILLER                   PIC X(04).
019100 01  WS-COLUMN-INDEXES-X REDEFINES WS-COLUMN-INDEXES.
019200     02  WS-COL-ARRAY OCCURS 12 TIMES
019300                INDEXED BY WS-COL-SLOT-IX
019400                PIC S9(03) COMP.
019500 01  WS-WANTED-NAME                PIC X(50).
019600 01  WS-FOUND-COL                  PIC S9(03) COMP VALUE 0.
019700 
019800 01  WS-PGEM003-PARMS.
019900     02  WS-P3-FUNCTION            PIC X(04) VALUE 'PARS'.
020000     02  WS-P3-DELIMITER           PIC X(01).
020100     02  WS-P3-HAS-HEADERS-SW      PIC X(01).
020200     02  WS-P3-RETURN-CODE         PIC S9(04) COMP.
020300         88  WS-P3-OK                   VALUE 0.
020400         88  WS-P3-NO-DATA               VALUE 4.
020500     02  FILLER                    PIC X(08).
020600 
020700     COPY PGEMTBL.
020800 
020900 01  WS-PGEM004-PARMS.
021000     02  WS-P4-MODE                PIC X(04) VALUE 'TABL'.
021100     02  WS-P4-FIELD-CODE          PIC X(04).
021200     02  WS-P4-FIELD-TEXT          PIC X(50).
021300     02  WS-P4-FIELD-VALUE         PIC S9(07)V9(02) COMP-3.
021400     02  WS-P4-VALID-SW            PIC X(01).
021500         88  WS-P4-VALID                VALUE 'Y'.
021600     02  WS-P4-FAILING-ROW         PIC S9(04) COMP.
021700     02  WS-P4-REASON-CODE         PIC X(02).
021800     02  WS-P4-ERROR-MESSAGE       PIC X(80).
021900     02  FILLER                    PIC X(08).
022000 
022100 01  WS-DECODED-VALUE              PIC S9(07)V9(02) COMP-3.
022200 01  WS-DECODED-VALUE-X REDEFINES WS-DECODED-VALUE.
022300     02  WS-DV-WHOLE                PIC S9(07).
022400     02  WS-DV-FRAC                 PIC 9(02).
022500 
022600 01  WS-CELL-TEXT                  PIC X(50).
022700 01  WS-CELL-TEXT-X REDEFINES WS-CELL-TEXT.
022800     02  WS-CT-FIRST                PIC X(19).
022900     02  FILLER                     PIC X(31).
023000 
023100 01  PGEM009-TS-OK-SW               PIC X(01) VALUE 'N'.
023200     88  PGEM009-TS-OK                   VALUE 'Y'.
023300 01  PGEM009-ROW-FAILED-SW          PIC X(01) VALUE 'N'.
023400     88  PGEM009-ROW-FAILED              VALUE 'Y'.
023500 
023600 PROCEDURE DIVISION.
023700 
023800 0000-MAIN.
023900     PERFORM 9500-OPEN-FILES          THRU 9500-EXIT.
024000     PERFORM 9600-INIT-SURROGATE-KEYS THRU 9600-EXIT.
024100     PERFORM 1000-READ-CONTROL        THRU 1000-EXIT.
024200     PERFORM 2000-RESOLVE-EXPERIMENT  THRU 2000-EXIT.
024300 
024400     IF WS-EXPERIMENT-OK
024500         PERFORM 3000-PARSE-UPLOAD    THRU 3000-EXIT
024600         IF TB-ROW-COUNT > 0
024700             PERFORM 4000-VALIDATE-TABLE THRU 4000-EXIT
024800             IF WS-P4-VALID
024900                 PERFORM 4500-LOCATE-COLUMNS THRU 4500-EXIT
025000                 PERFORM 5000-PROCESS-ALL-ROWS THRU 5000-EXIT
025100             ELSE
025200                 MOVE 'REJECTED'      TO WS-OVERALL-STATUS
025300                 MOVE WS-P4-ERROR-MESSAGE TO WS-TOP-ERROR
025400             END-IF
025500         ELSE
025600             MOVE 'REJECTED'          TO WS-OVERALL-STATUS
025700             MOVE 'UPLOAD CONTAINED NO PARSEABLE DATA ROWS'
025800                                      TO WS-TOP-ERROR
025900         END-IF
026000     ELSE
026100         MOVE 'REJECTED'              TO WS-OVERALL-STATUS
026200         MOVE 'EXPERIMENT ID NOT FOUND ON THE EXPERIMENT MASTER'
026300                                      TO WS-TOP-ERROR
026400     END-IF.
026500 
026600     PERFORM 7000-WRITE-SUMMARY       THRU 7000-EXIT.
026700     PERFORM 9550-CLOSE-FILES         THRU 9550-EXIT.
026800     GOBACK.
026900 
027000 9500-OPEN-FILES.
027100     OPEN INPUT  BULKCTL-FILE.
027200     OPEN OUTPUT SUMMARY-FILE.
027300     OPEN I-O    EXPERIMENT-FILE.
027400     OPEN I-O    MEASUREMENT-FILE.
027500     OPEN I-O    QUARANTINE-FILE.
027600     OPEN OUTPUT RUNLOG-FILE.
027700 
027800 9500-EXIT.
027900     EXIT.
028000 
028100 9550-CLOSE-FILES.
028200     CLOSE BULKCTL-FILE.
028300     CLOSE SUMMARY-FILE.
028400     CLOSE EXPERIMENT-FILE.
028500     CLOSE MEASUREMENT-FILE.
028600     CLOSE QUARANTINE-FILE.
028700     CLOSE RUNLOG-FILE.
028800 
028900 9550-EXIT.
029000     EXIT.
029100 
029200*****************************************************************
029300* No separate key-sequence file for the measurement or          *
029400* quarantine store -- find the highest key already on file by   *
029500* a one-pass sequential scan, the same technique PGEM008 uses.  *
029600*****************************************************************
029700 9600-INIT-SURROGATE-KEYS.
029800     MOVE 0                          TO WS-NEXT-MEASUREMENT-ID.
029900     MOVE 0                          TO WS-NEXT-INVALID-ID.
030000 
030100     PERFORM 9610-SCAN-MEASUREMENTS  THRU 9610-EXIT.
030200     PERFORM 9620-SCAN-QUARANTINE    THRU 9620-EXIT.
030300 
030400 9600-EXIT.
030500     EXIT.
030600 
030700 9610-SCAN-MEASUREMENTS.
030800     MOVE 'N'                         TO WS-EOF-SW.
030900     PERFORM 9611-SCAN-ONE-MS THRU 9611-EXIT
031000         WITH TEST BEFORE
031100         UNTIL WS-EOF.
031200     MOVE 'N'                         TO WS-EOF-SW.
031300 
031400 9610-EXIT.
031500     EXIT.
031600 
031700 9611-SCAN-ONE-MS.
031800     READ MEASUREMENT-FILE NEXT RECORD
031900         AT END
032000             SET WS-EOF                    TO TRUE
032100         NOT AT END
032200             IF MS-MEASUREMENT-ID > WS-NEXT-MEASUREMENT-ID
032300                MOVE MS-MEASUREMENT-ID TO WS-NEXT-MEASUREMENT-ID
032400             END-IF
032500     END-READ.
032600 
032700 9611-EXIT.
032800     EXIT.
032900 
033000 9620-SCAN-QUARANTINE.
033100     MOVE 'N'                         TO WS-EOF-SW.
033200     PERFORM 9621-SCAN-ONE-IV THRU 9621-EXIT
033300         WITH TEST BEFORE
033400         UNTIL WS-EOF.
033500     MOVE 'N'                         TO WS-EOF-SW.
033600 
033700 9620-EXIT.
033800     EXIT.
033900 
034000 9621-SCAN-ONE-IV.
034100     READ QUARANTINE-FILE NEXT RECORD
034200         AT END
034300             SET WS-EOF                    TO TRUE
034400         NOT AT END
034500             IF IV-INVALID-ID > WS-NEXT-INVALID-ID
034600                MOVE IV-INVALID-ID        TO WS-NEXT-INVALID-ID
034700             END-IF
034800     END-READ.
034900 
035000 9621-EXIT.
035100     EXIT.
035200 
035300 1000-READ-CONTROL.
035400     READ BULKCTL-FILE
035500         AT END
035600             MOVE SPACES              TO BC-CONTROL.
035700     MOVE BC-DELIMITER                TO WS-P3-DELIMITER.
035800     MOVE BC-HAS-HEADERS-SW           TO WS-P3-HAS-HEADERS-SW.
035900 
036000 1000-EXIT.
036100     EXIT.
036200 
036300 2000-RESOLVE-EXPERIMENT.
036400     MOVE BC-EXPERIMENT-ID            TO EX-EXPERIMENT-ID.
036500     READ EXPERIMENT-FILE
036600         INVALID KEY
036700             CONTINUE.
036800 
036900 2000-EXIT.
037000     EXIT.
037100 
037200 3000-PARSE-UPLOAD.
037300     MOVE 'PARS'                      TO WS-P3-FUNCTION.
037400     CALL 'PGEM003'               USING WS-PGEM003-PARMS
037500                                         TB-TABLE.
037600 
037700 3000-EXIT.
037800     EXIT.
037900 
038000 4000-VALIDATE-TABLE.
038100     MOVE 'TABL'                      TO WS-P4-MODE.
038200     CALL 'PGEM004'               USING WS-PGEM004-PARMS TB-TABLE.
038300 
038400 4000-EXIT.
038500     EXIT.
038600 
038700*****************************************************************
038800* Locate, by name, the one column this program needs out of     *
038900* whatever order the upload file's own header row used.  0      *
039000* means the (optional) column was not in the file at all.       *
039100*****************************************************************
039200 4500-LOCATE-COLUMNS.
039300     MOVE 'Luft_temperatur'            TO WS-WANTED-NAME.
039400     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
039500     MOVE WS-FOUND-COL                 TO WS-COL-TEMP.
039600 
039700     MOVE 'Luftfugtighed'              TO WS-WANTED-NAME.
039800     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
039900     MOVE WS-FOUND-COL                 TO WS-COL-HUMIDITY.
040000 
040100     MOVE 'Jord_fugtighed'             TO WS-WANTED-NAME.
040200     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
040300     MOVE WS-FOUND-COL                 TO WS-COL-SOIL.
040400 
040500     MOVE 'Lys_hojeste_intensitet'     TO WS-WANTED-NAME.
040600     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
040700     MOVE WS-FOUND-COL                 TO WS-COL-LIGHT-HI.
040800 
040900     MOVE 'Lys_laveste_intensitet'     TO WS-WANTED-NAME.
041000     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
041100     MOVE WS-FOUND-COL                 TO WS-COL-LIGHT-LO.
041200 
041300     MOVE 'Lys_indstilling'            TO WS-WANTED-NAME.
041400     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
041500     MOVE WS-FOUND-COL                 TO WS-COL-LIGHT-SET.
041600 
041700     MOVE 'Lys_gennemsnit'             TO WS-WANTED-NAME.
041800     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
041900     MOVE WS-FOUND-COL                 TO WS-COL-LIGHT-AVG.
042000 
042100     MOVE 'Afstand_til_Hojde'          TO WS-WANTED-NAME.
042200     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
042300     MOVE WS-FOUND-COL                 TO WS-COL-DISTANCE.
042400 
042500     MOVE 'Vand_tid_fra_sidste'        TO WS-WANTED-NAME.
042600     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
042700     MOVE WS-FOUND-COL                 TO WS-COL-WATER-SINCE.
042800 
042900     MOVE 'Vand_maengde'               TO WS-WANTED-NAME.
043000     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
043100     MOVE WS-FOUND-COL                 TO WS-COL-WATER-AMT.
043200 
043300     MOVE 'Vand_frekvens'              TO WS-WANTED-NAME.
043400     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
043500     MOVE WS-FOUND-COL                 TO WS-COL-WATER-FREQ.
043600 
043700     MOVE 'Tidsstempel'                TO WS-WANTED-NAME.
043800     PERFORM 4510-FIND-ONE-COLUMN    THRU 4510-EXIT.
043900     MOVE WS-FOUND-COL                 TO WS-COL-TIMESTAMP.
044000 
044100 4500-EXIT.
044200     EXIT.
044300 
044400 4510-FIND-ONE-COLUMN.
044500     MOVE 0                            TO WS-FOUND-COL.
044600     PERFORM 4520-COMPARE-ONE-HEADER THRU 4520-EXIT
044700         VARYING TB-HDR-IX FROM 1 BY 1
044800         UNTIL TB-HDR-IX > TB-COLUMN-COUNT
044900         OR     WS-FOUND-COL NOT = 0.
045000 
045100 4510-EXIT.
045200     EXIT.
045300 
045400 4520-COMPARE-ONE-HEADER.
045500     IF TB-HEADER(TB-HDR-IX) = WS-WANTED-NAME
045600         SET WS-FOUND-COL TO TB-HDR-IX
045700     END-IF.
045800 
045900 4520-EXIT.
046000     EXIT.
046100 
046200 5000-PROCESS-ALL-ROWS.
046300     MOVE TB-ROW-COUNT                  TO WS-TOTAL-ROWS.
046400     MOVE 0                             TO WS-SUCCESS-COUNT.
046500     PERFORM 5100-PROCESS-ONE-ROW     THRU 5100-EXIT
046600         VARYING TB-ROW-IX FROM 1 BY 1
046700         UNTIL TB-ROW-IX > TB-ROW-COUNT.
046800 
046900     IF WS-SUCCESS-COUNT = WS-TOTAL-ROWS
047000         MOVE 'SUCCESS'                  TO WS-OVERALL-STATUS
047100     ELSE
047200         MOVE 'PARTIAL'                  TO WS-OVERALL-STATUS
047300     END-IF.
047400 
047500 5000-EXIT.
047600     EXIT.
047700 
047800*****************************************************************
047900* One row, already known to have passed the bulk validator's    *
048000* range/cross-field rules -- map it to a measurement and post   *
048100* it.  A mapping/posting failure (duplicate key on WRITE is the *
048200* only one this shop has ever seen) records a per-row error     *
048300* and moves on; it does not stop the rest of the upload.        *
048400*****************************************************************
048500 5100-PROCESS-ONE-ROW.
048600     MOVE 'N'                           TO PGEM009-ROW-FAILED-SW.
048700     SET WS-ERR-IX                      TO TB-ROW-IX.
048800     MOVE SPACES                  TO WS-ROW-ERROR(WS-ERR-IX).
048900 
049000     ADD 1                              TO WS-NEXT-MEASUREMENT-ID.
049100     MOVE WS-NEXT-MEASUREMENT-ID        TO MS-MEASUREMENT-ID.
049200     MOVE BC-EXPERIMENT-ID              TO MS-EXPERIMENT-ID.
049300 
049400     PERFORM 5200-MAP-NUMERIC-FIELDS  THRU 5200-EXIT.
049500     PERFORM 5300-MAP-LIGHT-SETTING   THRU 5300-EXIT.
049600     PERFORM 5400-MAP-TIMESTAMP       THRU 5400-EXIT.
049700 
049800     MOVE 'B'                           TO MS-SOURCE-CODE.
049900     MOVE 'PGEM009 '                    TO MS-LAST-MAINT-USERID.
050000 
050100     WRITE MS-RECORD
050200         INVALID KEY
050300             MOVE 'Y'                   TO PGEM009-ROW-FAILED-SW.
050400 
050500     IF PGEM009-ROW-FAILED
050600         MOVE TB-ROW-IX                 TO WS-ROW-NUMBER-EDIT
050700         STRING 'ROW '                  DELIMITED BY SIZE
050800                 WS-ROW-NUMBER-EDIT     DELIMITED BY SIZE
050900                 ': MS WRITE FAILED -- DUPLICATE KEY'
051000                                         DELIMITED BY SIZE
051100                 INTO WS-ROW-ERROR(WS-ERR-IX)
051200     ELSE
051300         ADD 1                          TO WS-SUCCESS-COUNT
051400     END-IF.
051500 
051600 5100-EXIT.
051700     EXIT.
051800 
051900 5200-MAP-NUMERIC-FIELDS.
052000     PERFORM 5210-MAP-ONE-NUMBER  THRU 5210-EXIT
052100         VARYING WS-COL-SLOT-IX FROM 1 BY 1
052200         UNTIL WS-COL-SLOT-IX > 12.
052300 
052400 5200-EXIT.
052500     EXIT.
052600 
052700*****************************************************************
052800* One numeric field per occurrence of WS-COL-ARRAY, in the      *
052900* same order the elementary items were declared -- slots 6      *
053000* (light setting) and 12 (timestamp) are skipped here and        *
053100* mapped separately by their own paragraphs.                    *
053200*****************************************************************
053300 5210-MAP-ONE-NUMBER.
053400     IF WS-COL-SLOT-IX = 6 OR WS-COL-SLOT-IX = 12
053500         GO TO 5210-EXIT.
053600 
053700     IF WS-COL-ARRAY(WS-COL-SLOT-IX) = 0
053800         GO TO 5210-EXIT.
053900 
054000     SET TB-COL-IX TO WS-COL-ARRAY(WS-COL-SLOT-IX).
054100     MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-P4-FIELD-TEXT.
054200     MOVE 'PRSE'                        TO WS-P4-MODE.
054300     CALL 'PGEM004'                 USING WS-PGEM004-PARMS
054400                                           TB-TABLE.
054500     IF WS-P4-VALID
054600         MOVE WS-P4-FIELD-VALUE         TO WS-DECODED-VALUE
054700     ELSE
054800         MOVE 0                         TO WS-DECODED-VALUE
054900     END-IF.
055000 
055100     EVALUATE WS-COL-SLOT-IX
055200         WHEN 1
055300             MOVE WS-DECODED-VALUE TO MS-LUFT-TEMPERATUR
055400         WHEN 2
055500             MOVE WS-DECODED-VALUE TO MS-LUFTFUGTIGHED
055600         WHEN 3
055700             MOVE WS-DECODED-VALUE TO MS-JORD-FUGTIGHED
055800         WHEN 4
055900             MOVE WS-DECODED-VALUE
056000                         TO MS-LYS-HOJESTE-INTENSITET
056100         WHEN 5
056200             MOVE WS-DECODED-VALUE
056300                         TO MS-LYS-LAVESTE-INTENSITET
056400         WHEN 7
056500             MOVE WS-DECODED-VALUE TO MS-LYS-GENNEMSNIT
056600         WHEN 8
056700             MOVE WS-DECODED-VALUE TO MS-AFSTAND-TIL-HOJDE
056800         WHEN 9
056900             MOVE WS-DECODED-VALUE
057000                         TO MS-VAND-TID-FRA-SIDSTE
057100         WHEN 10
057200             MOVE WS-DECODED-VALUE TO MS-VAND-MAENGDE
057300         WHEN 11
057400             MOVE WS-DECODED-VALUE TO MS-VAND-FREKVENS
057500     END-EVALUATE.
057600 
057700 5210-EXIT.
057800     EXIT.
057900 
058000*****************************************************************
058100* Lys_indstilling is carried through as text, never defaulted   *
058200* to a numeric zero.                                             *
058300*****************************************************************
058400 5300-MAP-LIGHT-SETTING.
058500     IF WS-COL-LIGHT-SET = 0
058600         MOVE SPACES                    TO MS-LYS-INDSTILLING
058700     ELSE
058800         SET TB-COL-IX TO WS-COL-LIGHT-SET
058900         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX)
059000                                         TO WS-CELL-TEXT
059100         MOVE WS-CELL-TEXT(1:10)         TO MS-LYS-INDSTILLING
059200     END-IF.
059300 
059400 5300-EXIT.
059500     EXIT.
059600 
059700*****************************************************************
059800* An absent or malformed timestamp is replaced by the current   *
059900* date/time, per the row-to-record mapping rule.                *
060000*****************************************************************
060100 5400-MAP-TIMESTAMP.
060200     MOVE 'N'                           TO PGEM009-TS-OK-SW.
060300     IF WS-COL-TIMESTAMP NOT = 0
060400         SET TB-COL-IX TO WS-COL-TIMESTAMP
060500         MOVE TB-CELL(TB-ROW-IX, TB-COL-IX) TO WS-CELL-TEXT
060600         PERFORM 5410-CHECK-TS-SHAPE  THRU 5410-EXIT
060700     END-IF.
060800 
060900     IF PGEM009-TS-OK
061000         MOVE WS-CT-FIRST(1:4)          TO MS-TIMESTAMP-DATE(1:4)
061100         MOVE WS-CT-FIRST(6:2)          TO MS-TIMESTAMP-DATE(5:2)
061200         MOVE WS-CT-FIRST(9:2)          TO MS-TIMESTAMP-DATE(7:2)
061300         MOVE WS-CT-FIRST(12:2)         TO MS-TIMESTAMP-TIME(1:2)
061400         MOVE WS-CT-FIRST(15:2)         TO MS-TIMESTAMP-TIME(3:2)
061500         MOVE WS-CT-FIRST(18:2)         TO MS-TIMESTAMP-TIME(5:2)
061600     ELSE
061700         ACCEPT WS-CURRENT-DATE         FROM DATE YYYYMMDD
061800         ACCEPT WS-CURRENT-TIME         FROM TIME
061900         MOVE WS-CURRENT-DATE           TO MS-TIMESTAMP-DATE
062000         MOVE WS-CURRENT-TIME           TO MS-TIMESTAMP-TIME
062100     END-IF.
062200 
062300 5400-EXIT.
062400     EXIT.
062500 
062600 5410-CHECK-TS-SHAPE.
062700     MOVE 'Y'                           TO PGEM009-TS-OK-SW.
062800     IF WS-CT-FIRST = SPACES
062900         MOVE 'N'                       TO PGEM009-TS-OK-SW
063000         GO TO 5410-EXIT
063100     END-IF.
063200     IF WS-CT-FIRST(5:1) NOT = '-' OR
063300        WS-CT-FIRST(8:1) NOT = '-' OR
063400        WS-CT-FIRST(11:1) NOT = 'T' OR
063500        WS-CT-FIRST(14:1) NOT = ':' OR
063600        WS-CT-FIRST(17:1) NOT = ':'
063700         MOVE 'N'                       TO PGEM009-TS-OK-SW
063800     END-IF.
063900 
064000 5410-EXIT.
064100     EXIT.
064200 
064300*****************************************************************
064400* Totals line, status line, then one line per row that carries  *
064500* an error -- a clean row's WS-ROW-ERROR entry stays SPACES and *
064600* is skipped.  A rejected run writes only the totals/status and *
064700* the single top-level error.                                   *
064800*****************************************************************
064900 7000-WRITE-SUMMARY.
065000     MOVE SPACES                        TO SUMMARY-RECORD.
065100     STRING 'TOTAL ROWS: '               DELIMITED BY SIZE
065200             WS-TOTAL-ROWS              DELIMITED BY SIZE
065300             '  SUCCESS: '               DELIMITED BY SIZE
065400             WS-SUCCESS-COUNT           DELIMITED BY SIZE
065500             '  STATUS: '                DELIMITED BY SIZE
065600             WS-OVERALL-STATUS          DELIMITED BY SIZE
065700             INTO SUMMARY-RECORD.
065800     WRITE SUMMARY-RECORD.
065900 
066000     IF WS-TOP-ERROR NOT = SPACES
066100         MOVE WS-TOP-ERROR               TO SUMMARY-RECORD
066200         WRITE SUMMARY-RECORD
066300     ELSE
066400         PERFORM 7100-WRITE-ROW-ERRORS THRU 7100-EXIT
066500             VARYING WS-ERR-IX FROM 1 BY 1
066600             UNTIL WS-ERR-IX > WS-TOTAL-ROWS
066700     END-IF.
066800 
066900 7000-EXIT.
067000     EXIT.
067100 
067200 7100-WRITE-ROW-ERRORS.
067300     IF WS-ROW-ERROR(WS-ERR-IX) NOT = SPACES
067400         MOVE WS-ROW-ERROR(WS-ERR-IX)    TO SUMMARY-RECORD
067500         WRITE SUMMARY-RECORD
067600     END-IF.
067700 
067800 7100-EXIT.
067900     EXIT.
068000 
068100     COPY PGEMERR.
