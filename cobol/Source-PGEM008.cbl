000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM008.                                      *
000400* AUTHOR.        R. T. HOLLAND.                                *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  04/22/1985.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM008.
001300 AUTHOR.        R. T. HOLLAND.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  04/22/1985.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* SINGLE-READING INTAKE.  Reads one submission request per      *
002400* SUBMIT-FILE record -- one experiment's worth of sensor        *
002500* readings, keyed to that experiment id -- validates it as a    *
002600* one-row table through PGEM004, and either posts one           *
002700* measurement row or quarantines the whole submission.  A       *
002800* request naming an experiment not on file is rejected before   *
002900* validation is even attempted.                                 *
003000*                                                               *
003100*****************************************************************
003200 
003300*****************************************************************
003400* CHANGE LOG                                                   *
003500*****************************************************************
003600*****************************************************************
003700* 1985-04-22 RTH      DR-1055   Original release -- single-read *
003800*                               ing submission intake.          *
003900* 1991-02-11 KLO      DR-1288   Quarantine posting added for fa *
004000*                               iled single readings.           *
004100* 1998-12-08 DMA      Y2K-019   Timestamp substitution reviewed *
004200*                               -- century-safe default.        *
004300* 2006-07-30 RTH      DR-1702   Row-to-record mapping now share *
004400*                               s PGEM004 PRSE decode.          *
004500*****************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON  STATUS IS PGEM008-TRACE-ON
005200            OFF STATUS IS PGEM008-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SUBMIT-FILE          ASSIGN TO SUBMIT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-SUBMIT-STATUS.
005800 
005900     SELECT EXPERIMENT-FILE      ASSIGN TO EXPMSTR
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         RECORD KEY IS EX-EXPERIMENT-ID
006300         ALTERNATE RECORD KEY IS EX-PLANT-SPECIES
006400             WITH DUPLICATES
006500         ALTERNATE RECORD KEY IS EX-EXPERIMENT-NAME
006600         FILE STATUS IS WS-EXPERIMENT-STATUS.
006700 
006800     SELECT MEASUREMENT-FILE     ASSIGN TO MSRMAST
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS DYNAMIC
007100         RECORD KEY IS MS-MEASUREMENT-ID
007200         ALTERNATE RECORD KEY IS MS-EXPERIMENT-ID
007300             WITH DUPLICATES
007400         FILE STATUS IS WS-MEASUREMENT-STATUS.
007500 
007600     SELECT QUARANTINE-FILE      ASSIGN TO QUARMAST
007700         ORGANIZATION IS INDEXED
007800         ACCESS MODE IS DYNAMIC
007900         RECORD KEY IS IV-INVALID-ID
008000         ALTERNATE RECORD KEY IS IV-EXPERIMENT-ID
008100             WITH DUPLICATES
008200         FILE STATUS IS WS-QUARANTINE-STATUS.
008300 
008400     SELECT RUNLOG-FILE          ASSIGN TO RUNLOG
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RUNLOG-STATUS.
008700 
008800 DATA DIVISION.
008900 FILE SECTION.
009000 
009100*****************************************************************
009200* One sensor-reading submission per record, fixed text fields   *
009300* in the header order PGEM004 expects.  A field left blank is   *
009400* "absent" for the required/optional-column rules.              *
009500*****************************************************************
009600 FD  SUBMIT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  SB-REQUEST.
009900     02  SB-EXPERIMENT-ID         PIC 9(09).
010000     02  SB-LUFT-TEMPERATUR       PIC X(20).
010100     02  SB-LUFTFUGTIGHED         PIC X(20).
010200     02  SB-JORD-FUGTIGHED        PIC X(20).
010300     02  SB-LYS-HOJESTE           PIC X(20).
010400     02  SB-LYS-LAVESTE           PIC X(20).
010500     02  SB-LYS-INDSTILLING       PIC X(10).
010600     02  SB-LYS-GENNEMSNIT        PIC X(20).
010700     02  SB-AFSTAND-TIL-HOJDE     PIC X(20).
010800     02  SB-VAND-TID-FRA-SIDSTE   PIC X(20).
010900     02  SB-VAND-MAENGDE          PIC X(20).
011000     02  SB-VAND-FREKVENS         PIC X(20).
011100     02  SB-TIDSSTEMPEL           PIC X(19).
011200     02  FILLER                   PIC X(13).
011300 
011400 FD  EXPERIMENT-FILE
011500     LABEL RECORDS ARE STANDARD.
011600     COPY PGEMEXP.
011700 
011800 FD  MEASUREMENT-FILE
011900     LABEL RECORDS ARE STANDARD.
012000     COPY PGEMMSR.
012100 
012200 FD  QUARANTINE-FILE
012300     LABEL RECORDS ARE STANDARD.
012400     COPY PGEMINV.
012500 
012600 FD  RUNLOG-FILE
012700     LABEL RECORDS ARE STANDARD.
012800 01  RUNLOG-RECORD               PIC X(132).
012900 
013000 WORKING-STORAGE SECTION.
013100 
013200 01  WS-SUBMIT-STATUS            PIC X(02) VALUE '00'.
013300     88  WS-SUBMIT-OK                 VALUE '00'.
013400     88  WS-SUBMIT-EOF                VALUE '10'.
013500 01  WS-EXPERIMENT-STATUS        PIC X(02) VALUE '00'.
013600     88  WS-EXPERIMENT-OK             VALUE '00'.
013700     88  WS-EXPERIMENT-NOTFOUND       VALUE '23'.
013800 01  WS-MEASUREMENT-STATUS       PIC X(02) VALUE '00'.
013900     88  WS-MEASUREMENT-OK            VALUE '00'.
014000 01  WS-QUARANTINE-STATUS        PIC X(02) VALUE '00'.
014100     88  WS-QUARANTINE-OK             VALUE '00'.
014200 01  WS-RUNLOG-STATUS             PIC X(02) VALUE '00'.
014300 
014400 01  WS-EOF-SW                   PIC X(01) VALUE 'N'.
014500     88  WS-EOF                       VALUE 'Y'.
014600 
014700 01  WS-NEXT-MEASUREMENT-ID       PIC 9(09) COMP-3 VALUE 0.
014800 01  WS-NEXT-INVALID-ID           PIC 9(09) COMP-3 VALUE 0.
014900 01  WS-REQUEST-COUNT             PIC S9(05) COMP VALUE 0.
015000 01  WS-ACCEPTED-COUNT            PIC S9(05) COMP VALUE 0.
015100 01  WS-REJECTED-COUNT            PIC S9(05) COMP VALUE 0.
015200 
015300 01  WS-CURRENT-DATE              PIC 9(08).
015400 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
015500     02  WS-CD-CCYY                PIC 9(04).
015600     02  WS-CD-MM                  PIC 9(02).
015700     02  WS-CD-DD                  PIC 9(02).
015800 01  WS-CURRENT-TIME               PIC 9(06).
015900 01  WS-LOG-LINE                   PIC X(132).
016000 
016100 01  WS-PGEM004-PARMS.
016200     02  WS-P4-MODE                PIC X(04) VALUE 'TABL'.
016300     02  WS-P4-FIELD-CODE          PIC X(04).
016400     02  WS-P4-FIELD-TEXT          PIC X(50).
016500     02  WS-P4-FIELD-VALUE         PIC S9(07)V9(02) COMP-3.
016600     02  WS-P4-VALID-SW            PIC X(01).
016700         88  WS-P4-VALID                VALUE 'Y'.
016800     02  WS-P4-FAILING-ROW         PIC S9(04) COMP.
016900     02  WS-P4-REASON-CODE         PIC X(02).
017000     02  WS-P4-ERROR-MESSAGE       PIC X(80).
017100     02  FILLER                    PIC X(08).
017200 
017300     COPY PGEMTBL.
017400 
017500 01  WS-DECODED-VALUE              PIC S9(07)V9(02) COMP-3.
017600 01  WS-DECODED-VALUE-X REDEFINES WS-DECODED-VALUE.
017700     02  WS-DV-WHOLE                PIC S9(07).
017800     02  WS-DV-FRAC                 PIC 9(02).
017900 
018000 01  WS-RAW-LINE                   PIC X(200).
018100 01  WS-RAW-LINE-X REDEFINES WS-RAW-LINE.
018200     02  WS-RAW-EXPERIMENT-TEXT    PIC X(09).
018300     02  FILLER                    PIC X(191).
018400 
018500 01  PGEM008-TS-OK-SW              PIC X(01) VALUE 'N'.
018600     88  PGEM008-TS-OK                  VALUE 'Y'.
018700 01  WS-TS-SCAN-LEN                PIC S9(04) COMP.
018800
018900 PROCEDURE DIVISION.
019000 
019100 0000-MAIN.
019200     PERFORM 9500-OPEN-FILES        THRU 9500-EXIT.
019300     PERFORM 9600-INIT-SURROGATE-KEYS THRU 9600-EXIT.
019400 
019500     PERFORM 1000-READ-REQUEST      THRU 1000-EXIT.
019600     PERFORM 2000-PROCESS-REQUEST   THRU 2000-EXIT
019700         UNTIL WS-EOF.
019800 
019900     PERFORM 9550-CLOSE-FILES       THRU 9550-EXIT.
020000     GOBACK.
020100 
020200 9500-OPEN-FILES.
020300     OPEN INPUT  SUBMIT-FILE.
020400     OPEN I-O    EXPERIMENT-FILE.
020500     OPEN I-O    MEASUREMENT-FILE.
020600     OPEN I-O    QUARANTINE-FILE.
020700     OPEN OUTPUT RUNLOG-FILE.
020800 
020900 9500-EXIT.
021000     EXIT.
021100 
021200 9550-CLOSE-FILES.
021300     CLOSE SUBMIT-FILE.
021400     CLOSE EXPERIMENT-FILE.
021500     CLOSE MEASUREMENT-FILE.
021600     CLOSE QUARANTINE-FILE.
021700     CLOSE RUNLOG-FILE.
021800 
021900 9550-EXIT.
022000     EXIT.
022100 
022200*****************************************************************
022300* This shop keeps no separate key-sequence file for either the  *
022400* measurement or the quarantine store; the highest key already  *
022500* on each is found by a one-pass sequential scan at open time.  *
022600*****************************************************************
022700 9600-INIT-SURROGATE-KEYS.
022800     MOVE 0                         TO WS-NEXT-MEASUREMENT-ID.
022900     MOVE 0                         TO WS-NEXT-INVALID-ID.
023000 
023100     PERFORM 9610-SCAN-MEASUREMENTS THRU 9610-EXIT.
023200     PERFORM 9620-SCAN-QUARANTINE   THRU 9620-EXIT.
023300 
023400 9600-EXIT.
023500     EXIT.
023600 
023700 9610-SCAN-MEASUREMENTS.
023800     MOVE 'N'                        TO WS-EOF-SW.
023900     PERFORM 9611-SCAN-ONE-MS THRU 9611-EXIT
024000         WITH TEST BEFORE
024100         UNTIL WS-EOF.
024200     MOVE 'N'                        TO WS-EOF-SW.
024300 
024400 9610-EXIT.
024500     EXIT.
024600 
024700 9611-SCAN-ONE-MS.
024800     READ MEASUREMENT-FILE NEXT RECORD
024900         AT END
025000             SET WS-EOF                   TO TRUE
025100         NOT AT END
025200             IF MS-MEASUREMENT-ID > WS-NEXT-MEASUREMENT-ID
025300                 MOVE MS-MEASUREMENT-ID TO WS-NEXT-MEASUREMENT-ID
025400             END-IF
025500     END-READ.
025600 
025700 9611-EXIT.
025800     EXIT.
025900 
026000 9620-SCAN-QUARANTINE.
026100     MOVE 'N'                        TO WS-EOF-SW.
026200     PERFORM 9621-SCAN-ONE-IV THRU 9621-EXIT
026300         WITH TEST BEFORE
026400         UNTIL WS-EOF.
026500     MOVE 'N'                        TO WS-EOF-SW.
026600 
026700 9620-EXIT.
026800     EXIT.
026900 
027000 9621-SCAN-ONE-IV.
027100     READ QUARANTINE-FILE NEXT RECORD
027200         AT END
027300             SET WS-EOF                   TO TRUE
027400         NOT AT END
027500             IF IV-INVALID-ID > WS-NEXT-INVALID-ID
027600                 MOVE IV-INVALID-ID       TO WS-NEXT-INVALID-ID
027700             END-IF
027800     END-READ.
027900 
028000 9621-EXIT.
028100     EXIT.
028200 
028300 1000-READ-REQUEST.
028400     READ SUBMIT-FILE
028500         AT END
028600             SET WS-EOF                   TO TRUE.
028700     IF NOT WS-EOF
028800         ADD 1                            TO WS-REQUEST-COUNT
028900     END-IF.
029000 
029100 1000-EXIT.
029200     EXIT.
029300 
029400*****************************************************************
029500* One request -- resolve the experiment, build the one-row      *
029600* table, validate, then either post a measurement or quarantine *
029700* the whole submission.                                        *
029800*****************************************************************
029900 2000-PROCESS-REQUEST.
030000     MOVE SB-REQUEST                 TO WS-RAW-LINE.
030100     MOVE SB-EXPERIMENT-ID           TO EX-EXPERIMENT-ID.
030200     READ EXPERIMENT-FILE
030300         INVALID KEY
030400             CONTINUE.
030500 
030600     IF WS-EXPERIMENT-NOTFOUND
030700         PERFORM 8100-QUARANTINE-NO-EXPERIMENT THRU 8100-EXIT
030800     ELSE
030900         PERFORM 3000-BUILD-ONE-ROW-TABLE THRU 3000-EXIT
031000         PERFORM 4000-VALIDATE-ROW       THRU 4000-EXIT
031100         IF WS-P4-VALID
031200             PERFORM 5000-MAP-AND-POST    THRU 5000-EXIT
031300             ADD 1                        TO WS-ACCEPTED-COUNT
031400         ELSE
031500             PERFORM 8000-QUARANTINE-ROW  THRU 8000-EXIT
031600             ADD 1                        TO WS-REJECTED-COUNT
031700         END-IF
031800     END-IF.
031900 
032000     PERFORM 1000-READ-REQUEST       THRU 1000-EXIT.
032100 
032200 2000-EXIT.
032300     EXIT.
032400 
032500 3000-BUILD-ONE-ROW-TABLE.
032600     MOVE 1                          TO TB-ROW-COUNT.
032700     MOVE 12                         TO TB-COLUMN-COUNT.
032800     MOVE 'Y'                        TO TB-HAS-HEADERS-SW.
032900 
033000     MOVE 'Luft_temperatur'          TO TB-HEADER(1).
033100     MOVE 'Luftfugtighed'            TO TB-HEADER(2).
033200     MOVE 'Jord_fugtighed'           TO TB-HEADER(3).
033300     MOVE 'Lys_hojeste_intensitet'   TO TB-HEADER(4).
033400     MOVE 'Lys_laveste_intensitet'   TO TB-HEADER(5).
033500     MOVE 'Lys_indstilling'          TO TB-HEADER(6).
033600     MOVE 'Lys_gennemsnit'           TO TB-HEADER(7).
033700     MOVE 'Afstand_til_Hojde'        TO TB-HEADER(8).
033800     MOVE 'Vand_tid_fra_sidste'      TO TB-HEADER(9).
033900     MOVE 'Vand_maengde'             TO TB-HEADER(10).
034000     MOVE 'Vand_frekvens'            TO TB-HEADER(11).
034100     MOVE 'Tidsstempel'              TO TB-HEADER(12).
034200 
034300     SET TB-ROW-IX                   TO 1.
034400     MOVE SB-LUFT-TEMPERATUR         TO TB-CELL(TB-ROW-IX, 1).
034500     MOVE SB-LUFTFUGTIGHED           TO TB-CELL(TB-ROW-IX, 2).
034600     MOVE SB-JORD-FUGTIGHED          TO TB-CELL(TB-ROW-IX, 3).
034700     MOVE SB-LYS-HOJESTE             TO TB-CELL(TB-ROW-IX, 4).
034800     MOVE SB-LYS-LAVESTE             TO TB-CELL(TB-ROW-IX, 5).
034900     MOVE SB-LYS-INDSTILLING         TO TB-CELL(TB-ROW-IX, 6).
035000     MOVE SB-LYS-GENNEMSNIT          TO TB-CELL(TB-ROW-IX, 7).
035100     MOVE SB-AFSTAND-TIL-HOJDE       TO TB-CELL(TB-ROW-IX, 8).
035200     MOVE SB-VAND-TID-FRA-SIDSTE     TO TB-CELL(TB-ROW-IX, 9).
035300     MOVE SB-VAND-MAENGDE            TO TB-CELL(TB-ROW-IX, 10).
035400     MOVE SB-VAND-FREKVENS           TO TB-CELL(TB-ROW-IX, 11).
035500     MOVE SB-TIDSSTEMPEL             TO TB-CELL(TB-ROW-IX, 12).
035600 
035700*  Optional columns left blank are "absent" -- PGEM004 only
035800*  checks a column when the header was located, and since every
035900*  header above IS in the list, an absent reading is signalled
036000*  by clearing the header itself, not the cell.
036100     IF SB-LYS-HOJESTE = SPACES
036200         MOVE SPACES                 TO TB-HEADER(4)
036300     END-IF.
036400     IF SB-LYS-LAVESTE = SPACES
036500         MOVE SPACES                 TO TB-HEADER(5)
036600     END-IF.
036700     IF SB-LYS-INDSTILLING = SPACES
036800         MOVE SPACES                 TO TB-HEADER(6)
036900     END-IF.
037000     IF SB-LYS-GENNEMSNIT = SPACES
037100         MOVE SPACES                 TO TB-HEADER(7)
037200     END-IF.
037300     IF SB-AFSTAND-TIL-HOJDE = SPACES
037400         MOVE SPACES                 TO TB-HEADER(8)
037500     END-IF.
037600     IF SB-VAND-TID-FRA-SIDSTE = SPACES
037700         MOVE SPACES                 TO TB-HEADER(9)
037800     END-IF.
037900     IF SB-VAND-MAENGDE = SPACES
038000         MOVE SPACES                 TO TB-HEADER(10)
038100     END-IF.
038200     IF SB-VAND-FREKVENS = SPACES
038300         MOVE SPACES                 TO TB-HEADER(11)
038400     END-IF.
038500     IF SB-TIDSSTEMPEL = SPACES
038600         MOVE SPACES                 TO TB-HEADER(12)
038700     END-IF.
038800 
038900 3000-EXIT.
039000     EXIT.
039100 
039200 4000-VALIDATE-ROW.
039300     MOVE 'TABL'                     TO WS-P4-MODE.
039400     CALL 'PGEM004'              USING WS-PGEM004-PARMS TB-TABLE.
039500 
039600 4000-EXIT.
039700     EXIT.
039800 
039900*****************************************************************
040000* Map the validated row to a measurement record and post it.    *
040100* Numeric fields decode through PGEM004's PRSE mode; any that    *
040200* fail to parse (only possible for the optional columns, since  *
040300* the required ones already passed a range check) default to   *
040400* 0, per the row-to-record mapping rule.                        *
040500*****************************************************************
040600 5000-MAP-AND-POST.
040700     ADD 1                            TO WS-NEXT-MEASUREMENT-ID.
040800     MOVE WS-NEXT-MEASUREMENT-ID      TO MS-MEASUREMENT-ID.
040900     MOVE SB-EXPERIMENT-ID            TO MS-EXPERIMENT-ID.
041000 
041100     MOVE SB-LUFT-TEMPERATUR          TO WS-P4-FIELD-TEXT.
041200     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
041300     MOVE WS-DECODED-VALUE            TO MS-LUFT-TEMPERATUR.
041400 
041500     MOVE SB-LUFTFUGTIGHED            TO WS-P4-FIELD-TEXT.
041600     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
041700     MOVE WS-DECODED-VALUE            TO MS-LUFTFUGTIGHED.
041800 
041900     MOVE SB-JORD-FUGTIGHED           TO WS-P4-FIELD-TEXT.
042000     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
042100     MOVE WS-DECODED-VALUE            TO MS-JORD-FUGTIGHED.
042200 
042300     MOVE SB-LYS-HOJESTE              TO WS-P4-FIELD-TEXT.
042400     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
042500     MOVE WS-DECODED-VALUE      TO MS-LYS-HOJESTE-INTENSITET.
042600 
042700     MOVE SB-LYS-LAVESTE              TO WS-P4-FIELD-TEXT.
042800     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
042900     MOVE WS-DECODED-VALUE      TO MS-LYS-LAVESTE-INTENSITET.
043000 
043100     MOVE SB-LYS-GENNEMSNIT           TO WS-P4-FIELD-TEXT.
043200     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
043300     MOVE WS-DECODED-VALUE            TO MS-LYS-GENNEMSNIT.
043400 
043500     MOVE SB-AFSTAND-TIL-HOJDE        TO WS-P4-FIELD-TEXT.
043600     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
043700     MOVE WS-DECODED-VALUE            TO MS-AFSTAND-TIL-HOJDE.
043800 
043900     MOVE SB-VAND-TID-FRA-SIDSTE      TO WS-P4-FIELD-TEXT.
044000     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
044100     MOVE WS-DECODED-VALUE            TO MS-VAND-TID-FRA-SIDSTE.
044200 
044300     MOVE SB-VAND-MAENGDE             TO WS-P4-FIELD-TEXT.
044400     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
044500     MOVE WS-DECODED-VALUE            TO MS-VAND-MAENGDE.
044600 
044700     MOVE SB-VAND-FREKVENS            TO WS-P4-FIELD-TEXT.
044800     PERFORM 5100-DECODE-NUMBER       THRU 5100-EXIT.
044900     MOVE WS-DECODED-VALUE            TO MS-VAND-FREKVENS.
045000 
045100     IF SB-LYS-INDSTILLING NOT = SPACES
045200         MOVE SB-LYS-INDSTILLING      TO MS-LYS-INDSTILLING
045300     ELSE
045400         MOVE SPACES                  TO MS-LYS-INDSTILLING
045500     END-IF.
045600 
045700     PERFORM 5200-MAP-TIMESTAMP       THRU 5200-EXIT.
045800 
045900     MOVE 'S'                         TO MS-SOURCE-CODE.
046000     MOVE 'PGEM008 '                  TO MS-LAST-MAINT-USERID.
046100 
046200     WRITE MS-RECORD
046300         INVALID KEY
046400             MOVE 'MS WRITE FAILED -- DUPLICATE KEY'
046500                                       TO WS-LOG-LINE
046600             PERFORM 9900-WRITE-RUN-LOG THRU 9900-EXIT.
046700 
046800 5000-EXIT.
046900     EXIT.
047000 
047100 5100-DECODE-NUMBER.
047200     MOVE 'PRSE'                      TO WS-P4-MODE.
047300     CALL 'PGEM004'               USING WS-PGEM004-PARMS TB-TABLE.
047400     IF WS-P4-VALID
047500         MOVE WS-P4-FIELD-VALUE       TO WS-DECODED-VALUE
047600     ELSE
047700         MOVE 0                       TO WS-DECODED-VALUE
047800     END-IF.
047900 
048000 5100-EXIT.
048100     EXIT.
048200 
048300*****************************************************************
048400* A timestamp that is absent or fails to parse is replaced by   *
048500* the current date/time rather than rejecting the record.       *
048600*****************************************************************
048700 5200-MAP-TIMESTAMP.
048800     MOVE 'N'                         TO PGEM008-TS-OK-SW.
048900     IF SB-TIDSSTEMPEL NOT = SPACES
049000         PERFORM 5210-CHECK-TS-SHAPE  THRU 5210-EXIT
049100     END-IF.
049200 
049300     IF PGEM008-TS-OK
049400         MOVE SB-TIDSSTEMPEL(1:4)     TO MS-TIMESTAMP-DATE(1:4)
049500         MOVE SB-TIDSSTEMPEL(6:2)     TO MS-TIMESTAMP-DATE(5:2)
049600         MOVE SB-TIDSSTEMPEL(9:2)     TO MS-TIMESTAMP-DATE(7:2)
049700         MOVE SB-TIDSSTEMPEL(12:2)    TO MS-TIMESTAMP-TIME(1:2)
049800         MOVE SB-TIDSSTEMPEL(15:2)    TO MS-TIMESTAMP-TIME(3:2)
049900         MOVE SB-TIDSSTEMPEL(18:2)    TO MS-TIMESTAMP-TIME(5:2)
050000     ELSE
050100         ACCEPT WS-CURRENT-DATE       FROM DATE YYYYMMDD
050200         ACCEPT WS-CURRENT-TIME       FROM TIME
050300         MOVE WS-CURRENT-DATE         TO MS-TIMESTAMP-DATE
050400         MOVE WS-CURRENT-TIME         TO MS-TIMESTAMP-TIME
050500     END-IF.
050600 
050700 5200-EXIT.
050800     EXIT.
050900 
051000*  Minimal shape re-check (the table validator already ran this
051100*  rule when the column was present, but a single submission's
051200*  timestamp column may have been excluded from the table if it
051300*  was blank, so the mapping step re-derives pass/fail itself).
051400*  The field must be the full 19 bytes -- a short value blank-
051500*  padded out to column 19 is not a timestamp, it is an absent
051600*  one, so the trailing-space trim below has to come back with
051700*  nothing left to trim before the shape test is even tried.
051800 5210-CHECK-TS-SHAPE.
051900     MOVE 'Y'                         TO PGEM008-TS-OK-SW.
052000     MOVE 19                          TO WS-TS-SCAN-LEN.
052100     PERFORM 5215-TRIM-TS-FIELD    THRU 5215-EXIT
052200         WITH TEST BEFORE
052300         UNTIL WS-TS-SCAN-LEN = 0
052400         OR SB-TIDSSTEMPEL(WS-TS-SCAN-LEN:1) NOT = SPACE.
052500
052600     IF WS-TS-SCAN-LEN NOT = 19
052700         MOVE 'N'                     TO PGEM008-TS-OK-SW
052800     ELSE
052900         IF SB-TIDSSTEMPEL(5:1) NOT = '-' OR
053000            SB-TIDSSTEMPEL(8:1) NOT = '-' OR
053100            SB-TIDSSTEMPEL(11:1) NOT = 'T' OR
053200            SB-TIDSSTEMPEL(14:1) NOT = ':' OR
053300            SB-TIDSSTEMPEL(17:1) NOT = ':'
053400             MOVE 'N'                 TO PGEM008-TS-OK-SW
053500         END-IF
053600     END-IF.
053700
053800 5210-EXIT.
053900     EXIT.
054000
054100 5215-TRIM-TS-FIELD.
054200     SUBTRACT 1                       FROM WS-TS-SCAN-LEN.
054300
054400 5215-EXIT.
054500     EXIT.
054600 
054700*****************************************************************
054800* Quarantine -- whole submission failed table validation.       *
054900*****************************************************************
055000 8000-QUARANTINE-ROW.
055100     MOVE 'Y'                         TO IV-EXPERIMENT-KNOWN-SW.
055200     MOVE SB-EXPERIMENT-ID            TO IV-EXPERIMENT-ID.
055300     MOVE WS-P4-REASON-CODE           TO IV-REASON-CODE.
055400     MOVE WS-P4-ERROR-MESSAGE         TO IV-VALIDATION-ERROR.
055500     MOVE WS-RAW-LINE                 TO IV-RAW-DATA.
055600     PERFORM 9700-POST-INVALID        THRU 9700-EXIT.
055700 
055800 8000-EXIT.
055900     EXIT.
056000 
056100*****************************************************************
056200* Quarantine -- experiment id named on the request does not     *
056300* exist; no validation is even attempted.                       *
056400*****************************************************************
056500 8100-QUARANTINE-NO-EXPERIMENT.
056600     MOVE 'N'                         TO IV-EXPERIMENT-KNOWN-SW.
056700     MOVE SB-EXPERIMENT-ID            TO IV-EXPERIMENT-ID.
056800     MOVE '13'                        TO IV-REASON-CODE.
056900     MOVE 'EXPERIMENT ID NOT FOUND ON THE EXPERIMENT MASTER'
057000                                       TO IV-VALIDATION-ERROR.
057100     MOVE WS-RAW-LINE                 TO IV-RAW-DATA.
057200     PERFORM 9700-POST-INVALID        THRU 9700-EXIT.
057300     ADD 1                            TO WS-REJECTED-COUNT.
057400 
057500 8100-EXIT.
057600     EXIT.
057700 
057800     COPY PGEMERR.
