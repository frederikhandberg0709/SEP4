000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGEM003.
000300 AUTHOR.        R. T. HOLLAND.
000400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  02/06/1984.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PGEM  -  Plant Growth Experiment Monitor                      *
001100*                                                               *
001200* PGEM003 is the delimited-text subprogram for the PGEM job     *
001300* family.  It is CALLed with a function code of 'PARSE' to      *
001400* split a line-sequential intake file into the TB-TABLE         *
001500* working-storage table (PGEM009, the bulk upload program,      *
001600* and PGEM102, the export program's own re-read path, both use  *
001700* this); with 'CSVX' to write TB-TABLE back out as a quoted     *
001800* CSV file; and with 'JSNX' to write it out as a JSON array.    *
001900*                                                               *
002000*****************************************************************
002100* 1984-02-06 RTH      DR-1004   Original release.               *
002200* 1986-11-19 DMA      DR-1190   Added JSON export option.       *
002300* 1991-05-02 KLO      DR-1402   Row cap raised to 1000.         *
002400* 1998-10-14 RTH      Y2K-014   Y2K review -- no date logic her *
002500* 2003-03-27 DMA      DR-1588   Fixed quoting of embedded newli *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01                     IS TOP-OF-FORM
003100     UPSI-0                  ON STATUS IS PGEM003-TRACE-ON
003200                             OFF STATUS IS PGEM003-TRACE-OFF.
003300 
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT INTAKE-FILE      ASSIGN TO INTAKE
003700            ORGANIZATION IS LINE SEQUENTIAL.
003800 
003900     SELECT CSV-OUT-FILE     ASSIGN TO CSVOUT
004000            ORGANIZATION IS LINE SEQUENTIAL.
004100 
004200     SELECT JSON-OUT-FILE    ASSIGN TO JSONOUT
004300            ORGANIZATION IS LINE SEQUENTIAL.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  INTAKE-FILE
004800     RECORDING MODE IS F.
004900 01  INTAKE-RECORD               PIC X(2000).
005000 
005100 FD  CSV-OUT-FILE
005200     RECORDING MODE IS F.
005300 01  CSV-OUT-RECORD              PIC X(2000).
005400 
005500 FD  JSON-OUT-FILE
005600     RECORDING MODE IS F.
005700 01  JSON-OUT-RECORD             PIC X(2000).
005800 
005900 WORKING-STORAGE SECTION.
006000 
006100*****************************************************************
006200* DEFINE CONSTANTS AND COUNTERS                                 *
006300*****************************************************************
006400 01  ONE                         PIC S9(04) COMP   VALUE 1.
006500 01  ZERO-COMP                   PIC S9(04) COMP   VALUE 0.
006600 01  MAX-ROWS                    PIC S9(04) COMP   VALUE 1000.
006700 01  MAX-COLS                    PIC S9(04) COMP   VALUE 100.
006800 
006900 01  WS-EOF-SW                   PIC X(01) VALUE 'N'.
007000     88  WS-EOF                       VALUE 'Y'.
007100     88  WS-NOT-EOF                   VALUE 'N'.
007200 
007300 01  WS-LINE-NUMBER               PIC S9(08) COMP  VALUE 0.
007400 01  WS-DATA-ROW                  PIC S9(04) COMP  VALUE 0.
007500 01  WS-TOKEN-COUNT                PIC S9(04) COMP VALUE 0.
007600 01  WS-CHAR-IX                    PIC S9(04) COMP VALUE 0.
007700 01  WS-LINE-LEN                   PIC S9(04) COMP VALUE 0.
007800 01  WS-TOKEN-START                PIC S9(04) COMP VALUE 0.
007900 01  WS-TOKEN-LEN                  PIC S9(04) COMP VALUE 0.
008000 01  WS-COL                        PIC S9(04) COMP VALUE 0.
008100 
008200 01  WS-WORK-LINE                  PIC X(2000).
008300*  First-80 view -- lets a trace DISPLAY show one screen's
008400*  worth of the line being split without the full 2000 bytes.
008500 01  WS-WORK-LINE-X REDEFINES WS-WORK-LINE.
008600     02  WS-WORK-LINE-FIRST80       PIC X(80).
008700     02  FILLER                     PIC X(1920).
008800 01  WS-TOKEN-ARR.
008900     02  WS-TOKEN OCCURS 100 TIMES
009000                 INDEXED BY WS-TOK-IX
009100                 PIC X(50).
009200 01  WS-SYNTH-HEADER                PIC X(09).
009300 01  WS-SYNTH-NUMBER                PIC 9(03).
009400 
009500 01  WS-CSV-LINE                    PIC X(2000).
009600 01  WS-CSV-LINE-X REDEFINES WS-CSV-LINE.
009700     02  WS-CSV-LINE-FIRST80        PIC X(80).
009800     02  FILLER                     PIC X(1920).
009900 01  WS-CSV-PTR                     PIC S9(04) COMP.
010000 01  WS-JSON-LINE                   PIC X(2000).
010100 01  WS-JSON-LINE-X REDEFINES WS-JSON-LINE.
010200     02  WS-JSON-LINE-FIRST80       PIC X(80).
010300     02  FILLER                     PIC X(1920).
010400 01  WS-JSON-PTR                    PIC S9(04) COMP.
010500 
010600 01  WS-QUOTE-NEEDED-SW             PIC X(01) VALUE 'N'.
010700     88  WS-QUOTE-NEEDED                  VALUE 'Y'.
010800 01  WS-CSV-FIELD                   PIC X(50).
010900 01  WS-QUOTE-COUNT                 PIC S9(04) COMP.
011000 01  WS-DELIM-COUNT                 PIC S9(04) COMP.
011100 01  WS-NEWLINE-COUNT               PIC S9(04) COMP.
011200 01  WS-NEWLINE-CHAR                PIC X(01) VALUE X'0A'.
011300 01  WS-QUOTE-SCAN-LEN              PIC S9(04) COMP.
011400 01  WS-QUOTE-SCAN-IX               PIC S9(04) COMP.
011500 01  WS-QUOTE-SCAN-CHAR             PIC X(01).
011600 01  WS-JSON-NUMERIC-SW             PIC X(01) VALUE 'N'.
011700     88  WS-JSON-IS-NUMERIC                VALUE 'Y'.
011800 01  WS-LITERAL-OK-SW               PIC X(01).
011900     88  WS-LITERAL-OK                     VALUE 'Y'.
012000 01  WS-SIGN-OK-SW                  PIC X(01).
012100     88  WS-SIGN-OK                        VALUE 'Y'.
012200 01  WS-SCAN-CHAR                   PIC X(01).
012300 01  WS-SCAN-LEN                    PIC S9(04) COMP.
012400 01  WS-SCAN-IX                     PIC S9(04) COMP.
012500 01  WS-DIGIT-SEEN-SW               PIC X(01).
012600     88  WS-DIGIT-SEEN                      VALUE 'Y'.
012700 01  WS-DOT-SEEN-SW                 PIC X(01).
012800     88  WS-DOT-SEEN                       VALUE 'Y'.
012900 01  WS-FRAC-DIGIT-SEEN-SW          PIC X(01).
013000     88  WS-FRAC-DIGIT-SEEN                VALUE 'Y'.
013100 01  WS-EXP-SEEN-SW                 PIC X(01).
013200     88  WS-EXP-SEEN                       VALUE 'Y'.
013300 01  WS-EXP-DIGIT-SEEN-SW           PIC X(01).
013400     88  WS-EXP-DIGIT-SEEN                  VALUE 'Y'.
013500 
013600*****************************************************************
013700* LINKAGE PARAMETERS                                            *
013800*****************************************************************
013900 LINKAGE SECTION.
014000 01  PGEM003-PARMS.
014100     02  PGEM003-FUNCTION            PIC X(04).
014200         88  PGEM003-DO-PARSE             VALUE 'PARS'.
014300         88  PGEM003-DO-CSV-EXPORT         VALUE 'CSVX'.
014400         88  PGEM003-DO-JSON-EXPORT         VALUE 'JSNX'.
014500     02  PGEM003-DELIMITER           PIC X(01).
014600     02  PGEM003-HAS-HEADERS-SW      PIC X(01).
014700         88  PGEM003-HAS-HEADERS          VALUE 'Y'.
014800     02  PGEM003-RETURN-CODE         PIC S9(04) COMP.
014900         88  PGEM003-OK                    VALUE 0.
015000         88  PGEM003-NO-DATA                VALUE 4.
015100     02  FILLER                      PIC X(08).
015200 
015300 COPY PGEMTBL.
015400 
015500 PROCEDURE DIVISION USING PGEM003-PARMS TB-TABLE.
015600 
015700*****************************************************************
015800* MAIN PROCESS.                                                 *
015900*****************************************************************
016000 0000-MAIN.
016100     MOVE 0                         TO PGEM003-RETURN-CODE.
016200 
016300     IF  PGEM003-DO-PARSE
016400         PERFORM 2000-PARSE-INPUT  THRU 2000-EXIT.
016500 
016600     IF  PGEM003-DO-CSV-EXPORT
016700         PERFORM 5000-EXPORT-CSV   THRU 5000-EXIT.
016800 
016900     IF  PGEM003-DO-JSON-EXPORT
017000         PERFORM 6000-EXPORT-JSON  THRU 6000-EXIT.
017100 
017200     GOBACK.
017300 
017400*****************************************************************
017500* PARSE.  Read the intake file one line at a time.  Line 1      *
017600* determines the column count; when headers are expected, line *
017700* 1 supplies the header names and data begins at line 2,        *
017800* otherwise synthetic header names are generated and line 1     *
017900* is itself the first data row.  At most MAX-ROWS data rows     *
018000* are kept; additional lines are read and discarded so the      *
018100* file is still drained cleanly.                                *
018200*****************************************************************
018300 2000-PARSE-INPUT.
018400     MOVE 0                         TO TB-ROW-COUNT.
018500     MOVE 0                         TO TB-COLUMN-COUNT.
018600     MOVE 'N'                       TO WS-EOF-SW.
018700     MOVE 0                         TO WS-LINE-NUMBER.
018800 
018900     OPEN INPUT INTAKE-FILE.
019000     PERFORM 2100-READ-LINE       THRU 2100-EXIT.
019100 
019200     IF  WS-NOT-EOF
019300         ADD 1                      TO WS-LINE-NUMBER
019400         PERFORM 2200-SPLIT-LINE  THRU 2200-EXIT
019500         MOVE WS-TOKEN-COUNT        TO TB-COLUMN-COUNT
019600 
019700         IF  PGEM003-HAS-HEADERS
019800             PERFORM 2300-STORE-HEADERS THRU 2300-EXIT
019900         ELSE
020000             PERFORM 2400-SYNTH-HEADERS THRU 2400-EXIT
020100             PERFORM 2500-STORE-DATA-ROW THRU 2500-EXIT.
020200 
020300     PERFORM 2600-READ-DATA-ROWS  THRU 2600-EXIT
020400         WITH TEST BEFORE
020500         UNTIL WS-EOF.
020600 
020700     CLOSE INTAKE-FILE.
020800 
020900 2000-EXIT.
021000     EXIT.
021100 
021200*****************************************************************
021300* Read one line; set the EOF switch at end of file.             *
021400*****************************************************************
021500 2100-READ-LINE.
021600     READ INTAKE-FILE INTO WS-WORK-LINE
021700         AT END
021800             MOVE 'Y'               TO WS-EOF-SW.
021900 
022000 2100-EXIT.
022100     EXIT.
022200 
022300*****************************************************************
022400* Split WS-WORK-LINE on PGEM003-DELIMITER into WS-WORK-TOKEN    *
022500* pieces; leaves the last token count in WS-TOKEN-COUNT.        *
022600*****************************************************************
022700 2200-SPLIT-LINE.
022800     MOVE 0                         TO WS-TOKEN-COUNT.
022900     MOVE 2000                      TO WS-LINE-LEN.
023000     PERFORM 2205-TRIM-TRAILING   THRU 2205-EXIT
023100         WITH TEST BEFORE
023200         UNTIL WS-LINE-LEN = 0
023300         OR    WS-WORK-LINE(WS-LINE-LEN:1) NOT EQUAL SPACE.
023400     MOVE 1                         TO WS-TOKEN-START.
023500     MOVE 1                         TO WS-CHAR-IX.
023600 
023700     PERFORM 2210-SCAN-ONE-CHAR  THRU 2210-EXIT
023800         WITH TEST BEFORE
023900         VARYING WS-CHAR-IX FROM 1 BY 1
024000         UNTIL WS-CHAR-IX > WS-LINE-LEN.
024100 
024200     ADD 1                          TO WS-TOKEN-COUNT.
024300     PERFORM 2220-SAVE-TOKEN      THRU 2220-EXIT.
024400 
024500 2200-EXIT.
024600     EXIT.
024700 
024800*****************************************************************
024900* Back up one position while the line still ends in trailing    *
025000* blanks (the fixed 2000-byte READ area pads short lines).      *
025100*****************************************************************
025200 2205-TRIM-TRAILING.
025300     SUBTRACT 1                     FROM WS-LINE-LEN.
025400 
025500 2205-EXIT.
025600     EXIT.
025700 
025800*****************************************************************
025900* Examine one character of the line; when it is the delimiter,  *
026000* close out the token that ended just before it.                *
026100*****************************************************************
026200 2210-SCAN-ONE-CHAR.
026300     IF  WS-WORK-LINE(WS-CHAR-IX:1) EQUAL PGEM003-DELIMITER
026400         ADD 1                      TO WS-TOKEN-COUNT
026500         PERFORM 2220-SAVE-TOKEN  THRU 2220-EXIT
026600         COMPUTE WS-TOKEN-START = WS-CHAR-IX + 1.
026700 
026800 2210-EXIT.
026900     EXIT.
027000 
027100*****************************************************************
027200* Move and trim one token out of WS-WORK-LINE into the token    *
027300* array, at position WS-TOKEN-COUNT of the line just split.     *
027400*****************************************************************
027500 2220-SAVE-TOKEN.
027600     COMPUTE WS-TOKEN-LEN = WS-CHAR-IX - WS-TOKEN-START.
027700     SET  WS-TOK-IX                 TO WS-TOKEN-COUNT.
027800     IF  WS-TOKEN-LEN > 0
027900         MOVE WS-WORK-LINE(WS-TOKEN-START:WS-TOKEN-LEN)
028000                                    TO WS-TOKEN(WS-TOK-IX)
028100     ELSE
028200         MOVE SPACES                TO WS-TOKEN(WS-TOK-IX).
028300 
028400 2220-EXIT.
028500     EXIT.
028600 
028700*****************************************************************
028800* Line 1 tokens become header names.                            *
028900*****************************************************************
029000 2300-STORE-HEADERS.
029100     PERFORM 2310-COPY-TOKENS     THRU 2310-EXIT
029200         VARYING WS-COL FROM 1 BY 1
029300         UNTIL WS-COL > TB-COLUMN-COUNT.
029400 
029500 2300-EXIT.
029600     EXIT.
029700 
029800 2310-COPY-TOKENS.
029900     SET  TB-HDR-IX                  TO WS-COL.
030000     SET  WS-TOK-IX                  TO WS-COL.
030100     MOVE WS-TOKEN(WS-TOK-IX)         TO TB-HEADER(TB-HDR-IX).
030200 
030300 2310-EXIT.
030400     EXIT.
030500 
030600*****************************************************************
030700* Synthesize column1, column2, ... names when the caller        *
030800* indicated the intake file carries no header line.             *
030900*****************************************************************
031000 2400-SYNTH-HEADERS.
031100     PERFORM 2410-ONE-SYNTH-HEADER THRU 2410-EXIT
031200         VARYING WS-COL FROM 1 BY 1
031300         UNTIL WS-COL > TB-COLUMN-COUNT.
031400 
031500 2400-EXIT.
031600     EXIT.
031700 
031800 2410-ONE-SYNTH-HEADER.
031900     MOVE WS-COL                    TO WS-SYNTH-NUMBER.
032000     STRING 'column'                DELIMITED BY SIZE
032100             WS-SYNTH-NUMBER        DELIMITED BY SIZE
032200             INTO WS-SYNTH-HEADER.
032300     SET  TB-HDR-IX                 TO WS-COL.
032400     MOVE WS-SYNTH-HEADER           TO TB-HEADER(TB-HDR-IX).
032500 
032600 2410-EXIT.
032700     EXIT.
032800 
032900*****************************************************************
033000* Read the remaining lines of the file as data rows, stopping   *
033100* at MAX-ROWS but continuing to drain the file to EOF.          *
033200*****************************************************************
033300 2600-READ-DATA-ROWS.
033400     PERFORM 2100-READ-LINE        THRU 2100-EXIT.
033500     IF  WS-NOT-EOF
033600         IF  WS-WORK-LINE NOT EQUAL SPACES
033700             IF  TB-ROW-COUNT < MAX-ROWS
033800                 PERFORM 2200-SPLIT-LINE    THRU 2200-EXIT
033900                 PERFORM 2500-STORE-DATA-ROW THRU 2500-EXIT.
034000 
034100 2600-EXIT.
034200     EXIT.
034300 
034400*****************************************************************
034500* Append the just-split row to TB-ROW-TABLE, padding short      *
034600* rows with spaces and dropping tokens past TB-COLUMN-COUNT.    *
034700*****************************************************************
034800 2500-STORE-DATA-ROW.
034900     ADD 1                          TO TB-ROW-COUNT.
035000     SET  TB-ROW-IX                 TO TB-ROW-COUNT.
035100 
035200     PERFORM 2510-STORE-ONE-CELL  THRU 2510-EXIT
035300         VARYING WS-COL FROM 1 BY 1
035400         UNTIL WS-COL > TB-COLUMN-COUNT.
035500 
035600 2500-EXIT.
035700     EXIT.
035800 
035900 2510-STORE-ONE-CELL.
036000     SET  TB-COL-IX                 TO WS-COL.
036100     IF  WS-COL <= WS-TOKEN-COUNT
036200         SET  WS-TOK-IX                TO WS-COL
036300         MOVE WS-TOKEN(WS-TOK-IX)
036400                             TO TB-CELL(TB-ROW-IX TB-COL-IX)
036500     ELSE
036600         MOVE SPACES
036700                             TO TB-CELL(TB-ROW-IX TB-COL-IX).
036800 
036900 2510-EXIT.
037000     EXIT.
037100 
037200*****************************************************************
037300* EXPORT -- CSV.  Writes nothing and fails if the table has no  *
037400* rows.                                                         *
037500*****************************************************************
037600 5000-EXPORT-CSV.
037700     IF  TB-ROW-COUNT = 0
037800         MOVE 4                     TO PGEM003-RETURN-CODE
037900     ELSE
038000         OPEN OUTPUT CSV-OUT-FILE
038100         PERFORM 5010-WRITE-CSV-HEADER THRU 5010-EXIT
038200         PERFORM 5020-WRITE-CSV-ROW  THRU 5020-EXIT
038300             VARYING TB-ROW-IX FROM 1 BY 1
038400             UNTIL TB-ROW-IX > TB-ROW-COUNT
038500         CLOSE CSV-OUT-FILE.
038600 
038700 5000-EXIT.
038800     EXIT.
038900 
039000 5010-WRITE-CSV-HEADER.
039100     MOVE SPACES                    TO WS-CSV-LINE.
039200     MOVE 1                         TO WS-CSV-PTR.
039300     PERFORM 5100-QUOTE-FIELD     THRU 5100-EXIT
039400         VARYING TB-HDR-IX FROM 1 BY 1
039500         UNTIL TB-HDR-IX > TB-COLUMN-COUNT.
039600     MOVE WS-CSV-LINE               TO CSV-OUT-RECORD.
039700     WRITE CSV-OUT-RECORD.
039800 
039900 5010-EXIT.
040000     EXIT.
040100 
040200*****************************************************************
040300* Append one header field to the CSV line being built; a       *
040400* delimiter goes in front of every field after the first.  A    *
040500* field that contains the delimiter, a quote, or a newline      *
040600* gets wrapped in quotes with any embedded quote doubled, per   *
040700* 5200-APPEND-CSV-FIELD below; everything else goes out plain.  *
040800*****************************************************************
040900 5100-QUOTE-FIELD.
041000     IF  TB-HDR-IX > 1
041100         STRING PGEM003-DELIMITER  DELIMITED BY SIZE
041200                 INTO WS-CSV-LINE
041300                 WITH POINTER WS-CSV-PTR.
041400     MOVE TB-HEADER(TB-HDR-IX)      TO WS-CSV-FIELD.
041500     PERFORM 5200-APPEND-CSV-FIELD THRU 5200-EXIT.
041600
041700 5100-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100* One CSV data row, same quoting rule as the header row.        *
042200*****************************************************************
042300 5020-WRITE-CSV-ROW.
042400     MOVE SPACES                    TO WS-CSV-LINE.
042500     MOVE 1                         TO WS-CSV-PTR.
042600     PERFORM 5120-QUOTE-CELL      THRU 5120-EXIT
042700         VARYING TB-COL-IX FROM 1 BY 1
042800         UNTIL TB-COL-IX > TB-COLUMN-COUNT.
042900     MOVE WS-CSV-LINE               TO CSV-OUT-RECORD.
043000     WRITE CSV-OUT-RECORD.
043100
043200 5020-EXIT.
043300     EXIT.
043400
043500 5120-QUOTE-CELL.
043600     IF  TB-COL-IX > 1
043700         STRING PGEM003-DELIMITER  DELIMITED BY SIZE
043800                 INTO WS-CSV-LINE
043900                 WITH POINTER WS-CSV-PTR.
044000     MOVE TB-CELL(TB-ROW-IX TB-COL-IX) TO WS-CSV-FIELD.
044100     PERFORM 5200-APPEND-CSV-FIELD THRU 5200-EXIT.
044200
044300 5120-EXIT.
044400     EXIT.
044500
044600*****************************************************************
044700* Quoting rule shared by the header and data-row writers above. *
044800* WS-CSV-FIELD holds the field already; quote it -- doubling    *
044900* any embedded quote -- iff it contains the output delimiter,   *
045000* a double quote, or a newline, else string it out as-is.       *
045100*****************************************************************
045200 5200-APPEND-CSV-FIELD.
045300     PERFORM 5210-TEST-QUOTE-NEEDED THRU 5210-EXIT.
045400     IF  WS-QUOTE-NEEDED
045500         PERFORM 5220-EMIT-QUOTED-FIELD THRU 5220-EXIT
045600     ELSE
045700         STRING WS-CSV-FIELD        DELIMITED BY SPACE
045800                 INTO WS-CSV-LINE
045900                 WITH POINTER WS-CSV-PTR
046000     END-IF.
046100
046200 5200-EXIT.
046300     EXIT.
046400
046500 5210-TEST-QUOTE-NEEDED.
046600     MOVE 'N'                       TO WS-QUOTE-NEEDED-SW.
046700     MOVE 0                         TO WS-QUOTE-COUNT.
046800     INSPECT WS-CSV-FIELD TALLYING WS-QUOTE-COUNT
046900         FOR ALL '"'.
047000     IF  WS-QUOTE-COUNT > 0
047100         MOVE 'Y'                   TO WS-QUOTE-NEEDED-SW
047200     END-IF.
047300
047400     MOVE 0                         TO WS-DELIM-COUNT.
047500     INSPECT WS-CSV-FIELD TALLYING WS-DELIM-COUNT
047600         FOR ALL PGEM003-DELIMITER.
047700     IF  WS-DELIM-COUNT > 0
047800         MOVE 'Y'                   TO WS-QUOTE-NEEDED-SW
047900     END-IF.
048000
048100     MOVE 0                         TO WS-NEWLINE-COUNT.
048200     INSPECT WS-CSV-FIELD TALLYING WS-NEWLINE-COUNT
048300         FOR ALL WS-NEWLINE-CHAR.
048400     IF  WS-NEWLINE-COUNT > 0
048500         MOVE 'Y'                   TO WS-QUOTE-NEEDED-SW
048600     END-IF.
048700
048800 5210-EXIT.
048900     EXIT.
049000
049100*****************************************************************
049200* Write the opening quote, the field with every embedded quote  *
049300* doubled (trailing pad spaces are dropped first, the same way  *
049400* the unquoted STRING above drops them via DELIMITED BY SPACE), *
049500* then the closing quote.                                       *
049600*****************************************************************
049700 5220-EMIT-QUOTED-FIELD.
049800     STRING '"'                     DELIMITED BY SIZE
049900             INTO WS-CSV-LINE
050000             WITH POINTER WS-CSV-PTR.
050100     MOVE 50                        TO WS-QUOTE-SCAN-LEN.
050200     PERFORM 5225-TRIM-QUOTE-FIELD THRU 5225-EXIT
050300         WITH TEST BEFORE
050400         UNTIL WS-QUOTE-SCAN-LEN = 0
050500         OR WS-CSV-FIELD(WS-QUOTE-SCAN-LEN:1) NOT = SPACE.
050600     PERFORM 5230-COPY-QUOTE-CHAR THRU 5230-EXIT
050700         VARYING WS-QUOTE-SCAN-IX FROM 1 BY 1
050800         UNTIL WS-QUOTE-SCAN-IX > WS-QUOTE-SCAN-LEN.
050900     STRING '"'                     DELIMITED BY SIZE
051000             INTO WS-CSV-LINE
051100             WITH POINTER WS-CSV-PTR.
051200
051300 5220-EXIT.
051400     EXIT.
051500
051600 5225-TRIM-QUOTE-FIELD.
051700     SUBTRACT 1                     FROM WS-QUOTE-SCAN-LEN.
051800
051900 5225-EXIT.
052000     EXIT.
052100
052200 5230-COPY-QUOTE-CHAR.
052300     MOVE WS-CSV-FIELD(WS-QUOTE-SCAN-IX:1) TO WS-QUOTE-SCAN-CHAR.
052400     IF  WS-QUOTE-SCAN-CHAR = '"'
052500         STRING '""'                DELIMITED BY SIZE
052600                 INTO WS-CSV-LINE
052700                 WITH POINTER WS-CSV-PTR
052800     ELSE
052900         STRING WS-QUOTE-SCAN-CHAR  DELIMITED BY SIZE
053000                 INTO WS-CSV-LINE
053100                 WITH POINTER WS-CSV-PTR
053200     END-IF.
053300
053400 5230-EXIT.
053500     EXIT.
053600
053700*****************************************************************
053800* EXPORT -- JSON.  Writes nothing and fails if the table has    *
053900* no rows.                                                      *
054000*****************************************************************
054100 6000-EXPORT-JSON.
054200     IF  TB-ROW-COUNT = 0
054300         MOVE 4                     TO PGEM003-RETURN-CODE
054400     ELSE
054500         OPEN OUTPUT JSON-OUT-FILE
054600         MOVE '['                   TO JSON-OUT-RECORD
054700         WRITE JSON-OUT-RECORD
054800         PERFORM 6100-WRITE-JSON-ROW THRU 6100-EXIT
054900             VARYING TB-ROW-IX FROM 1 BY 1
055000             UNTIL TB-ROW-IX > TB-ROW-COUNT
055100         MOVE ']'                   TO JSON-OUT-RECORD
055200         WRITE JSON-OUT-RECORD
055300         CLOSE JSON-OUT-FILE.
055400 
055500 6000-EXIT.
055600     EXIT.
055700 
055800*****************************************************************
055900* One JSON object per row, keys in header order.  A value that  *
056000* fully matches a numeric-literal pattern is emitted bare;      *
056100* everything else, including an empty value, is quoted.         *
056200*****************************************************************
056300 6100-WRITE-JSON-ROW.
056400     MOVE SPACES                    TO WS-JSON-LINE.
056500     MOVE 1                         TO WS-JSON-PTR.
056600     STRING '  {'                   DELIMITED BY SIZE
056700             INTO WS-JSON-LINE
056800             WITH POINTER WS-JSON-PTR.
056900     PERFORM 6110-WRITE-JSON-FIELD THRU 6110-EXIT
057000         VARYING TB-COL-IX FROM 1 BY 1
057100         UNTIL TB-COL-IX > TB-COLUMN-COUNT.
057200     STRING '}'                     DELIMITED BY SIZE
057300             INTO WS-JSON-LINE
057400             WITH POINTER WS-JSON-PTR.
057500     MOVE WS-JSON-LINE              TO JSON-OUT-RECORD.
057600     WRITE JSON-OUT-RECORD.
057700 
057800 6100-EXIT.
057900     EXIT.
058000 
058100 6110-WRITE-JSON-FIELD.
058200     IF  TB-COL-IX > 1
058300         STRING ','                 DELIMITED BY SIZE
058400                 INTO WS-JSON-LINE
058500                 WITH POINTER WS-JSON-PTR.
058600 
058700     STRING '"'                     DELIMITED BY SIZE
058800             TB-HEADER(TB-COL-IX)   DELIMITED BY SPACE
058900             '":'                   DELIMITED BY SIZE
059000             INTO WS-JSON-LINE
059100             WITH POINTER WS-JSON-PTR.
059200 
059300     PERFORM 6100-IS-NUMERIC-LITERAL THRU 6100-LIT-EXIT.
059400 
059500     IF  WS-JSON-IS-NUMERIC
059600         STRING TB-CELL(TB-ROW-IX TB-COL-IX) DELIMITED BY SPACE
059700                 INTO WS-JSON-LINE
059800                 WITH POINTER WS-JSON-PTR
059900     ELSE
060000         STRING '"'                  DELIMITED BY SIZE
060100                 TB-CELL(TB-ROW-IX TB-COL-IX) DELIMITED BY SPACE
060200                 '"'                 DELIMITED BY SIZE
060300                 INTO WS-JSON-LINE
060400                 WITH POINTER WS-JSON-PTR.
060500 
060600 6110-EXIT.
060700     EXIT.
060800 
060900*****************************************************************
061000* A value is a bare JSON number if and only if it matches:      *
061100* optional leading sign, digits, optional '.' and digits,       *
061200* optional exponent (e/E, optional sign, digits).  TB-CELL is   *
061300* space-padded to 50 bytes, so the class test this paragraph    *
061400* used to rely on never saw a populated cell as all-numeric --  *
061500* the trailing pad broke it.  Trimmed to its real length here,  *
061600* then scanned character by character because this compiler's  *
061700* FUNCTION library has no regular expressions.                  *
061800*****************************************************************
061900 6100-IS-NUMERIC-LITERAL.
062000     MOVE 'N'                       TO WS-JSON-NUMERIC-SW.
062100     MOVE 'Y'                       TO WS-LITERAL-OK-SW.
062200     MOVE 'Y'                       TO WS-SIGN-OK-SW.
062300     MOVE 'N'                       TO WS-DIGIT-SEEN-SW.
062400     MOVE 'N'                       TO WS-DOT-SEEN-SW.
062500     MOVE 'N'                       TO WS-FRAC-DIGIT-SEEN-SW.
062600     MOVE 'N'                       TO WS-EXP-SEEN-SW.
062700     MOVE 'N'                       TO WS-EXP-DIGIT-SEEN-SW.
062800 
062900     IF  TB-CELL(TB-ROW-IX TB-COL-IX) NOT EQUAL SPACES
063000         PERFORM 6120-FIND-LITERAL-LENGTH THRU 6120-EXIT
063100         PERFORM 6130-SCAN-ONE-CHAR      THRU 6130-EXIT
063200             VARYING WS-SCAN-IX FROM 1 BY 1
063300             UNTIL WS-SCAN-IX > WS-SCAN-LEN
063400         IF  WS-LITERAL-OK
063500         AND WS-DIGIT-SEEN
063600         AND (WS-DOT-SEEN-SW = 'N' OR WS-FRAC-DIGIT-SEEN)
063700         AND (WS-EXP-SEEN-SW = 'N' OR WS-EXP-DIGIT-SEEN)
063800             MOVE 'Y'               TO WS-JSON-NUMERIC-SW
063900         END-IF
064000     END-IF.
064100 
064200 6100-LIT-EXIT.
064300     EXIT.
064400 
064500*****************************************************************
064600* TB-CELL is fixed at 50 bytes and right-padded with spaces --  *
064700* find how many of those bytes are the actual value so the      *
064800* scan below stops there instead of running out to column 50.   *
064900*****************************************************************
065000 6120-FIND-LITERAL-LENGTH.
065100     MOVE 50                        TO WS-SCAN-LEN.
065200     PERFORM 6125-TRIM-ONE-CHAR     THRU 6125-EXIT
065300         WITH TEST BEFORE
065400         UNTIL WS-SCAN-LEN = 0
065500         OR TB-CELL(TB-ROW-IX TB-COL-IX)(WS-SCAN-LEN:1)
065600                                     NOT = SPACE.
065700 
065800 6120-EXIT.
065900     EXIT.
066000 
066100 6125-TRIM-ONE-CHAR.
066200     SUBTRACT 1                     FROM WS-SCAN-LEN.
066300 
066400 6125-EXIT.
066500     EXIT.
066600 
066700*****************************************************************
066800* One character of the trimmed value.  A sign is only legal in  *
066900* position one or right after an E/e; '.' and E/e may each      *
067000* appear at most once, and '.' may not follow E/e.  Whether a   *
067100* digit counts toward the integer, fraction, or exponent part   *
067200* depends on which of DOT-SEEN/EXP-SEEN is already on.           *
067300*****************************************************************
067400 6130-SCAN-ONE-CHAR.
067500     MOVE TB-CELL(TB-ROW-IX TB-COL-IX)(WS-SCAN-IX:1)
067600                                     TO WS-SCAN-CHAR.
067700 
067800     IF  WS-SCAN-CHAR = '+' OR WS-SCAN-CHAR = '-'
067900         IF  NOT WS-SIGN-OK
068000             MOVE 'N'               TO WS-LITERAL-OK-SW
068100         END-IF
068200         MOVE 'N'                   TO WS-SIGN-OK-SW
068300     ELSE
068400     IF  WS-SCAN-CHAR IS NUMERIC
068500         MOVE 'N'                   TO WS-SIGN-OK-SW
068600         IF  WS-EXP-SEEN
068700             MOVE 'Y'               TO WS-EXP-DIGIT-SEEN-SW
068800         ELSE
068900         IF  WS-DOT-SEEN
069000             MOVE 'Y'               TO WS-FRAC-DIGIT-SEEN-SW
069100         ELSE
069200             MOVE 'Y'               TO WS-DIGIT-SEEN-SW
069300         END-IF
069400         END-IF
069500     ELSE
069600     IF  WS-SCAN-CHAR = '.'
069700         IF  WS-DOT-SEEN OR WS-EXP-SEEN
069800             MOVE 'N'               TO WS-LITERAL-OK-SW
069900         ELSE
070000             MOVE 'Y'               TO WS-DOT-SEEN-SW
070100         END-IF
070200         MOVE 'N'                   TO WS-SIGN-OK-SW
070300     ELSE
070400     IF  WS-SCAN-CHAR = 'E' OR WS-SCAN-CHAR = 'e'
070500         IF  WS-EXP-SEEN OR NOT WS-DIGIT-SEEN
070600             MOVE 'N'               TO WS-LITERAL-OK-SW
070700         ELSE
070800             MOVE 'Y'               TO WS-EXP-SEEN-SW
070900         END-IF
071000         MOVE 'Y'                   TO WS-SIGN-OK-SW
071100     ELSE
071200         MOVE 'N'                   TO WS-LITERAL-OK-SW
071300         MOVE 'N'                   TO WS-SIGN-OK-SW
071400     END-IF
071500     END-IF
071600     END-IF
071700     END-IF.
071800 
071900 6130-EXIT.
072000     EXIT.
