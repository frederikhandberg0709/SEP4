000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* PARSED INPUT TABLE.                                           *
000600* Working storage only -- never written to a file.  Holds the   *
000700* rectangular table that PGEM003 builds out of one delimited    *
000800* intake file (headers plus up to 1000 data rows, up to 100     *
000900* columns each), ready for PGEM004 to edit and for the intake   *
001000* programs to map row-by-row into MS-RECORD.  A short row is    *
001100* padded out to TB-COLUMN-COUNT with spaces by PGEM003; a row   *
001200* longer than the header count is truncated there as well.      *
001300*                                                               *
001400*****************************************************************
001500 01  TB-TABLE.
001600     02  TB-ROW-COUNT               PIC 9(04) COMP.
001700     02  TB-COLUMN-COUNT            PIC 9(03) COMP.
001800     02  TB-HAS-HEADERS-SW          PIC X(01).
001900         88  TB-HAS-HEADERS              VALUE 'Y'.
002000         88  TB-NO-HEADERS                VALUE 'N'.
002100     02  TB-HEADER-TABLE.
002200         03  TB-HEADER OCCURS 100 TIMES
002300                      INDEXED BY TB-HDR-IX
002400                      PIC X(50).
002500     02  TB-ROW-TABLE.
002600         03  TB-ROW OCCURS 1000 TIMES
002700                   INDEXED BY TB-ROW-IX.
002800             04  TB-CELL OCCURS 100 TIMES
002900                         INDEXED BY TB-COL-IX
003000                         PIC X(50).
003100     02  FILLER                     PIC X(10).
