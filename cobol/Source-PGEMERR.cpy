000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* Common quarantine/logging paragraphs, COPYd into every        *
000600* intake program (PGEM004, PGEM008, PGEM009, PGEM031) so the    *
000700* rule "reject to the IV store, never to the job log alone" is  *
000800* enforced the same way everywhere.  The calling program must   *
000900* declare, ahead of the COPY:                                   *
001000*   - IV-RECORD                (COPY PGEMINV)                   *
001100*   - QUARANTINE-FILE          FD for the IV-RECORD store       *
001200*   - RUNLOG-FILE              FD for a print/log line          *
001300*   - WS-NEXT-INVALID-ID       PIC 9(09) COMP-3                 *
001400*   - WS-CURRENT-DATE          PIC 9(08)                        *
001500*   - WS-CURRENT-TIME          PIC 9(06)                        *
001600*   - WS-LOG-LINE              PIC X(132)                       *
001700*                                                               *
001800*****************************************************************
001900 
002000*****************************************************************
002100* Stamp the run clock.  Used both to time-stamp a quarantine    *
002200* entry and, per the mapping rule, to substitute for a missing  *
002300* or unparseable reading timestamp.                             *
002400*****************************************************************
002500 9750-GET-TIMESTAMP.
002600     ACCEPT  WS-CURRENT-DATE        FROM DATE YYYYMMDD.
002700     ACCEPT  WS-CURRENT-TIME        FROM TIME.
002800 
002900 9750-EXIT.
003000     EXIT.
003100 
003200*****************************************************************
003300* Assign the next surrogate key for the IV store.  WS-NEXT-     *
003400* INVALID-ID is primed by the calling program's open logic      *
003500* from the highest key already on the file.                    *
003600*****************************************************************
003700 9800-NEXT-INVALID-ID.
003800     ADD  1                         TO WS-NEXT-INVALID-ID.
003900     MOVE WS-NEXT-INVALID-ID        TO IV-INVALID-ID.
004000 
004100 9800-EXIT.
004200     EXIT.
004300 
004400*****************************************************************
004500* Write one quarantine record.  On entry the caller has         *
004600* already moved IV-EXPERIMENT-KNOWN-SW, IV-EXPERIMENT-ID (when  *
004700* known), IV-REASON-CODE, IV-VALIDATION-ERROR and IV-RAW-DATA.  *
004800*****************************************************************
004900 9700-POST-INVALID.
005000     PERFORM 9750-GET-TIMESTAMP   THRU 9750-EXIT.
005100     PERFORM 9800-NEXT-INVALID-ID THRU 9800-EXIT.
005200 
005300     MOVE WS-CURRENT-DATE            TO IV-RECEIVED-DATE.
005400     MOVE WS-CURRENT-TIME            TO IV-RECEIVED-TIME.
005500 
005600     WRITE IV-RECORD
005700         INVALID KEY
005800             MOVE 'IV WRITE FAILED -- DUPLICATE KEY'
005900                                      TO WS-LOG-LINE
006000             PERFORM 9900-WRITE-RUN-LOG THRU 9900-EXIT.
006100 
006200 9700-EXIT.
006300     EXIT.
006400 
006500*****************************************************************
006600* Write one line to the run log.  This is the batch stand-in    *
006700* for the online shop's transient-data-queue trace write.       *
006800*****************************************************************
006900 9900-WRITE-RUN-LOG.
007000     WRITE RUNLOG-RECORD            FROM WS-LOG-LINE.
007100 
007200 9900-EXIT.
007300     EXIT.
