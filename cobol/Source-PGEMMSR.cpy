000100*****************************************************************
000200*                                                               *
000300* PGEM  -  Plant Growth Experiment Monitor                      *
000400*                                                               *
000500* MEASUREMENT DETAIL RECORD.                                    *
000600* One row per accepted sensor reading, attached to the          *
000700* experiment that was current (or named) at the time the        *
000800* reading was taken.  Keyed by MS-MEASUREMENT-ID; alternate     *
000900* key MS-EXPERIMENT-ID (non-unique, ascending MS-TIMESTAMP      *
001000* within the experiment) drives the one-to-many browse used     *
001100* by the CSV/JSON export in PGEM102.                            *
001200*                                                               *
001300*****************************************************************
001400 01  MS-RECORD.
001500     02  MS-MEASUREMENT-ID          PIC 9(09).
001600     02  MS-EXPERIMENT-ID           PIC 9(09).
001700     02  MS-LUFT-TEMPERATUR         PIC S9(03)V9(01).
001800     02  MS-LUFTFUGTIGHED           PIC S9(03)V9(01).
001900     02  MS-JORD-FUGTIGHED          PIC S9(03)V9(01).
002000     02  MS-LYS-INDSTILLING         PIC X(10).
002100     02  MS-LYS-HOJESTE-INTENSITET  PIC S9(05)V9(01).
002200     02  MS-LYS-LAVESTE-INTENSITET  PIC S9(05)V9(01).
002300     02  MS-LYS-GENNEMSNIT          PIC S9(05)V9(01).
002400     02  MS-AFSTAND-TIL-HOJDE       PIC S9(05)V9(01).
002500     02  MS-VAND-TID-FRA-SIDSTE     PIC S9(05)V9(01).
002600     02  MS-VAND-MAENGDE            PIC S9(05)V9(01).
002700     02  MS-VAND-FREKVENS           PIC S9(05)V9(01).
002800     02  MS-TIMESTAMP.
002900         03  MS-TIMESTAMP-DATE      PIC 9(08).
003000         03  MS-TIMESTAMP-TIME      PIC 9(06).
003100     02  MS-SOURCE-CODE             PIC X(01) VALUE 'B'.
003200         88  MS-FROM-SINGLE              VALUE 'S'.
003300         88  MS-FROM-BULK                VALUE 'B'.
003400         88  MS-FROM-STREAM               VALUE 'T'.
003500     02  MS-LAST-MAINT-USERID       PIC X(08).
003600     02  FILLER                     PIC X(34).
003700 
003800*****************************************************************
003900* Alternate view of the 14-digit timestamp broken into its      *
004000* calendar and clock components, used when the export program   *
004100* has to compare readings against an experiment's date range.   *
004200*****************************************************************
004300 01  MS-TIMESTAMP-X REDEFINES MS-RECORD.
004400     02  FILLER                     PIC X(82).
004500     02  MS-TS-CCYY                 PIC 9(04).
004600     02  MS-TS-MM                   PIC 9(02).
004700     02  MS-TS-DD                   PIC 9(02).
004800     02  MS-TS-HH                   PIC 9(02).
004900     02  MS-TS-MN                   PIC 9(02).
005000     02  MS-TS-SS                   PIC 9(02).
005100     02  FILLER                     PIC X(43).
