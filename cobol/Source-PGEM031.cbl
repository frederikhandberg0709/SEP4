000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.    PGEM031.                                      *
000400* AUTHOR.        K. L. OKAFOR.                                 *
000500* INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.              *
000600* DATE-WRITTEN.  09/17/1987.                                   *
000700* DATE-COMPILED.                                               *
000800* SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.   *
000900*                                                               *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    PGEM031.
001300 AUTHOR.        K. L. OKAFOR.
001400 INSTALLATION.  AGRONOMY DATA PROCESSING CENTER.
001500 DATE-WRITTEN.  09/17/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED -- INTERNAL RESEARCH USE ONLY.
001800 
001900*****************************************************************
002000*                                                               *
002100* PGEM  -  Plant Growth Experiment Monitor                      *
002200*                                                               *
002300* STREAMING-LINE INTAKE.  The greenhouse sensor controllers     *
002400* write one free-text line per poll cycle; this job drains the  *
002500* spooled feed as a line-sequential file, one record per line.  *
002600* Each line is scanned for Distance:/Temp:/Humidity:/Soil:       *
002700* label-value pairs (the last value seen wins when a label      *
002800* repeats on one line); a line with no recognized pair is       *
002900* quarantined whole.  Otherwise the job's current experiment    *
003000* (PGEM005) takes each field independently through PGEM004's    *
003100* single-field mode and posts one measurement row if anything   *
003200* came out non-zero.                                            *
003300*                                                               *
003400*****************************************************************
003500 
003600*****************************************************************
003700* CHANGE LOG                                                   *
003800*****************************************************************
003900*****************************************************************
004000* 1987-09-17 KLO      DR-1219   Original release -- streaming   *
004100*                               sensor-line intake.             *
004200* 1993-06-02 RTH      DR-1355   Per-label quarantine instead of *
004300*                               rejecting the whole line.       *
004400* 1998-12-08 DMA      Y2K-019   Timestamp substitution reviewed *
004500*                               -- century-safe default.        *
004600* 2005-09-21 KLO      DR-1651   Discard all-default records --  *
004700*                               empty polls were filling MSRMA  *
004800*                               ST with zero rows.              *
004900*****************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERIC-TEXT  IS '0' '1' '2' '3' '4' '5' '6' '7'
005600                             '8' '9' '+' '-' '.'
005700     UPSI-0 ON  STATUS IS PGEM031-TRACE-ON
005800            OFF STATUS IS PGEM031-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT STREAM-FILE          ASSIGN TO SENSFEED
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-STREAM-STATUS.
006400 
006500     SELECT MEASUREMENT-FILE     ASSIGN TO MSRMAST
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS MS-MEASUREMENT-ID
006900         ALTERNATE RECORD KEY IS MS-EXPERIMENT-ID
007000             WITH DUPLICATES
007100         FILE STATUS IS WS-MEASUREMENT-STATUS.
007200 
007300     SELECT QUARANTINE-FILE      ASSIGN TO QUARMAST
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS DYNAMIC
007600         RECORD KEY IS IV-INVALID-ID
007700         ALTERNATE RECORD KEY IS IV-EXPERIMENT-ID
007800             WITH DUPLICATES
007900         FILE STATUS IS WS-QUARANTINE-STATUS.
008000 
008100     SELECT RUNLOG-FILE          ASSIGN TO RUNLOG
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-RUNLOG-STATUS.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700 
008800 FD  STREAM-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  ST-LINE                     PIC X(200).
009100 
009200 FD  MEASUREMENT-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY PGEMMSR.
009500 
009600 FD  QUARANTINE-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY PGEMINV.
009900 
010000 FD  RUNLOG-FILE
010100     LABEL RECORDS ARE STANDARD.
010200 01  RUNLOG-RECORD               PIC X(132).
010300 
010400 WORKING-STORAGE SECTION.
010500 
010600 01  WS-STREAM-STATUS            PIC X(02) VALUE '00'.
010700     88  WS-STREAM-OK                 VALUE '00'.
010800 01  WS-MEASUREMENT-STATUS       PIC X(02) VALUE '00'.
010900 01  WS-QUARANTINE-STATUS        PIC X(02) VALUE '00'.
011000 01  WS-RUNLOG-STATUS            PIC X(02) VALUE '00'.
011100 
011200 01  WS-EOF-SW                   PIC X(01) VALUE 'N'.
011300     88  WS-EOF                       VALUE 'Y'.
011400 
011500 01  WS-NEXT-MEASUREMENT-ID      PIC 9(09) COMP-3 VALUE 0.
011600 01  WS-NEXT-INVALID-ID          PIC 9(09) COMP-3 VALUE 0.
011700 
011800 01  WS-CURRENT-DATE             PIC 9(08).
011900 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
012000     02  WS-CD-CCYY               PIC 9(04).
012100     02  WS-CD-MM                 PIC 9(02).
012200     02  WS-CD-DD                 PIC 9(02).
012300 01  WS-CURRENT-TIME              PIC 9(06).
012400 01  WS-LOG-LINE                  PIC X(132).
012500 
012600 01  WS-RAW-LINE                  PIC X(200).
012700 01  WS-LINE-LEN                  PIC S9(04) COMP VALUE 0.
012800 01  WS-SCAN-IX                   PIC S9(04) COMP VALUE 0.
012900 01  WS-NUM-START                 PIC S9(04) COMP VALUE 0.
013000 01  WS-CAP-LEN                   PIC S9(04) COMP VALUE 0.
013100 01  WS-CAPTURED-TEXT             PIC X(20).
013200 01  WS-CAPTURED-TEXT-N REDEFINES WS-CAPTURED-TEXT.
013300     02  WS-CAP-WHOLE-PART         PIC 9(10).
013400     02  WS-CAP-FRACTION-PART      PIC 9(10).
013500 
013600 01  WS-DIST-FOUND-SW             PIC X(01) VALUE 'N'.
013700     88  WS-DIST-FOUND                VALUE 'Y'.
013800 01  WS-TEMP-FOUND-SW             PIC X(01) VALUE 'N'.
013900     88  WS-TEMP-FOUND                VALUE 'Y'.
014000 01  WS-HUMI-FOUND-SW             PIC X(01) VALUE 'N'.
014100     88  WS-HUMI-FOUND                VALUE 'Y'.
014200 01  WS-SOIL-FOUND-SW             PIC X(01) VALUE 'N'.
014300     88  WS-SOIL-FOUND                VALUE 'Y'.
014400 
014500 01  WS-DIST-TEXT                 PIC X(20) VALUE SPACES.
014600 01  WS-TEMP-TEXT                 PIC X(20) VALUE SPACES.
014700 01  WS-HUMI-TEXT                 PIC X(20) VALUE SPACES.
014800 01  WS-SOIL-TEXT                 PIC X(20) VALUE SPACES.
014900 
015000 01  WS-ANY-LABEL-FOUND-SW        PIC X(01) VALUE 'N'.
015100     88  WS-ANY-LABEL-FOUND            VALUE 'Y'.
015200 01  WS-EXPERIMENT-KNOWN-SW       PIC X(01) VALUE 'N'.
015300     88  WS-EXPERIMENT-IS-KNOWN        VALUE 'Y'.
015400 01  WS-ANY-NONZERO-SW            PIC X(01) VALUE 'N'.
015500     88  WS-ANY-NONZERO                VALUE 'Y'.
015600 
015700 01  WS-QUARANTINE-TEXT           PIC X(40).
015800 01  WS-QUARANTINE-TEXT-X REDEFINES WS-QUARANTINE-TEXT.
015900     02  WS-QT-LABEL-PART          PIC X(12).
016000     02  WS-QT-VALUE-PART          PIC X(28).
016100 
016200 01  WS-PGEM005-PARMS.
016300     02  WS-P5-MODE                PIC X(04) VALUE 'GREC'.
016400     02  WS-P5-EXPERIMENT-ID       PIC 9(09).
016500     02  WS-P5-FOUND-SW            PIC X(01).
016600         88  WS-P5-FOUND                VALUE 'Y'.
016700     02  FILLER                    PIC X(08).
016800 
016900     COPY PGEMEXP REPLACING LEADING EX- BY WS-EX-.
017000 
017100 01  WS-PGEM004-PARMS.
017200     02  WS-P4-MODE                PIC X(04) VALUE 'FLD1'.
017300     02  WS-P4-FIELD-CODE          PIC X(04).
017400     02  WS-P4-FIELD-TEXT          PIC X(50).
017500     02  WS-P4-FIELD-VALUE         PIC S9(07)V9(02) COMP-3.
017600     02  WS-P4-VALID-SW            PIC X(01).
017700         88  WS-P4-VALID                VALUE 'Y'.
017800     02  WS-P4-FAILING-ROW         PIC S9(04) COMP.
017900     02  WS-P4-REASON-CODE         PIC X(02).
018000     02  WS-P4-ERROR-MESSAGE       PIC X(80).
018100     02  FILLER                    PIC X(08).
018200 
018300     COPY PGEMTBL.
018400 
018500 PROCEDURE DIVISION.
018600 
018700 0000-MAIN.
018800     PERFORM 9500-OPEN-FILES          THRU 9500-EXIT.
018900     PERFORM 9600-INIT-SURROGATE-KEYS THRU 9600-EXIT.
019000 
019100     PERFORM 1000-READ-STREAM-LINE    THRU 1000-EXIT.
019200     PERFORM 2000-PROCESS-ONE-LINE    THRU 2000-EXIT
019300         UNTIL WS-EOF.
019400 
019500     PERFORM 9550-CLOSE-FILES         THRU 9550-EXIT.
019600     GOBACK.
019700 
019800 9500-OPEN-FILES.
019900     OPEN INPUT  STREAM-FILE.
020000     OPEN I-O    MEASUREMENT-FILE.
020100     OPEN I-O    QUARANTINE-FILE.
020200     OPEN OUTPUT RUNLOG-FILE.
020300 
020400 9500-EXIT.
020500     EXIT.
020600 
020700 9550-CLOSE-FILES.
020800     CLOSE STREAM-FILE.
020900     CLOSE MEASUREMENT-FILE.
021000     CLOSE QUARANTINE-FILE.
021100     CLOSE RUNLOG-FILE.
021200 
021300 9550-EXIT.
021400     EXIT.
021500 
021600 9600-INIT-SURROGATE-KEYS.
021700     MOVE 0                           TO WS-NEXT-MEASUREMENT-ID.
021800     MOVE 0                           TO WS-NEXT-INVALID-ID.
021900 
022000     PERFORM 9610-SCAN-MEASUREMENTS   THRU 9610-EXIT.
022100     PERFORM 9620-SCAN-QUARANTINE     THRU 9620-EXIT.
022200 
022300 9600-EXIT.
022400     EXIT.
022500 
022600 9610-SCAN-MEASUREMENTS.
022700     MOVE 'N'                          TO WS-EOF-SW.
022800     PERFORM 9611-SCAN-ONE-MS THRU 9611-EXIT
022900         WITH TEST BEFORE
023000         UNTIL WS-EOF.
023100     MOVE 'N'                          TO WS-EOF-SW.
023200 
023300 9610-EXIT.
023400     EXIT.
023500 
023600 9611-SCAN-ONE-MS.
023700     READ MEASUREMENT-FILE NEXT RECORD
023800         AT END
023900             SET WS-EOF                     TO TRUE
024000         NOT AT END
024100             IF MS-MEASUREMENT-ID > WS-NEXT-MEASUREMENT-ID
024200                MOVE MS-MEASUREMENT-ID TO WS-NEXT-MEASUREMENT-ID
024300             END-IF
024400     END-READ.
024500 
024600 9611-EXIT.
024700     EXIT.
024800 
024900 9620-SCAN-QUARANTINE.
025000     MOVE 'N'                          TO WS-EOF-SW.
025100     PERFORM 9621-SCAN-ONE-IV THRU 9621-EXIT
025200         WITH TEST BEFORE
025300         UNTIL WS-EOF.
025400     MOVE 'N'                          TO WS-EOF-SW.
025500 
025600 9620-EXIT.
025700     EXIT.
025800 
025900 9621-SCAN-ONE-IV.
026000     READ QUARANTINE-FILE NEXT RECORD
026100         AT END
026200             SET WS-EOF                     TO TRUE
026300         NOT AT END
026400             IF IV-INVALID-ID > WS-NEXT-INVALID-ID
026500                MOVE IV-INVALID-ID         TO WS-NEXT-INVALID-ID
026600             END-IF
026700     END-READ.
026800 
026900 9621-EXIT.
027000     EXIT.
027100 
027200 1000-READ-STREAM-LINE.
027300     READ STREAM-FILE
027400         AT END
027500             SET WS-EOF                      TO TRUE.
027600 
027700 1000-EXIT.
027800     EXIT.
027900 
028000*****************************************************************
028100* One line off the feed.  Extract whatever labels are on it,    *
028200* then decide what to do with what (if anything) was found.     *
028300*****************************************************************
028400 2000-PROCESS-ONE-LINE.
028500     MOVE ST-LINE                      TO WS-RAW-LINE.
028600     PERFORM 2100-EXTRACT-LABELS      THRU 2100-EXIT.
028700 
028800     IF NOT WS-ANY-LABEL-FOUND
028900         PERFORM 8000-QUARANTINE-NO-DATA THRU 8000-EXIT
029000     ELSE
029100         PERFORM 3000-RESOLVE-EXPERIMENT THRU 3000-EXIT
029200         IF NOT WS-P5-FOUND
029300             PERFORM 8100-QUARANTINE-NO-EXPERIMENT THRU 8100-EXIT
029400         ELSE
029500             PERFORM 4000-BUILD-AND-POST THRU 4000-EXIT
029600         END-IF
029700     END-IF.
029800 
029900     PERFORM 1000-READ-STREAM-LINE    THRU 1000-EXIT.
030000 
030100 2000-EXIT.
030200     EXIT.
030300 
030400*****************************************************************
030500* Find every Distance:/Temp:/Humidity:/Soil: pair on the line;  *
030600* when a label repeats, the later occurrence overwrites the     *
030700* earlier one, leaving the last value seen.                     *
030800*****************************************************************
030900 2100-EXTRACT-LABELS.
031000     MOVE 'N'                          TO WS-DIST-FOUND-SW.
031100     MOVE 'N'                          TO WS-TEMP-FOUND-SW.
031200     MOVE 'N'                          TO WS-HUMI-FOUND-SW.
031300     MOVE 'N'                          TO WS-SOIL-FOUND-SW.
031400     MOVE SPACES                       TO WS-DIST-TEXT.
031500     MOVE SPACES                       TO WS-TEMP-TEXT.
031600     MOVE SPACES                       TO WS-HUMI-TEXT.
031700     MOVE SPACES                       TO WS-SOIL-TEXT.
031800 
031900     MOVE 200                          TO WS-LINE-LEN.
032000     PERFORM 2105-TRIM-TRAILING      THRU 2105-EXIT
032100         WITH TEST BEFORE
032200         UNTIL WS-LINE-LEN = 0
032300         OR    WS-RAW-LINE(WS-LINE-LEN:1) NOT EQUAL SPACE.
032400 
032500     PERFORM 2200-SCAN-FOR-DISTANCE THRU 2200-EXIT.
032600     PERFORM 2300-SCAN-FOR-TEMP     THRU 2300-EXIT.
032700     PERFORM 2400-SCAN-FOR-HUMIDITY THRU 2400-EXIT.
032800     PERFORM 2500-SCAN-FOR-SOIL     THRU 2500-EXIT.
032900 
033000     MOVE 'N'                          TO WS-ANY-LABEL-FOUND-SW.
033100     IF WS-DIST-FOUND OR WS-TEMP-FOUND OR WS-HUMI-FOUND
033200                       OR WS-SOIL-FOUND
033300         MOVE 'Y'                      TO WS-ANY-LABEL-FOUND-SW
033400     END-IF.
033500 
033600 2100-EXIT.
033700     EXIT.
033800 
033900 2105-TRIM-TRAILING.
034000     SUBTRACT 1                        FROM WS-LINE-LEN.
034100 
034200 2105-EXIT.
034300     EXIT.
034400 
034500 2200-SCAN-FOR-DISTANCE.
034600     MOVE 1                            TO WS-SCAN-IX.
034700     PERFORM 2210-CHECK-ONE-POS      THRU 2210-EXIT
034800         WITH TEST BEFORE
034900         UNTIL WS-SCAN-IX > WS-LINE-LEN.
035000 
035100 2200-EXIT.
035200     EXIT.
035300 
035400 2210-CHECK-ONE-POS.
035500     IF WS-SCAN-IX + 8 <= WS-LINE-LEN
035600         AND WS-RAW-LINE(WS-SCAN-IX:9) = 'Distance:'
035700         COMPUTE WS-NUM-START = WS-SCAN-IX + 9
035800         MOVE WS-NUM-START              TO WS-SCAN-IX
035900         PERFORM 9200-CAPTURE-NUMBER  THRU 9200-EXIT
036000         MOVE WS-CAPTURED-TEXT          TO WS-DIST-TEXT
036100         MOVE 'Y'                       TO WS-DIST-FOUND-SW
036200     ELSE
036300         ADD 1                          TO WS-SCAN-IX
036400     END-IF.
036500 
036600 2210-EXIT.
036700     EXIT.
036800 
036900 2300-SCAN-FOR-TEMP.
037000     MOVE 1                            TO WS-SCAN-IX.
037100     PERFORM 2310-CHECK-ONE-POS      THRU 2310-EXIT
037200         WITH TEST BEFORE
037300         UNTIL WS-SCAN-IX > WS-LINE-LEN.
037400 
037500 2300-EXIT.
037600     EXIT.
037700 
037800 2310-CHECK-ONE-POS.
037900     IF WS-SCAN-IX + 4 <= WS-LINE-LEN
038000         AND WS-RAW-LINE(WS-SCAN-IX:5) = 'Temp:'
038100         COMPUTE WS-NUM-START = WS-SCAN-IX + 5
038200         MOVE WS-NUM-START              TO WS-SCAN-IX
038300         PERFORM 9200-CAPTURE-NUMBER  THRU 9200-EXIT
038400         MOVE WS-CAPTURED-TEXT          TO WS-TEMP-TEXT
038500         MOVE 'Y'                       TO WS-TEMP-FOUND-SW
038600     ELSE
038700         ADD 1                          TO WS-SCAN-IX
038800     END-IF.
038900 
039000 2310-EXIT.
039100     EXIT.
039200 
039300 2400-SCAN-FOR-HUMIDITY.
039400     MOVE 1                            TO WS-SCAN-IX.
039500     PERFORM 2410-CHECK-ONE-POS      THRU 2410-EXIT
039600         WITH TEST BEFORE
039700         UNTIL WS-SCAN-IX > WS-LINE-LEN.
039800 
039900 2400-EXIT.
040000     EXIT.
040100 
040200 2410-CHECK-ONE-POS.
040300     IF WS-SCAN-IX + 8 <= WS-LINE-LEN
040400         AND WS-RAW-LINE(WS-SCAN-IX:9) = 'Humidity:'
040500         COMPUTE WS-NUM-START = WS-SCAN-IX + 9
040600         MOVE WS-NUM-START              TO WS-SCAN-IX
040700         PERFORM 9200-CAPTURE-NUMBER  THRU 9200-EXIT
040800         MOVE WS-CAPTURED-TEXT          TO WS-HUMI-TEXT
040900         MOVE 'Y'                       TO WS-HUMI-FOUND-SW
041000     ELSE
041100         ADD 1                          TO WS-SCAN-IX
041200     END-IF.
041300 
041400 2410-EXIT.
041500     EXIT.
041600 
041700 2500-SCAN-FOR-SOIL.
041800     MOVE 1                            TO WS-SCAN-IX.
041900     PERFORM 2510-CHECK-ONE-POS      THRU 2510-EXIT
042000         WITH TEST BEFORE
042100         UNTIL WS-SCAN-IX > WS-LINE-LEN.
042200 
042300 2500-EXIT.
042400     EXIT.
042500 
042600 2510-CHECK-ONE-POS.
042700     IF WS-SCAN-IX + 4 <= WS-LINE-LEN
042800         AND WS-RAW-LINE(WS-SCAN-IX:5) = 'Soil:'
042900         COMPUTE WS-NUM-START = WS-SCAN-IX + 5
043000         MOVE WS-NUM-START              TO WS-SCAN-IX
043100         PERFORM 9200-CAPTURE-NUMBER  THRU 9200-EXIT
043200         MOVE WS-CAPTURED-TEXT          TO WS-SOIL-TEXT
043300         MOVE 'Y'                       TO WS-SOIL-FOUND-SW
043400     ELSE
043500         ADD 1                          TO WS-SCAN-IX
043600     END-IF.
043700 
043800 2510-EXIT.
043900     EXIT.
044000 
044100*****************************************************************
044200* Capture a signed/decimal number starting at WS-SCAN-IX        *
044300* (leading spaces skipped first); leaves WS-SCAN-IX just past   *
044400* the last digit captured, ready for the next search.           *
044500*****************************************************************
044600 9200-CAPTURE-NUMBER.
044700     MOVE SPACES                       TO WS-CAPTURED-TEXT.
044800     MOVE 0                            TO WS-CAP-LEN.
044900 
045000     PERFORM 9210-SKIP-SPACE         THRU 9210-EXIT
045100         WITH TEST BEFORE
045200         UNTIL WS-SCAN-IX > WS-LINE-LEN
045300         OR    WS-RAW-LINE(WS-SCAN-IX:1) NOT EQUAL SPACE.
045400 
045500     PERFORM 9220-CAPTURE-ONE-CHAR   THRU 9220-EXIT
045600         WITH TEST BEFORE
045700         UNTIL WS-SCAN-IX > WS-LINE-LEN
045800         OR    WS-RAW-LINE(WS-SCAN-IX:1) NOT NUMERIC-TEXT
045900         OR    WS-CAP-LEN >= 20.
046000 
046100 9200-EXIT.
046200     EXIT.
046300 
046400 9210-SKIP-SPACE.
046500     ADD 1                              TO WS-SCAN-IX.
046600 
046700 9210-EXIT.
046800     EXIT.
046900 
047000 9220-CAPTURE-ONE-CHAR.
047100     ADD 1                              TO WS-CAP-LEN.
047200     MOVE WS-RAW-LINE(WS-SCAN-IX:1)
047300                         TO WS-CAPTURED-TEXT(WS-CAP-LEN:1).
047400     ADD 1                              TO WS-SCAN-IX.
047500 
047600 9220-EXIT.
047700     EXIT.
047800 
047900*****************************************************************
048000* Current-experiment resolution -- WS-P5-FOUND-SW tells the     *
048100* caller whether that experiment is actually on the master.     *
048200*****************************************************************
048300 3000-RESOLVE-EXPERIMENT.
048400     MOVE 'GREC'                        TO WS-P5-MODE.
048500     CALL 'PGEM005'                 USING WS-PGEM005-PARMS
048600                                           WS-EX-RECORD.
048700 
048800 3000-EXIT.
048900     EXIT.
049000 
049100*****************************************************************
049200* Start a new, all-default measurement for the resolved         *
049300* experiment; validate and post each label independently;       *
049400* write the row only if something non-zero came out of it.      *
049500*****************************************************************
049600 4000-BUILD-AND-POST.
049700     MOVE WS-P5-EXPERIMENT-ID          TO MS-EXPERIMENT-ID.
049800     MOVE ZERO                         TO MS-LUFT-TEMPERATUR.
049900     MOVE ZERO                         TO MS-LUFTFUGTIGHED.
050000     MOVE ZERO                         TO MS-JORD-FUGTIGHED.
050100     MOVE ZERO                    TO MS-LYS-HOJESTE-INTENSITET.
050200     MOVE ZERO                    TO MS-LYS-LAVESTE-INTENSITET.
050300     MOVE ZERO                         TO MS-LYS-GENNEMSNIT.
050400     MOVE ZERO                         TO MS-AFSTAND-TIL-HOJDE.
050500     MOVE ZERO                         TO MS-VAND-TID-FRA-SIDSTE.
050600     MOVE ZERO                         TO MS-VAND-MAENGDE.
050700     MOVE ZERO                         TO MS-VAND-FREKVENS.
050800     MOVE SPACES                       TO MS-LYS-INDSTILLING.
050900 
051000     ACCEPT WS-CURRENT-DATE            FROM DATE YYYYMMDD.
051100     ACCEPT WS-CURRENT-TIME            FROM TIME.
051200     MOVE WS-CURRENT-DATE               TO MS-TIMESTAMP-DATE.
051300     MOVE WS-CURRENT-TIME               TO MS-TIMESTAMP-TIME.
051400 
051500     MOVE 'N'                          TO WS-ANY-NONZERO-SW.
051600 
051700     IF WS-TEMP-FOUND
051800         PERFORM 4100-APPLY-TEMP     THRU 4100-EXIT
051900     END-IF.
052000     IF WS-HUMI-FOUND
052100         PERFORM 4200-APPLY-HUMIDITY THRU 4200-EXIT
052200     END-IF.
052300     IF WS-SOIL-FOUND
052400         PERFORM 4300-APPLY-SOIL     THRU 4300-EXIT
052500     END-IF.
052600     IF WS-DIST-FOUND
052700         PERFORM 4400-APPLY-DISTANCE THRU 4400-EXIT
052800     END-IF.
052900 
053000     IF MS-LUFT-TEMPERATUR NOT = 0 OR MS-LUFTFUGTIGHED NOT = 0
053100        OR MS-JORD-FUGTIGHED NOT = 0
053200        OR MS-AFSTAND-TIL-HOJDE NOT = 0
053300         MOVE 'Y'                      TO WS-ANY-NONZERO-SW
053400     END-IF.
053500 
053600     IF WS-ANY-NONZERO
053700         MOVE 'T'                      TO MS-SOURCE-CODE
053800         MOVE 'PGEM031 '                TO MS-LAST-MAINT-USERID
053900         ADD 1                         TO WS-NEXT-MEASUREMENT-ID
054000         MOVE WS-NEXT-MEASUREMENT-ID    TO MS-MEASUREMENT-ID
054100         WRITE MS-RECORD
054200             INVALID KEY
054300                 MOVE 'MS WRITE FAILED -- DUPLICATE KEY'
054400                                         TO WS-LOG-LINE
054500                 PERFORM 9900-WRITE-RUN-LOG THRU 9900-EXIT
054600     END-IF.
054700 
054800 4000-EXIT.
054900     EXIT.
055000 
055100 4100-APPLY-TEMP.
055200     MOVE 'TEMP'                       TO WS-P4-FIELD-CODE.
055300     MOVE WS-TEMP-TEXT                 TO WS-P4-FIELD-TEXT.
055400     MOVE 'FLD1'                       TO WS-P4-MODE.
055500     CALL 'PGEM004'                 USING WS-PGEM004-PARMS
055600                                           TB-TABLE.
055700     IF WS-P4-VALID
055800         MOVE WS-P4-FIELD-VALUE         TO MS-LUFT-TEMPERATUR
055900     ELSE
056000         STRING 'Temp: '                DELIMITED BY SIZE
056100                 WS-TEMP-TEXT           DELIMITED BY SPACE
056200                 INTO WS-QUARANTINE-TEXT
056300         PERFORM 8200-QUARANTINE-FIELD THRU 8200-EXIT
056400     END-IF.
056500 
056600 4100-EXIT.
056700     EXIT.
056800 
056900 4200-APPLY-HUMIDITY.
057000     MOVE 'HUMI'                       TO WS-P4-FIELD-CODE.
057100     MOVE WS-HUMI-TEXT                 TO WS-P4-FIELD-TEXT.
057200     MOVE 'FLD1'                       TO WS-P4-MODE.
057300     CALL 'PGEM004'                 USING WS-PGEM004-PARMS
057400                                           TB-TABLE.
057500     IF WS-P4-VALID
057600         MOVE WS-P4-FIELD-VALUE         TO MS-LUFTFUGTIGHED
057700     ELSE
057800         STRING 'Humidity: '            DELIMITED BY SIZE
057900                 WS-HUMI-TEXT           DELIMITED BY SPACE
058000                 INTO WS-QUARANTINE-TEXT
058100         PERFORM 8200-QUARANTINE-FIELD THRU 8200-EXIT
058200     END-IF.
058300 
058400 4200-EXIT.
058500     EXIT.
058600 
058700 4300-APPLY-SOIL.
058800     MOVE 'SOIL'                       TO WS-P4-FIELD-CODE.
058900     MOVE WS-SOIL-TEXT                 TO WS-P4-FIELD-TEXT.
059000     MOVE 'FLD1'                       TO WS-P4-MODE.
059100     CALL 'PGEM004'                 USING WS-PGEM004-PARMS
059200                                           TB-TABLE.
059300     IF WS-P4-VALID
059400         MOVE WS-P4-FIELD-VALUE         TO MS-JORD-FUGTIGHED
059500     ELSE
059600         STRING 'Soil: '                DELIMITED BY SIZE
059700                 WS-SOIL-TEXT           DELIMITED BY SPACE
059800                 INTO WS-QUARANTINE-TEXT
059900         PERFORM 8200-QUARANTINE-FIELD THRU 8200-EXIT
060000     END-IF.
060100 
060200 4300-EXIT.
060300     EXIT.
060400 
060500 4400-APPLY-DISTANCE.
060600     MOVE 'DIST'                       TO WS-P4-FIELD-CODE.
060700     MOVE WS-DIST-TEXT                 TO WS-P4-FIELD-TEXT.
060800     MOVE 'FLD1'                       TO WS-P4-MODE.
060900     CALL 'PGEM004'                 USING WS-PGEM004-PARMS
061000                                           TB-TABLE.
061100     IF WS-P4-VALID
061200         MOVE WS-P4-FIELD-VALUE         TO MS-AFSTAND-TIL-HOJDE
061300     ELSE
061400         STRING 'Distance: '            DELIMITED BY SIZE
061500                 WS-DIST-TEXT           DELIMITED BY SPACE
061600                 INTO WS-QUARANTINE-TEXT
061700         PERFORM 8200-QUARANTINE-FIELD THRU 8200-EXIT
061800     END-IF.
061900 
062000 4400-EXIT.
062100     EXIT.
062200 
062300*****************************************************************
062400* Quarantine -- nothing recognizable was on the line at all.    *
062500*****************************************************************
062600 8000-QUARANTINE-NO-DATA.
062700     MOVE 'N'                          TO IV-EXPERIMENT-KNOWN-SW.
062800     MOVE ZERO                         TO IV-EXPERIMENT-ID.
062900     MOVE '14'                         TO IV-REASON-CODE.
063000     MOVE 'NO VALID DATA COULD BE EXTRACTED FROM THE LINE'
063100                                        TO IV-VALIDATION-ERROR.
063200     MOVE WS-RAW-LINE                  TO IV-RAW-DATA.
063300     PERFORM 9700-POST-INVALID        THRU 9700-EXIT.
063400 
063500 8000-EXIT.
063600     EXIT.
063700 
063800*****************************************************************
063900* Quarantine -- at least one label was found, but the current   *
064000* experiment is not configured or not on the master.            *
064100*****************************************************************
064200 8100-QUARANTINE-NO-EXPERIMENT.
064300     MOVE 'Y'                          TO IV-EXPERIMENT-KNOWN-SW.
064400     MOVE WS-P5-EXPERIMENT-ID          TO IV-EXPERIMENT-ID.
064500     MOVE '15'                         TO IV-REASON-CODE.
064600     MOVE 'ACTIVE EXPERIMENT NOT FOUND'
064700                                        TO IV-VALIDATION-ERROR.
064800     MOVE WS-RAW-LINE                  TO IV-RAW-DATA.
064900     PERFORM 9700-POST-INVALID        THRU 9700-EXIT.
065000 
065100 8100-EXIT.
065200     EXIT.
065300 
065400*****************************************************************
065500* Quarantine -- one label's value failed to parse or failed its *
065600* single-field range rule; the measurement keeps going with     *
065700* that one field left at its default of zero.                  *
065800*****************************************************************
065900 8200-QUARANTINE-FIELD.
066000     MOVE 'Y'                          TO IV-EXPERIMENT-KNOWN-SW.
066100     MOVE WS-P5-EXPERIMENT-ID          TO IV-EXPERIMENT-ID.
066200     MOVE WS-P4-REASON-CODE            TO IV-REASON-CODE.
066300     MOVE WS-P4-ERROR-MESSAGE          TO IV-VALIDATION-ERROR.
066400     MOVE WS-QUARANTINE-TEXT           TO IV-RAW-DATA.
066500     PERFORM 9700-POST-INVALID        THRU 9700-EXIT.
066600 
066700 8200-EXIT.
066800     EXIT.
066900 
067000     COPY PGEMERR.
